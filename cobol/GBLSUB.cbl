000100*===============================================================*
000200* PROGRAM NAME:    GBLSUB
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/21 DAVID QUINTERO CREATED FOR COBOL CLASS -- TURNS THE
000900*                         TWO RAW (DATE, USER, COUNT) SUBMISSION
001000*                         SOURCES INTO ONE CUMULATIVE-COUNT ROW
001100*                         PER USER PER CALENDAR DAY.
001200* 07/19/21 ED ACKERMAN    RESTRUCTURE, NUMBERED PARAGRAPHS,
001300*                         REMOVAL OF FALL THRU AND GO TO'S.
001400* 10/11/22 ED ACKERMAN    REQUEST #GL-138 -- SUM BOTH SOURCES       GL-138
001500*                         INTO ONE COUNT PER (USER, DATE) BEFORE    GL-138
001600*                         WALKING THE CALENDAR, RATHER THAN         GL-138
001700*                         WALKING EACH SOURCE SEPARATELY.           GL-138
001800* 05/20/24 DAVID QUINTERO REQUEST #GL-214 -- GUARD AGAINST THE      GL-214
001900*                         CUMULATIVE TABLE FILLING UP ON A LONG     GL-214
002000*                         RUNNING COMPETITION; DISPLAY AND DROP     GL-214
002100*                         ANY ROW THAT WOULD OVERFLOW IT.           GL-214
002200*===============================================================*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  GBLSUB.
002500 AUTHOR. DAVID QUINTERO.
002600 INSTALLATION. COBOL DEVELOPMENT CENTER.
002700 DATE-WRITTEN. 04/02/21.
002800 DATE-COMPILED. 04/02/21.
002900 SECURITY. NON-CONFIDENTIAL.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200*---------------------------------------------------------------*   GL-214
003300 CONFIGURATION SECTION.
003400*---------------------------------------------------------------*   GL-214
003500 SOURCE-COMPUTER. IBM-3081.
003600*---------------------------------------------------------------*   GL-214
003700 OBJECT-COMPUTER. IBM-3081.
003800*---------------------------------------------------------------*   GL-214
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*===============================================================*
004200 DATA DIVISION.
004300*---------------------------------------------------------------*   GL-214
004400 WORKING-STORAGE SECTION.
004500*---------------------------------------------------------------*   GL-214
004600 01  WS-SEEN-USER-WORK.
004700     05  WS-SEEN-TABLE-SIZE          PIC S9(07) USAGE COMP.
004800     05  WS-SEEN-ENTRY OCCURS 1 TO 999999 TIMES
004900             DEPENDING ON WS-SEEN-TABLE-SIZE
005000             INDEXED BY WS-SEEN-IX.
005100         10  WS-SEEN-USER-ID          PIC 9(09).
005200         10  FILLER                   PIC X(05).
005300 01  WS-SWITCHES.
005400     05  WS-USER-SEEN-SW             PIC X(01) VALUE 'N'.
005500         88  WS-USER-WAS-SEEN                  VALUE 'Y'.
005600         88  WS-USER-NOT-SEEN                   VALUE 'N'.
005700     05  FILLER                      PIC X(05).
005800 01  WS-SUBSCRIPTS.
005900     05  WS-SBT-IX                   PIC S9(07) USAGE COMP.
006000     05  WS-SBT-IX2                  PIC S9(07) USAGE COMP.
006100     05  FILLER                      PIC X(05).
006200 01  WS-CANDIDATE-WORK.
006300     05  WS-CANDIDATE-USER-ID        PIC 9(09).
006400     05  WS-FIRST-SUBMISSION-DATE    PIC 9(08).
006500     05  WS-FIRST-SUBMISSION-DATE-R REDEFINES
006600             WS-FIRST-SUBMISSION-DATE.
006700         10  WS-FSD-YYYY              PIC 9(04).
006800         10  WS-FSD-MM                PIC 9(02).
006900         10  WS-FSD-DD                PIC 9(02).
007000     05  WS-WALK-DATE                PIC 9(08).
007100     05  WS-WALK-DATE-R REDEFINES WS-WALK-DATE.
007200         10  WS-WD-YYYY               PIC 9(04).
007300         10  WS-WD-MM                 PIC 9(02).
007400         10  WS-WD-DD                 PIC 9(02).
007500     05  WS-DAY-TOTAL                PIC 9(07).
007600     05  WS-DAY-TOTAL-R REDEFINES WS-DAY-TOTAL.
007700         10  WS-DAY-TOTAL-THOUSANDS   PIC 9(04).
007800         10  WS-DAY-TOTAL-UNITS       PIC 9(03).
007900     05  WS-RUNNING-TOTAL            PIC 9(07).
008000     05  WS-FOUND-ANY-ROW-SW         PIC X(01) VALUE 'N'.
008100         88  WS-FOUND-A-FIRST-DATE              VALUE 'Y'.
008200         88  WS-FOUND-NO-DATE-YET                VALUE 'N'.
008300     05  FILLER                      PIC X(05).
008400 01  WS-UTL-CALL-WORK.
008500     05  WS-UTL-FUNCTION-CODE        PIC X(04).
008600         88  WS-UTL-FUNCTION-NEXT-DAY          VALUE 'NDAY'.
008700     05  WS-UTL-PARAMETERS.
008800         10  WS-UTL-DATE-IN           PIC 9(08).
008900         10  WS-UTL-DATE-OUT          PIC 9(08).
009000     05  FILLER                      PIC X(05).
009100 COPY GLBRANK.
009200*===============================================================*
009300 LINKAGE SECTION.
009400*---------------------------------------------------------------*   GL-214
009500 01  SUB-RUN-DATE-LIMIT               PIC 9(08).
009600 COPY GLBSUBT.
009700 COPY GLBSUBCB.
009800*===============================================================*
009900 PROCEDURE DIVISION USING SUB-RUN-DATE-LIMIT,
010000         SUC-TABLE-SIZE, SUBMISSION-CUMULATIVE-TABLE,
010100         SBT-TABLE-SIZE, DAILY-SUBMISSION-TABLE.
010200*---------------------------------------------------------------*   GL-214
010300 0000-MAIN-PARAGRAPH.
010400*---------------------------------------------------------------*   GL-214
010500     MOVE ZERO                   TO SUC-TABLE-SIZE
010600     MOVE ZERO                   TO WS-SEEN-TABLE-SIZE
010700     MOVE ZERO                   TO RNK-TABLE-SIZE
010800     PERFORM 2000-PROCESS-ONE-RAW-ROW
010900         VARYING WS-SBT-IX FROM 1 BY 1
011000         UNTIL WS-SBT-IX > SBT-TABLE-SIZE
011100     GOBACK.
011200*---------------------------------------------------------------*   GL-214
011300 2000-PROCESS-ONE-RAW-ROW.
011400*---------------------------------------------------------------*   GL-214
011500     MOVE SBT-USER-ID (WS-SBT-IX) TO WS-CANDIDATE-USER-ID
011600     SET WS-USER-NOT-SEEN         TO TRUE
011700     PERFORM 2100-SCAN-SEEN-TABLE
011800         VARYING WS-SEEN-IX FROM 1 BY 1
011900         UNTIL WS-SEEN-IX > WS-SEEN-TABLE-SIZE
012000             OR WS-USER-WAS-SEEN
012100     IF  WS-USER-NOT-SEEN
012200         PERFORM 2200-MARK-USER-SEEN
012300         PERFORM 3000-BUILD-USER-CUMULATIVE-ROWS
012400     END-IF.
012500*---------------------------------------------------------------*   GL-214
012600 2100-SCAN-SEEN-TABLE.
012700*---------------------------------------------------------------*   GL-214
012800     IF  WS-SEEN-USER-ID (WS-SEEN-IX) = WS-CANDIDATE-USER-ID
012900         SET WS-USER-WAS-SEEN     TO TRUE
013000     END-IF.
013100*---------------------------------------------------------------*   GL-214
013200 2200-MARK-USER-SEEN.
013300*---------------------------------------------------------------*   GL-214
013400     ADD 1                        TO WS-SEEN-TABLE-SIZE
013500     SET WS-SEEN-IX               TO WS-SEEN-TABLE-SIZE
013600     MOVE WS-CANDIDATE-USER-ID    TO WS-SEEN-USER-ID (WS-SEEN-IX).
013700*---------------------------------------------------------------*   GL-214
013800 3000-BUILD-USER-CUMULATIVE-ROWS.
013900*---------------------------------------------------------------*   GL-214
014000*    BUSINESS RULE 20.  WALK EVERY CALENDAR DAY FROM THE USER'S     GL-214
014100*    FIRST SUBMISSION THROUGH THE LAST REQUESTED RUN DATE,          GL-214
014200*    CARRYING A RUNNING TOTAL FORWARD.  A DAY WITH NO MATCHING      GL-214
014300*    RAW ROWS CONTRIBUTES ZERO TO THE RUNNING TOTAL BUT STILL       GL-214
014400*    GETS A CUMULATIVE ROW.                                         GL-214
014500*---------------------------------------------------------------*   GL-214
014600     SET WS-FOUND-NO-DATE-YET     TO TRUE
014700     MOVE ZERO                    TO WS-FIRST-SUBMISSION-DATE
014800     PERFORM 3100-FIND-FIRST-SUBMISSION-DATE
014900         VARYING WS-SBT-IX2 FROM 1 BY 1
015000         UNTIL WS-SBT-IX2 > SBT-TABLE-SIZE
015100     IF  WS-FOUND-A-FIRST-DATE
015200         MOVE WS-FIRST-SUBMISSION-DATE TO WS-WALK-DATE
015300         MOVE ZERO                TO WS-RUNNING-TOTAL
015400         PERFORM 3200-WALK-ONE-DAY
015500             UNTIL WS-WALK-DATE > SUB-RUN-DATE-LIMIT
015600     END-IF.
015700*---------------------------------------------------------------*   GL-214
015800 3100-FIND-FIRST-SUBMISSION-DATE.
015900*---------------------------------------------------------------*   GL-214
016000     IF  SBT-USER-ID (WS-SBT-IX2) = WS-CANDIDATE-USER-ID
016100         IF  WS-FOUND-NO-DATE-YET
016200             OR SBT-DATE (WS-SBT-IX2) < WS-FIRST-SUBMISSION-DATE
016300             MOVE SBT-DATE (WS-SBT-IX2)
016400                                  TO WS-FIRST-SUBMISSION-DATE
016500             SET WS-FOUND-A-FIRST-DATE TO TRUE
016600         END-IF
016700     END-IF.
016800*---------------------------------------------------------------*   GL-214
016900 3200-WALK-ONE-DAY.
017000*---------------------------------------------------------------*   GL-214
017100     PERFORM 3300-SUM-COUNTS-FOR-THIS-DAY
017200     ADD WS-DAY-TOTAL             TO WS-RUNNING-TOTAL
017300     PERFORM 3400-EMIT-CUMULATIVE-ROW
017400     PERFORM 3500-ADVANCE-TO-NEXT-DAY.
017500*---------------------------------------------------------------*   GL-214
017600 3300-SUM-COUNTS-FOR-THIS-DAY.
017700*---------------------------------------------------------------*   GL-214
017800     MOVE ZERO                    TO WS-DAY-TOTAL
017900     PERFORM 3310-ADD-ONE-MATCHING-ROW
018000         VARYING WS-SBT-IX2 FROM 1 BY 1
018100         UNTIL WS-SBT-IX2 > SBT-TABLE-SIZE.
018200*---------------------------------------------------------------*   GL-214
018300 3310-ADD-ONE-MATCHING-ROW.
018400*---------------------------------------------------------------*   GL-214
018500     IF  SBT-USER-ID (WS-SBT-IX2) = WS-CANDIDATE-USER-ID
018600         AND SBT-DATE (WS-SBT-IX2) = WS-WALK-DATE
018700         ADD SBT-COUNT (WS-SBT-IX2) TO WS-DAY-TOTAL
018800     END-IF.
018900*---------------------------------------------------------------*   GL-214
019000 3400-EMIT-CUMULATIVE-ROW.
019100*---------------------------------------------------------------*   GL-214
019200     IF  SUC-TABLE-SIZE < SUC-TABLE-MAX
019300         ADD 1                    TO SUC-TABLE-SIZE
019400         SET SUC-IX               TO SUC-TABLE-SIZE
019500         MOVE WS-CANDIDATE-USER-ID TO SUC-USER-ID (SUC-IX)
019600         MOVE WS-WALK-DATE        TO SUC-DATE (SUC-IX)
019700         MOVE WS-RUNNING-TOTAL    TO SUC-CUMULATIVE-COUNT (SUC-IX)
019800     ELSE
019900         DISPLAY 'GBLSUB: SUBMISSION-CUMULATIVE-TABLE FULL -- '
020000             'ROW DROPPED FOR USER ', WS-CANDIDATE-USER-ID,
020100             ' DATE ', WS-WALK-DATE
020200     END-IF.
020300*---------------------------------------------------------------*   GL-214
020400 3500-ADVANCE-TO-NEXT-DAY.
020500*---------------------------------------------------------------*   GL-214
020600     MOVE WS-WALK-DATE            TO WS-UTL-DATE-IN
020700     SET WS-UTL-FUNCTION-NEXT-DAY TO TRUE
020800     CALL 'GBLUTL' USING WS-UTL-FUNCTION-CODE, WS-UTL-PARAMETERS,
020900         RNK-TABLE-SIZE, RANK-TABLE
021000     MOVE WS-UTL-DATE-OUT         TO WS-WALK-DATE.


