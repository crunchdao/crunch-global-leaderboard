000100*---------------------------------------------------------------*
000200* GLBTEAM  -  TEAM MASTER RECORD
000300*             DELETED TEAMS ARE ALREADY EXCLUDED UPSTREAM OF
000400*             THIS EXTRACT.
000500*---------------------------------------------------------------*
000600 01  TEAM-RECORD.
000700     05  TEM-ID                      PIC 9(09).
000800     05  TEM-COMPETITION-ID          PIC 9(09).
000900     05  FILLER                      PIC X(10).
