000100*---------------------------------------------------------------*
000200* GLBDATP  -  CALENDAR-DAY ARITHMETIC PROCEDURE TEXT
000300*             CONVERTS DAT-INPUT-DATE (YYYYMMDD) INTO
000400*             DAT-ABSOLUTE-DAY, A DAY COUNT FROM A FIXED POINT
000500*             IN TIME, SUITABLE FOR SUBTRACTING TWO DATES TO GET
000600*             A CALENDAR-DAY DIFFERENCE.  CALLER MOVES THE DATE
000700*             TO DAT-INPUT-DATE AND PERFORMS THIS PARAGRAPH.
000800*---------------------------------------------------------------*
000900 9700-CALCULATE-ABSOLUTE-DAY.
001000*---------------------------------------------------------------*
001100     SET DAT-NOT-LEAP-YEAR        TO TRUE
001200     COMPUTE DAT-PRIOR-YEAR = DAT-INPUT-YYYY - 1
001300     DIVIDE DAT-INPUT-YYYY BY 4   GIVING DAT-QUOTIENT
001400                                  REMAINDER DAT-REMAINDER
001500     IF  DAT-REMAINDER = 0
001600         DIVIDE DAT-INPUT-YYYY BY 100 GIVING DAT-QUOTIENT
001700                                      REMAINDER DAT-REMAINDER
001800         IF  DAT-REMAINDER NOT = 0
001900             SET DAT-IS-LEAP-YEAR TO TRUE
002000         ELSE
002100             DIVIDE DAT-INPUT-YYYY BY 400 GIVING DAT-QUOTIENT
002200                                          REMAINDER DAT-REMAINDER
002300             IF  DAT-REMAINDER = 0
002400                 SET DAT-IS-LEAP-YEAR TO TRUE
002500             END-IF
002600         END-IF
002700     END-IF
002800     DIVIDE DAT-PRIOR-YEAR BY 4   GIVING DAT-DIV4
002900     DIVIDE DAT-PRIOR-YEAR BY 100 GIVING DAT-DIV100
003000     DIVIDE DAT-PRIOR-YEAR BY 400 GIVING DAT-DIV400
003100     SET  DAT-MO-IX TO DAT-INPUT-MM
003200     COMPUTE DAT-ABSOLUTE-DAY =
003300         (DAT-PRIOR-YEAR * 365) + DAT-DIV4 - DAT-DIV100
003400         + DAT-DIV400 + DAT-CUM-DAYS (DAT-MO-IX) + DAT-INPUT-DD
003500     IF  DAT-IS-LEAP-YEAR AND DAT-INPUT-MM > 2
003600         ADD 1 TO DAT-ABSOLUTE-DAY
003700     END-IF.
003800 9700-EXIT.
003900     EXIT.
