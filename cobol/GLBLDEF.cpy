000100*---------------------------------------------------------------*
000200* GLBLDEF  -  LEADERBOARD-DEFINITION MASTER RECORD
000300*             ONLY THE ROW WITH LDF-DEFAULT-FLAG = 'Y' FOR A
000400*             GIVEN COMPETITION IS USABLE BY GBLEVT WHEN
000500*             LOOKING UP A LEADERBOARD FOR A CRUNCH-TARGET.
000600*---------------------------------------------------------------*
000700 01  LEADERBOARD-DEFINITION-RECORD.
000800     05  LDF-ID                      PIC 9(09).
000900     05  LDF-COMPETITION-ID          PIC 9(09).
001000     05  LDF-DEFAULT-FLAG            PIC X(01).
001100         88  LDF-IS-DEFAULT                   VALUE 'Y'.
001200         88  LDF-NOT-DEFAULT                  VALUE 'N'.
001300     05  FILLER                      PIC X(10).
