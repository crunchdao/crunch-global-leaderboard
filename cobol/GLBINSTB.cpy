000100*---------------------------------------------------------------*
000200* GLBINSTB  -  INSTITUTION TABLE
000300*              LOADED BY GBLDRV WITH THE EXISTING INSTITUTIONS,
000400*              THEN GROWN IN PLACE BY GBLINS AS NEW INSTITUTIONS
000500*              ARE CREATED (BUSINESS RULE 14-16) SO GBLBLD SEES
000600*              BOTH EXISTING AND THIS RUN'S NEW ROWS TOGETHER.
000700*              PREFIX INT- DELIBERATELY DIFFERS FROM GLBINST'S
000800*              FLAT-RECORD INS- PREFIX SO GBLDRV CAN COPY BOTH.
000900*---------------------------------------------------------------*
001000 01  INT-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
001100 01  INT-TABLE-MAX                   PIC S9(07) USAGE IS COMP
001200                                      VALUE 9999.
001300 01  INSTITUTION-TABLE.
001400     05  INT-ENTRY OCCURS 1 TO 9999 TIMES
001500             DEPENDING ON INT-TABLE-SIZE
001600             INDEXED BY INT-IX.
001700         10  INT-ID                   PIC 9(09).
001800         10  INT-NAME                 PIC X(70).
001900         10  INT-DISPLAY-NAME         PIC X(60).
002000         10  INT-COUNTRY              PIC X(03).
002100         10  INT-TOTAL-POINTS         PIC 9(09).
002200         10  INT-MEMBER-COUNT         PIC 9(07).
002300         10  INT-GLOBAL-RANK          PIC 9(07).
002400         10  FILLER                   PIC X(05).
