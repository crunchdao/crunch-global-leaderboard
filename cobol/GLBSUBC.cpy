000100*---------------------------------------------------------------*
000200* GLBSUBC  -  DAILY-SUBMISSION-COUNT MASTER RECORD
000300*             ONE ROW PER USER PER DAY PER SOURCE; GBLSUB SUMS
000400*             ROWS WITH THE SAME (SBC-USER-ID, SBC-DATE) AS IT
000500*             ACCUMULATES (SEE RECORD LAYOUTS NOTE).
000600*---------------------------------------------------------------*
000700 01  DAILY-SUBMISSION-COUNT-RECORD.
000800     05  SBC-DATE                    PIC 9(08).
000900     05  SBC-USER-ID                 PIC 9(09).
001000     05  SBC-COUNT                   PIC 9(07).
001100     05  FILLER                      PIC X(08).
