000100*---------------------------------------------------------------*
000200* GLBEVTB  -  EVENT-DETERMINATION MASTER TABLES
000300*             ALL THE MASTER-DATA LOOKUP TABLES GBLEVT NEEDS TO
000400*             WALK A COMPETITION'S ROUND/PHASE/CRUNCH/TARGET TREE
000500*             AND ITS LEADERBOARDS, PAYOUTS AND LEGACY ENTRIES.
000600*             BUILT ONCE BY GBLDRV AT LOAD TIME (ONE ROW PER
000700*             INPUT RECORD, SAME ORDER AS THE INPUT FILE) AND
000800*             PASSED BY REFERENCE INTO GBLEVT'S LINKAGE SECTION
000900*             -- SAME OCCURS-DEPENDING-ON IDIOM AS THE OLD
001000*             TBL-UNEMPLOYMENT-CLAIM WORK TABLE.  TABLE-ENTRY
001100*             FIELD PREFIXES DELIBERATELY DIFFER FROM THE FLAT
001200*             FD RECORD PREFIXES (GLBCOMP, GLBTRGT, ETC.) SO A
001300*             PROGRAM CAN COPY BOTH WITHOUT A NAME CLASH.
001400*---------------------------------------------------------------*
001500 01  CMT-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
001600 01  CMT-TABLE-MAX                   PIC S9(07) USAGE IS COMP
001700                                      VALUE 9999.
001800 01  COMPETITION-TABLE.
001900     05  CMT-ENTRY OCCURS 1 TO 9999 TIMES
002000             DEPENDING ON CMT-TABLE-SIZE
002100             INDEXED BY CMT-IX.
002200         10  CMT-ID                   PIC 9(09).
002300         10  CMT-NAME                 PIC X(40).
002400         10  CMT-MODE                 PIC X(09).
002500             88  CMT-MODE-OFFLINE               VALUE 'OFFLINE'.
002600             88  CMT-MODE-REAL-TIME             VALUE
002700                                                 'REAL_TIME'.
002800         10  CMT-START-YYYYMMDD       PIC 9(08).
002900         10  CMT-PRIZE-POOL-USD       PIC 9(09).
003000         10  CMT-IS-LEGACY-SW         PIC X(01).
003100             88  CMT-IS-LEGACY                  VALUE 'Y'.
003200         10  FILLER                   PIC X(05).
003300*---------------------------------------------------------------*
003400 01  LFT-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
003500 01  LFT-TABLE-MAX                   PIC S9(07) USAGE IS COMP
003600                                      VALUE 9999.
003700 01  LEADERBOARD-DEFINITION-TABLE.
003800     05  LFT-ENTRY OCCURS 1 TO 9999 TIMES
003900             DEPENDING ON LFT-TABLE-SIZE
004000             INDEXED BY LFT-IX.
004100         10  LFT-ID                   PIC 9(09).
004200         10  LFT-COMPETITION-ID       PIC 9(09).
004300         10  LFT-DEFAULT-FLAG         PIC X(01).
004400             88  LFT-IS-DEFAULT                 VALUE 'Y'.
004500         10  FILLER                   PIC X(05).
004600*---------------------------------------------------------------*
004700 01  TGT-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
004800 01  TGT-TABLE-MAX                   PIC S9(07) USAGE IS COMP
004900                                      VALUE 9999.
005000 01  TARGET-TABLE.
005100     05  TGT-ENTRY OCCURS 1 TO 9999 TIMES
005200             DEPENDING ON TGT-TABLE-SIZE
005300             INDEXED BY TGT-IX.
005400         10  TGT-ID                   PIC 9(09).
005500         10  TGT-COMPETITION-ID       PIC 9(09).
005600         10  TGT-WEIGHT               PIC 9(01)V9(06).
005700         10  TGT-VIRTUAL-FLAG         PIC X(01).
005800             88  TGT-IS-VIRTUAL                 VALUE 'Y'.
005900         10  FILLER                   PIC X(05).
006000*---------------------------------------------------------------*
006100 01  RNT-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
006200 01  RNT-TABLE-MAX                   PIC S9(07) USAGE IS COMP
006300                                      VALUE 9999.
006400 01  ROUND-TABLE.
006500     05  RNT-ENTRY OCCURS 1 TO 9999 TIMES
006600             DEPENDING ON RNT-TABLE-SIZE
006700             INDEXED BY RNT-IX.
006800         10  RNT-ID                   PIC 9(09).
006900         10  RNT-COMPETITION-ID       PIC 9(09).
007000         10  FILLER                   PIC X(05).
007100*---------------------------------------------------------------*
007200 01  PHT-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
007300 01  PHT-TABLE-MAX                   PIC S9(07) USAGE IS COMP
007400                                      VALUE 9999.
007500 01  PHASE-TABLE.
007600     05  PHT-ENTRY OCCURS 1 TO 9999 TIMES
007700             DEPENDING ON PHT-TABLE-SIZE
007800             INDEXED BY PHT-IX.
007900         10  PHT-ID                   PIC 9(09).
008000         10  PHT-ROUND-ID             PIC 9(09).
008100         10  PHT-TYPE                 PIC X(13).
008200             88  PHT-IS-SUBMISSION              VALUE
008300                                                 'SUBMISSION'.
008400             88  PHT-IS-OUT-OF-SAMPLE           VALUE
008500                                                 'OUT_OF_SAMPLE'.
008600         10  PHT-PER-CRUNCH-WEIGHT    PIC 9(01)V9(09).
008700         10  FILLER                   PIC X(05).
008800*---------------------------------------------------------------*
008900 01  CNT-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
009000 01  CNT-TABLE-MAX                   PIC S9(07) USAGE IS COMP
009100                                      VALUE 99999.
009200 01  CRUNCH-TABLE.
009300     05  CNT-ENTRY OCCURS 1 TO 99999 TIMES
009400             DEPENDING ON CNT-TABLE-SIZE
009500             INDEXED BY CNT-IX.
009600         10  CNT-ID                   PIC 9(09).
009700         10  CNT-PHASE-ID             PIC 9(09).
009800         10  CNT-NUMBER               PIC 9(05).
009900         10  CNT-END-YYYYMMDD         PIC 9(08).
010000         10  FILLER                   PIC X(05).
010100*---------------------------------------------------------------*
010200 01  CTT-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
010300 01  CTT-TABLE-MAX                   PIC S9(07) USAGE IS COMP
010400                                      VALUE 99999.
010500 01  CRUNCH-TARGET-TABLE.
010600     05  CTT-ENTRY OCCURS 1 TO 99999 TIMES
010700             DEPENDING ON CTT-TABLE-SIZE
010800             INDEXED BY CTT-IX.
010900         10  CTT-ID                   PIC 9(09).
011000         10  CTT-TARGET-ID            PIC 9(09).
011100         10  CTT-CRUNCH-ID            PIC 9(09).
011200         10  FILLER                   PIC X(05).
011300*---------------------------------------------------------------*
011400 01  LBT-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
011500 01  LBT-TABLE-MAX                   PIC S9(07) USAGE IS COMP
011600                                      VALUE 99999.
011700 01  LEADERBOARD-TABLE.
011800     05  LBT-ENTRY OCCURS 1 TO 99999 TIMES
011900             DEPENDING ON LBT-TABLE-SIZE
012000             INDEXED BY LBT-IX.
012100         10  LBT-ID                   PIC 9(09).
012200         10  LBT-CRUNCH-TARGET-ID     PIC 9(09).
012300         10  LBT-DEFINITION-ID        PIC 9(09).
012400         10  LBT-SIZE                 PIC 9(07).
012500         10  FILLER                   PIC X(05).
012600*---------------------------------------------------------------*
012700 01  PST-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
012800 01  PST-TABLE-MAX                   PIC S9(07) USAGE IS COMP
012900                                      VALUE 999999.
013000 01  POSITION-TABLE.
013100     05  PST-ENTRY OCCURS 1 TO 999999 TIMES
013200             DEPENDING ON PST-TABLE-SIZE
013300             INDEXED BY PST-IX.
013400         10  PST-LEADERBOARD-ID       PIC 9(09).
013500         10  PST-USER-ID              PIC 9(09).
013600         10  PST-TEAM-ID              PIC 9(09).
013700         10  PST-RANK                 PIC 9(07).
013800         10  PST-REWARD-RANK          PIC 9(07)V9(02).
013900         10  FILLER                   PIC X(05).
014000*---------------------------------------------------------------*
014100 01  PYT-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
014200 01  PYT-TABLE-MAX                   PIC S9(07) USAGE IS COMP
014300                                      VALUE 9999.
014400 01  PAYOUT-TABLE.
014500     05  PYT-ENTRY OCCURS 1 TO 9999 TIMES
014600             DEPENDING ON PYT-TABLE-SIZE
014700             INDEXED BY PYT-IX.
014800         10  PYT-ID                   PIC 9(09).
014900         10  PYT-COMPETITION-ID       PIC 9(09).
015000         10  PYT-DATE-YYYYMMDD        PIC 9(08).
015100         10  PYT-SIZE                 PIC 9(07).
015200         10  FILLER                   PIC X(05).
015300*---------------------------------------------------------------*
015400 01  RCT-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
015500 01  RCT-TABLE-MAX                   PIC S9(07) USAGE IS COMP
015600                                      VALUE 99999.
015700 01  PAYOUT-RECIPIENT-TABLE.
015800     05  RCT-ENTRY OCCURS 1 TO 99999 TIMES
015900             DEPENDING ON RCT-TABLE-SIZE
016000             INDEXED BY RCT-IX.
016100         10  RCT-ID                   PIC 9(09).
016200         10  RCT-PAYOUT-ID            PIC 9(09).
016300         10  RCT-USER-ID              PIC 9(09).
016400         10  RCT-RANK                 PIC 9(07).
016500         10  FILLER                   PIC X(05).
016600*---------------------------------------------------------------*
016700 01  LGT-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
016800 01  LGT-TABLE-MAX                   PIC S9(07) USAGE IS COMP
016900                                      VALUE 999999.
017000 01  LEGACY-ENTRY-TABLE.
017100     05  LGT-ENTRY OCCURS 1 TO 999999 TIMES
017200             DEPENDING ON LGT-TABLE-SIZE
017300             INDEXED BY LGT-IX.
017400         10  LGT-CRUNCH-DATE-YYYYMMDD PIC 9(08).
017500         10  LGT-CRUNCH-SIZE          PIC 9(07).
017600         10  LGT-USER-ID              PIC 9(09).
017700         10  LGT-RANK                 PIC 9(07).
017800         10  FILLER                   PIC X(05).
017900*---------------------------------------------------------------*
018000 01  TMT-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
018100 01  TMT-TABLE-MAX                   PIC S9(07) USAGE IS COMP
018200                                      VALUE 9999.
018300 01  TEAM-TABLE.
018400     05  TMT-ENTRY OCCURS 1 TO 9999 TIMES
018500             DEPENDING ON TMT-TABLE-SIZE
018600             INDEXED BY TMT-IX.
018700         10  TMT-ID                   PIC 9(09).
018800         10  TMT-COMPETITION-ID       PIC 9(09).
018900         10  FILLER                   PIC X(05).
019000*---------------------------------------------------------------*
019100 01  TMB-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
019200 01  TMB-TABLE-MAX                   PIC S9(07) USAGE IS COMP
019300                                      VALUE 99999.
019400 01  TEAM-MEMBER-TABLE.
019500     05  TMB-ENTRY OCCURS 1 TO 99999 TIMES
019600             DEPENDING ON TMB-TABLE-SIZE
019700             INDEXED BY TMB-IX.
019800         10  TMB-ID                   PIC 9(09).
019900         10  TMB-TEAM-ID              PIC 9(09).
020000         10  TMB-USER-ID              PIC 9(09).
020100         10  FILLER                   PIC X(05).
