000100*---------------------------------------------------------------*
000200* GLBLEGC  -  LEGACY-LEADERBOARD-ENTRY MASTER RECORD
000300*             ONE ROW PER USER PER DAY OF THE 'datacrunch-legacy'
000400*             COMPETITION.  LGC-CRUNCH-DATE REDEFINES INTO
000500*             YY/MM/DD SO GBLEVT CAN STAMP THE EVENT'S
000600*             START DATE WITHOUT AN UNSTRING.
000700*---------------------------------------------------------------*
000800 01  LEGACY-LEADERBOARD-ENTRY-RECORD.
000900     05  LGC-CRUNCH-DATE             PIC 9(08).
001000     05  LGC-CRUNCH-DATE-PARTS REDEFINES LGC-CRUNCH-DATE.
001100         10  LGC-CRUNCH-DATE-YYYY    PIC 9(04).
001200         10  LGC-CRUNCH-DATE-MM      PIC 9(02).
001300         10  LGC-CRUNCH-DATE-DD      PIC 9(02).
001400     05  LGC-CRUNCH-NUMBER           PIC 9(05).
001500     05  LGC-CRUNCH-SIZE             PIC 9(07).
001600     05  LGC-USER-ID                 PIC 9(09).
001700     05  LGC-RANK                    PIC 9(07).
001800     05  FILLER                      PIC X(08).
