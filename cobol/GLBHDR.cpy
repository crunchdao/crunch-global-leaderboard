000100*---------------------------------------------------------------*
000200* GLBHDR   -  GLOBAL-LEADERBOARD HEADER OUTPUT RECORD
000300*             ONE ROW WRITTEN PER RUN DATE BY GBLBLD.  HDR-ID IS
000400*             STAMPED ONTO EVERY GLOBAL-USER-POSITION,
000500*             GLOBAL-INSTITUTION-POSITION AND
000600*             INSTITUTION-PARTICIPATION ROW WRITTEN FOR THAT
000700*             DATE.  HDR-PUBLISHED IS ALWAYS 'N' -- PUBLISHING
000800*             IS A DOWNSTREAM STEP OUTSIDE THIS BATCH.
000900*---------------------------------------------------------------*
001000 01  GLOBAL-LEADERBOARD-RECORD.
001100     05  HDR-ID                      PIC 9(09).
001200     05  HDR-DATE                    PIC 9(08).
001300     05  HDR-USER-COUNT              PIC 9(07).
001400     05  HDR-INSTITUTION-COUNT       PIC 9(07).
001500     05  HDR-PUBLISHED               PIC X(01) VALUE 'N'.
001600         88  HDR-IS-PUBLISHED                  VALUE 'Y'.
001700     05  HDR-CREATED-AT              PIC 9(14).
001800     05  HDR-UPDATED-AT              PIC 9(14).
001900     05  FILLER                      PIC X(12).
