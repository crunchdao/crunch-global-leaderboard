000100*---------------------------------------------------------------*
000200* GLBIPRT  -  INSTITUTION-PARTICIPATION OUTPUT RECORD
000300*             ONE ROW PER (INSTITUTION, COMPETITION) TOUCHED BY
000400*             ONE OF THE INSTITUTION'S MEMBERS ON THE RUN DATE.
000500*             IPR-MEMBER-COUNT COUNTS EVENTS, NOT DISTINCT
000600*             MEMBERS (BUSINESS RULE 17).
000700*---------------------------------------------------------------*
000800 01  INSTITUTION-PARTICIPATION-RECORD.
000900     05  IPR-LEADERBOARD-ID          PIC 9(09).
001000     05  IPR-INSTITUTION-ID          PIC 9(09).
001100     05  IPR-COMPETITION-ID          PIC 9(09).
001200     05  IPR-BEST-USER-ID            PIC 9(09).
001300         88  IPR-NO-BEST-USER                  VALUE 0.
001400     05  IPR-BEST-USER-LBOARD-RANK   PIC 9(07).
001500         88  IPR-NO-BEST-USER-RANK             VALUE 0.
001600     05  IPR-MEMBER-COUNT            PIC 9(07).
001700     05  IPR-TOTAL-POINTS            PIC 9(09).
001800     05  IPR-CREATED-AT              PIC 9(08).
001900     05  FILLER                      PIC X(13).
