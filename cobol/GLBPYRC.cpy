000100*---------------------------------------------------------------*
000200* GLBPYRC  -  PAYOUT-RECIPIENT MASTER RECORD
000300*             ONLY RECIPIENTS WITH PYR-RANK <= MAX-REWARD-RANK
000400*             ARE EXTRACTED (SEE GBLPNT MAX-REWARD-RANK
000500*             CONSTANT).  A PAYOUT WITH NO RECIPIENT ROW FOR A
000600*             USER IS SKIPPED BY GBLEVT'S REAL-TIME STRATEGY.
000700*---------------------------------------------------------------*
000800 01  PAYOUT-RECIPIENT-RECORD.
000900     05  PYR-ID                      PIC 9(09).
001000     05  PYR-PAYOUT-ID               PIC 9(09).
001100     05  PYR-USER-ID                 PIC 9(09).
001200     05  PYR-RANK                    PIC 9(07).
001300     05  FILLER                      PIC X(08).
