000100*---------------------------------------------------------------*
000200* GLBUSIN  -  USER-TO-INSTITUTION MAPPING TABLE
000300*             BUILT ONCE BY GBLINS (ONE ROW PER USER THAT HAS AT
000400*             LEAST ONE EVENT), UIN-INSTITUTION-ID = 0 MEANS THE
000500*             USER WAS NOT ASSIGNED TO AN INSTITUTION (BUSINESS
000600*             RULE 14).  CONSUMED BY GBLBLD SO EVERY DAILY BUILD
000700*             SKIPS RE-DERIVING THE UNIVERSITY-NAME LOOKUP.
000800*---------------------------------------------------------------*
000900 01  UIN-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
001000 01  UIN-TABLE-MAX                   PIC S9(07) USAGE IS COMP
001100                                      VALUE 999999.
001200 01  USER-INSTITUTION-TABLE.
001300     05  UIN-ENTRY OCCURS 1 TO 999999 TIMES
001400             DEPENDING ON UIN-TABLE-SIZE
001500             INDEXED BY UIN-IX.
001600         10  UIN-USER-ID              PIC 9(09).
001700         10  UIN-INSTITUTION-ID       PIC 9(09).
001800         10  FILLER                   PIC X(05).
