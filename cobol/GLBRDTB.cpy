000100*---------------------------------------------------------------*
000200* GLBRDTB  -  RUN-DATE TABLE
000300*             THE RUN-DATES FILE LOADED AND SORTED ASCENDING BY
000400*             GBLDRV, HANDED TO GBLBLD SO IT CAN BUILD EACH
000500*             DATE'S LEADERBOARD IN ORDER AND TO GBLSUB AS THE
000600*             WALK'S UPPER BOUND (ITS LAST ENTRY).  PREFIX RDB-
000700*             DELIBERATELY DIFFERS FROM GLBRDTE'S FLAT-RECORD
000800*             RDT- PREFIX SO GBLDRV CAN COPY BOTH.
000900*---------------------------------------------------------------*
001000 01  RDB-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
001100 01  RDB-TABLE-MAX                   PIC S9(07) USAGE IS COMP
001200                                      VALUE 9999.
001300 01  RUN-DATE-TABLE.
001400     05  RDB-ENTRY OCCURS 1 TO 9999 TIMES
001500             DEPENDING ON RDB-TABLE-SIZE
001600             INDEXED BY RDB-IX.
001700         10  RDB-DATE                 PIC 9(08).
001800         10  FILLER                   PIC X(05).
