000100*---------------------------------------------------------------*
000200* GLBPART  -  PARTICIPANT MASTER RECORD
000300*             PRT-CREATED-AT = 0 MEANS THE CREATION TIME IS
000400*             UNKNOWN; AN UNKNOWN-TIME ROW COUNTS AS
000500*             PARTICIPATING ON EVERY RUN DATE (BUSINESS RULE 19,
000600*             GBLPTC 2100-COUNT-ONE-USER).
000700*---------------------------------------------------------------*
000800 01  PARTICIPANT-RECORD.
000900     05  PRT-USER-ID                 PIC 9(09).
001000     05  PRT-CREATED-AT              PIC 9(14).
001100     05  PRT-CREATED-AT-PARTS REDEFINES PRT-CREATED-AT.
001200         10  PRT-CREATED-AT-YYYYMMDD PIC 9(08).
001300         10  PRT-CREATED-AT-HHMMSS   PIC 9(06).
001400     05  FILLER                      PIC X(08).
