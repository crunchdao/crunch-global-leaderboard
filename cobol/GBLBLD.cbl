000100*===============================================================*
000200* PROGRAM NAME:    GBLBLD
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/09/21 DAVID QUINTERO  CREATED FOR COBOL CLASS -- BUILDS ONE
000900*                          GLOBAL LEADERBOARD PER REQUESTED RUN
001000*                          DATE FROM THE EVENT TABLE, CALLED
001100*                          ONCE BY GBLDRV PER RUN.
001200* 07/19/21 ED ACKERMAN     RESTRUCTURE, NUMBERED PARAGRAPHS,
001300*                          REMOVAL OF FALL THRU AND GO TO'S.
001400* 05/02/22 DAVID QUINTERO  REQUEST #GL-131 -- INSTITUTION-MEMBER    GL-131
001500*                          RANKS NOW RENUMBERED INLINE OFF          GL-131
001600*                          GLOBAL-RANK ORDER INSTEAD OF A SECOND    GL-131
001700*                          CALL TO GBLUTL -- SEE GBLUTL'S           GL-131
001800*                          2100-APPLY-SINGLE-PAIR-TIE-RULE NOTE.    GL-131
001900* 10/11/22 ED ACKERMAN     REQUEST #GL-138 -- INSTITUTION           GL-138
002000*                          PARTICIPATION TOTAL POINTS NOW ROUNDED   GL-138
002100*                          UP (CEILING), NOT TRUNCATED, SO A        GL-138
002200*                          PARTIAL POINT NEVER VANISHES FROM THE    GL-138
002300*                          INSTITUTION REPORT.                      GL-138
002400* 06/14/24 DAVID QUINTERO  REQUEST #GL-217 -- BEST-EVER RANK NOW    GL-217
002500*                          CARRIED ACROSS RUN DATES IN A WORK       GL-217
002600*                          TABLE INSTEAD OF RE-READING YESTERDAY'S  GL-217
002700*                          GLOBAL-USER-POSITION FILE.               GL-217
002800* 09/03/24 ED ACKERMAN     REQUEST #GL-223 -- EVERY FIND-OR-        GL-223
002900*                          CREATE SCAN THAT EXITS A PERFORM ...     GL-223
003000*                          VARYING ON THE FOUND SWITCH WAS LEFT     GL-223
003100*                          ONE ROW PAST THE MATCH (THE VARYING      GL-223
003200*                          CLAUSE STEPS THE INDEX AFTER THE BODY    GL-223
003300*                          SETS THE SWITCH, BEFORE THE NEXT TEST    GL-223
003400*                          EXITS THE LOOP) -- USER POINTS, BEST     GL-223
003500*                          RANK AND INSTITUTION TOTALS WERE BEING   GL-223
003600*                          POSTED TO THE WRONG ROW ON A HIT.        GL-223
003700*                          BACKED OUT THE INDEX BY ONE IN EACH      GL-223
003800*                          AFFECTED PARAGRAPH.                      GL-223
003900* 01/22/25 DAVID QUINTERO  REQUEST #GL-225 -- BEST-PARTICIPATION-   GL-225
004000*                          USER WAS BEING PICKED AS WHOEVER'S       GL-225
004100*                          EVENT HIT THE INSTITUTION/COMPETITION    GL-225
004200*                          ROW FIRST, NOT THE MEMBER WITH THE       GL-225
004300*                          BEST (LOWEST NONZERO, FLOORED) EVENT     GL-225
004400*                          RANK.  2270 NOW COMPARES EVT-RANK AT     GL-225
004500*                          ACCUMULATION TIME AND KEEPS THE BEST-    GL-225
004600*                          SO-FAR, FIRST-SEEN ON A TIE.  DROPPED    GL-225
004700*                          2910/2915, WHICH WERE OVERWRITING THE    GL-225
004800*                          CORRECT BEST-USER-RANK WITH THE USER'S   GL-225
004900*                          GLOBAL LEADERBOARD RANK (A DIFFERENT     GL-225
005000*                          NUMBER, COMPUTED IN 2500) BEFORE WRITE.  GL-225
005100*===============================================================*
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.  GBLBLD.
005400 AUTHOR. DAVID QUINTERO.
005500 INSTALLATION. COBOL DEVELOPMENT CENTER.
005600 DATE-WRITTEN. 04/09/21.
005700 DATE-COMPILED. 04/09/21.
005800 SECURITY. NON-CONFIDENTIAL.
005900*===============================================================*
006000 ENVIRONMENT DIVISION.
006100*---------------------------------------------------------------*   GL-223
006200 CONFIGURATION SECTION.
006300*---------------------------------------------------------------*   GL-223
006400 SOURCE-COMPUTER. IBM-3081.
006500*---------------------------------------------------------------*   GL-223
006600 OBJECT-COMPUTER. IBM-3081.
006700*---------------------------------------------------------------*   GL-223
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000*---------------------------------------------------------------*   GL-223
007100 INPUT-OUTPUT SECTION.
007200*---------------------------------------------------------------*   GL-223
007300 FILE-CONTROL.
007400     SELECT GLOBAL-LEADERBOARD-FILE ASSIGN TO GLOBHDR
007500       ORGANIZATION IS SEQUENTIAL
007600       FILE STATUS IS WS-HDR-STATUS.
007700*                                                                   GL-223
007800     SELECT GLOBAL-USER-POSITION-FILE ASSIGN TO GLOBUPOS
007900       ORGANIZATION IS SEQUENTIAL
008000       FILE STATUS IS WS-UPOS-STATUS.
008100*                                                                   GL-223
008200     SELECT GLOBAL-INSTITUTION-POSITION-FILE ASSIGN TO GLOBIPOS
008300       ORGANIZATION IS SEQUENTIAL
008400       FILE STATUS IS WS-IPOS-STATUS.
008500*                                                                   GL-223
008600     SELECT INSTITUTION-PARTICIPATION-FILE ASSIGN TO GLOBIPRT
008700       ORGANIZATION IS SEQUENTIAL
008800       FILE STATUS IS WS-IPRT-STATUS.
008900*                                                                   GL-223
009000     SELECT RANK-SORT-FILE ASSIGN TO SORTWK1.
009100*===============================================================*
009200 DATA DIVISION.
009300*---------------------------------------------------------------*   GL-223
009400 FILE SECTION.
009500*---------------------------------------------------------------*   GL-223
009600 FD  GLOBAL-LEADERBOARD-FILE.
009700     COPY GLBHDR.
009800*---------------------------------------------------------------*   GL-223
009900 FD  GLOBAL-USER-POSITION-FILE.
010000     COPY GLBUPOS.
010100*---------------------------------------------------------------*   GL-223
010200 FD  GLOBAL-INSTITUTION-POSITION-FILE.
010300     COPY GLBIPOS.
010400*---------------------------------------------------------------*   GL-223
010500 FD  INSTITUTION-PARTICIPATION-FILE.
010600     COPY GLBIPRT.
010700*---------------------------------------------------------------*   GL-223
010800 SD  RANK-SORT-FILE.
010900 01  RANK-SORT-RECORD.
011000     05  RSR-ID                      PIC 9(09).
011100     05  RSR-POINTS                  PIC 9(09).
011200*---------------------------------------------------------------*   GL-223
011300 WORKING-STORAGE SECTION.
011400*---------------------------------------------------------------*   GL-223
011500 01  WS-FILE-STATUS-WORK.
011600     05  WS-HDR-STATUS               PIC X(02) VALUE '00'.
011700     05  WS-UPOS-STATUS              PIC X(02) VALUE '00'.
011800     05  WS-IPOS-STATUS              PIC X(02) VALUE '00'.
011900     05  WS-IPRT-STATUS              PIC X(02) VALUE '00'.
012000     05  FILLER                      PIC X(08).
012100*---------------------------------------------------------------*   GL-223
012200 01  WS-SUBSCRIPTS.
012300     05  WS-RDB-IX                   PIC S9(07) USAGE COMP.
012400     05  WS-EVT-IX                   PIC S9(07) USAGE COMP.
012500     05  WS-UPW-IX                   PIC S9(07) USAGE COMP.
012600     05  WS-UPW-IX2                  PIC S9(07) USAGE COMP.
012700     05  WS-IPW-IX                   PIC S9(07) USAGE COMP.
012800     05  WS-IPW-IX2                  PIC S9(07) USAGE COMP.
012900     05  WS-IPX-IX                   PIC S9(07) USAGE COMP.
013000     05  WS-IPX-IX2                  PIC S9(07) USAGE COMP.
013100     05  WS-ICT-IX                   PIC S9(07) USAGE COMP.
013200     05  FILLER                      PIC X(05).
013300*---------------------------------------------------------------*   GL-223
013400 01  WS-SWITCHES.
013500     05  WS-USER-ROW-FOUND-SW        PIC X(01) VALUE 'N'.
013600         88  WS-USER-ROW-FOUND                 VALUE 'Y'.
013700         88  WS-USER-ROW-NOT-FOUND             VALUE 'N'.
013800     05  WS-INST-ROW-FOUND-SW        PIC X(01) VALUE 'N'.
013900         88  WS-INST-ROW-FOUND                 VALUE 'Y'.
014000         88  WS-INST-ROW-NOT-FOUND             VALUE 'N'.
014100     05  WS-BRK-ROW-FOUND-SW         PIC X(01) VALUE 'N'.
014200         88  WS-BRK-ROW-FOUND                  VALUE 'Y'.
014300         88  WS-BRK-ROW-NOT-FOUND              VALUE 'N'.
014400     05  WS-SORT-EOF-SW              PIC X(01) VALUE 'N'.
014500         88  WS-SORT-IS-EOF                    VALUE 'Y'.
014600     05  FILLER                      PIC X(05).
014700*---------------------------------------------------------------*   GL-223
014800*    BUILD DATE AND NEXT-HEADER-ID WORK.                            GL-223
014900*---------------------------------------------------------------*   GL-223
015000 01  WS-RUN-WORK.
015100     05  WS-BUILD-DATE               PIC 9(08).
015200     05  WS-NEXT-HDR-ID              PIC 9(09).
015300     05  FILLER                      PIC X(05).
015400*---------------------------------------------------------------*   GL-223
015500*    USER-POSITION WORK TABLE -- REBUILT EVERY RUN DATE, ONE ROW    GL-223
015600*    PER USER WITH AT LEAST ONE USABLE EVENT (BATCH FLOW STEPS      GL-223
015700*    1-7).  PREFIX UPW-.                                            GL-223
015800*---------------------------------------------------------------*   GL-223
015900 01  WS-UPW-TABLE-SIZE               PIC S9(07) USAGE COMP.
016000 01  WS-UPW-TABLE-MAX                PIC S9(07) USAGE COMP
016100                                      VALUE 999999.
016200 01  WS-USER-POSITION-WORK.
016300     05  WS-UPW-ENTRY OCCURS 1 TO 999999 TIMES
016400             DEPENDING ON WS-UPW-TABLE-SIZE
016500             INDEXED BY WS-UPW-TIX.
016600         10  UPW-USER-ID              PIC 9(09).
016700         10  UPW-INSTITUTION-ID       PIC 9(09).
016800         10  UPW-POINTS               PIC 9(09).
016900         10  UPW-RANK                 PIC 9(07).
017000         10  UPW-MEMBER-RANK          PIC 9(07).
017100         10  UPW-BEST-RANK            PIC 9(08).
017200         10  UPW-PARTICIPATION-COUNT  PIC 9(05).
017300         10  UPW-SUBMISSION-COUNT     PIC 9(07).
017400         10  FILLER                   PIC X(05).
017500*---------------------------------------------------------------*   GL-223
017600*    BEST-EVER-RANK WORK TABLE -- PERSISTS ACROSS RUN DATES FOR     GL-223
017700*    THE LIFE OF THE CALL (REQUEST #GL-217).  PREFIX BRK-.          GL-217
017800*---------------------------------------------------------------*   GL-217
017900 01  WS-BRK-TABLE-SIZE               PIC S9(07) USAGE COMP.
018000 01  WS-BRK-TABLE-MAX                PIC S9(07) USAGE COMP
018100                                      VALUE 999999.
018200 01  WS-BEST-RANK-WORK.
018300     05  WS-BRK-ENTRY OCCURS 1 TO 999999 TIMES
018400             DEPENDING ON WS-BRK-TABLE-SIZE
018500             INDEXED BY WS-BRK-IX.
018600         10  BRK-USER-ID              PIC 9(09).
018700         10  BRK-BEST-RANK            PIC 9(08).
018800         10  FILLER                   PIC X(05).
018900*---------------------------------------------------------------*   GL-217
019000*    INSTITUTION-PARTICIPATION WORK TABLE -- REBUILT EVERY RUN      GL-217
019100*    DATE, ONE ROW PER (INSTITUTION, COMPETITION) TOUCHED           GL-217
019200*    (BUSINESS RULE 17).  PREFIX IPW-.                              GL-217
019300*---------------------------------------------------------------*   GL-217
019400 01  WS-IPW-TABLE-SIZE               PIC S9(07) USAGE COMP.
019500 01  WS-IPW-TABLE-MAX                PIC S9(07) USAGE COMP
019600                                      VALUE 99999.
019700*---------------------------------------------------------------*   GL-225
019800*    REQUEST #GL-225.  HOLDS EVT-RANK FLOORED TO AN INTEGER SO      GL-225
019900*    IT CAN BE COMPARED AGAINST THE BEST-SO-FAR IPW-BEST-USER-      GL-225
020000*    RANK (BUSINESS RULE 17).                                      GL-225
020100*---------------------------------------------------------------*   GL-225
020200 01  WS-FOLD-WORK.
020300     05  WS-FOLD-CANDIDATE-RANK      PIC S9(07) USAGE COMP.
020400     05  FILLER                      PIC X(05).
020500 01  WS-INST-PARTICIPATION-WORK.
020600     05  WS-IPW-ENTRY OCCURS 1 TO 99999 TIMES
020700             DEPENDING ON WS-IPW-TABLE-SIZE
020800             INDEXED BY WS-IPW-TIX.
020900         10  IPW-INSTITUTION-ID       PIC 9(09).
021000         10  IPW-COMPETITION-ID       PIC 9(09).
021100         10  IPW-BEST-USER-ID         PIC 9(09).
021200         10  IPW-BEST-USER-RANK       PIC 9(07).
021300         10  IPW-MEMBER-COUNT         PIC 9(07).
021400         10  IPW-TOTAL-POINTS         PIC 9(09)V9(04).
021500         10  IPW-TOTAL-POINTS-PARTS REDEFINES IPW-TOTAL-POINTS.
021600             15  IPW-TOTAL-POINTS-WHOLE   PIC 9(09).
021700             15  IPW-TOTAL-POINTS-FRACT   PIC 9(04).
021800         10  FILLER                   PIC X(05).
021900*---------------------------------------------------------------*   GL-217
022000*    INSTITUTION-POSITION WORK TABLE -- REBUILT EVERY RUN DATE,     GL-217
022100*    ONE ROW PER INSTITUTION WITH A RANKED USER (BATCH FLOW         GL-217
022200*    STEP 8).  PREFIX IPX-.                                         GL-217
022300*---------------------------------------------------------------*   GL-217
022400 01  WS-IPX-TABLE-SIZE               PIC S9(07) USAGE COMP.
022500 01  WS-IPX-TABLE-MAX                PIC S9(07) USAGE COMP
022600                                      VALUE 9999.
022700 01  WS-INST-POSITION-WORK.
022800     05  WS-IPX-ENTRY OCCURS 1 TO 9999 TIMES
022900             DEPENDING ON WS-IPX-TABLE-SIZE
023000             INDEXED BY WS-IPX-TIX.
023100         10  IPX-INSTITUTION-ID       PIC 9(09).
023200         10  IPX-RANK                 PIC 9(07).
023300         10  IPX-TOTAL-POINTS         PIC 9(09).
023400         10  IPX-USER-COUNT           PIC 9(07).
023500         10  IPX-TOP-USER-1           PIC 9(09).
023600         10  IPX-TOP-USER-2           PIC 9(09).
023700         10  IPX-TOP-USER-3           PIC 9(09).
023800         10  FILLER                   PIC X(05).
023900*---------------------------------------------------------------*   GL-217
024000*    INSTITUTION-MEMBER-RANK COUNTER WORK TABLE -- REBUILT EVERY    GL-217
024100*    RUN DATE, ONE ROW PER INSTITUTION, USED TO RENUMBER MEMBERS    GL-217
024200*    1..K OFF GLOBAL-RANK ORDER (BUSINESS RULE 6).  PREFIX ICT-.    GL-217
024300*---------------------------------------------------------------*   GL-217
024400 01  WS-ICT-TABLE-SIZE               PIC S9(07) USAGE COMP.
024500 01  WS-ICT-TABLE-MAX                PIC S9(07) USAGE COMP
024600                                      VALUE 9999.
024700 01  WS-INST-COUNTER-WORK.
024800     05  WS-ICT-ENTRY OCCURS 1 TO 9999 TIMES
024900             DEPENDING ON WS-ICT-TABLE-SIZE
025000             INDEXED BY WS-ICT-TIX.
025100         10  ICT-INSTITUTION-ID       PIC 9(09).
025200         10  ICT-NEXT-MEMBER-RANK     PIC 9(07).
025300         10  ICT-FIRST-POINTS         PIC 9(09).
025400         10  FILLER                   PIC X(05).
025500*---------------------------------------------------------------*   GL-217
025600*    GBLPNT DECAY-CALL WORK -- MIRRORS PNT-PARAMETERS EXACTLY.      GL-217
025700*---------------------------------------------------------------*   GL-217
025800 01  WS-PNT-FUNCTION-CODE            PIC X(04).
025900     88  WS-PNT-FUNCTION-DECAY                 VALUE 'DECY'.
026000 01  WS-PNT-PARAMETERS.
026100     05  WS-PNT-LEADERBOARD-SIZE     PIC 9(07).
026200     05  WS-PNT-HARMONIC-SUM         PIC 9(05)V9(09).
026300     05  WS-PNT-RANK                 PIC 9(07)V9(02).
026400     05  WS-PNT-PRIZE-POOL-USD       PIC 9(09).
026500     05  WS-PNT-TARGET-WEIGHT        PIC 9(01)V9(06).
026600     05  WS-PNT-PHASE-WEIGHT         PIC 9(01)V9(09).
026700     05  WS-PNT-RAW-POINTS           PIC 9(09)V9(04).
026800     05  WS-PNT-EVENT-DATE           PIC 9(08).
026900     05  WS-PNT-TARGET-DATE          PIC 9(08).
027000     05  WS-PNT-DAYS-SINCE-EVENT     PIC 9(05).
027100     05  WS-PNT-DECAYED-POINTS       PIC 9(09).
027200     05  FILLER                      PIC X(05).
027300*---------------------------------------------------------------*   GL-217
027400*    GBLUTL RANK-CALL WORK -- MIRRORS UTL-PARAMETERS EXACTLY.       GL-217
027500*---------------------------------------------------------------*   GL-217
027600 01  WS-UTL-FUNCTION-CODE            PIC X(04).
027700     88  WS-UTL-FUNCTION-RANK                  VALUE 'RANK'.
027800 01  WS-UTL-PARAMETERS.
027900     05  WS-UTL-DATE-IN              PIC 9(08).
028000     05  WS-UTL-DATE-OUT             PIC 9(08).
028100     05  FILLER                      PIC X(05).
028200*---------------------------------------------------------------*   GL-217
028300*    GBLPTC CALL WORK -- MIRRORS PTC-USER-ID/PTC-RUN-DATE/          GL-217
028400*    PTC-PARTICIPATION-COUNT EXACTLY.  PTT-TABLE-SIZE AND           GL-217
028500*    PARTICIPANT-TABLE PASS STRAIGHT THROUGH FROM LINKAGE.          GL-217
028600*---------------------------------------------------------------*   GL-217
028700 01  WS-PTC-USER-ID                  PIC 9(09).
028800 01  WS-PTC-RUN-DATE                 PIC 9(08).
028900 01  WS-PTC-PARTICIPATION-COUNT      PIC 9(05).
029000*---------------------------------------------------------------*   GL-217
029100*    NOW-TIMESTAMP WORK -- ACCEPT FROM DATE/TIME, NOT AN            GL-217
029200*    INTRINSIC FUNCTION.                                            GL-217
029300*---------------------------------------------------------------*   GL-217
029400 01  WS-TIMESTAMP-WORK.
029500     05  WS-ACCEPT-DATE              PIC 9(06).
029600     05  WS-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE.
029700         10  WS-ACCEPT-YY            PIC 9(02).
029800         10  WS-ACCEPT-MM            PIC 9(02).
029900         10  WS-ACCEPT-DD            PIC 9(02).
030000     05  WS-ACCEPT-TIME              PIC 9(08).
030100     05  WS-ACCEPT-TIME-PARTS REDEFINES WS-ACCEPT-TIME.
030200         10  WS-ACCEPT-HH            PIC 9(02).
030300         10  WS-ACCEPT-MN            PIC 9(02).
030400         10  WS-ACCEPT-SS            PIC 9(02).
030500         10  WS-ACCEPT-HS            PIC 9(02).
030600     05  WS-NOW-TIMESTAMP            PIC 9(14).
030700     05  WS-NOW-TIMESTAMP-PARTS REDEFINES WS-NOW-TIMESTAMP.
030800         10  WS-NOW-YYYY             PIC 9(04).
030900         10  WS-NOW-MM               PIC 9(02).
031000         10  WS-NOW-DD               PIC 9(02).
031100         10  WS-NOW-HH               PIC 9(02).
031200         10  WS-NOW-MN               PIC 9(02).
031300         10  WS-NOW-SS               PIC 9(02).
031400     05  FILLER                      PIC X(05).
031500*===============================================================*
031600 LINKAGE SECTION.
031700*---------------------------------------------------------------*   GL-217
031800 01  BLD-LEADERBOARDS-BUILT          PIC 9(05).
031900 COPY GLBRDTB.
032000 COPY GLBEVNT.
032100 COPY GLBUSIN.
032200 COPY GLBINSTB.
032300 COPY GLBPARTB.
032400 COPY GLBSUBT.
032500*===============================================================*
032600 PROCEDURE DIVISION USING BLD-LEADERBOARDS-BUILT,
032700         RDB-TABLE-SIZE, RUN-DATE-TABLE,
032800         EVT-TABLE-SIZE, EVENT-TABLE,
032900         UIN-TABLE-SIZE, USER-INSTITUTION-TABLE,
033000         INT-TABLE-SIZE, INSTITUTION-TABLE,
033100         PTT-TABLE-SIZE, PARTICIPANT-TABLE,
033200         SUC-TABLE-SIZE, SUBMISSION-CUMULATIVE-TABLE.
033300*---------------------------------------------------------------*   GL-217
033400 0000-MAIN-PARAGRAPH.
033500*---------------------------------------------------------------*   GL-217
033600     MOVE ZERO                   TO BLD-LEADERBOARDS-BUILT
033700     MOVE ZERO                   TO WS-NEXT-HDR-ID
033800     MOVE ZERO                   TO WS-BRK-TABLE-SIZE
033900     OPEN OUTPUT GLOBAL-LEADERBOARD-FILE
034000                 GLOBAL-USER-POSITION-FILE
034100                 GLOBAL-INSTITUTION-POSITION-FILE
034200                 INSTITUTION-PARTICIPATION-FILE
034300     PERFORM 2000-BUILD-ONE-DATE
034400         VARYING WS-RDB-IX FROM 1 BY 1
034500         UNTIL WS-RDB-IX > RDB-TABLE-SIZE
034600     CLOSE GLOBAL-LEADERBOARD-FILE
034700           GLOBAL-USER-POSITION-FILE
034800           GLOBAL-INSTITUTION-POSITION-FILE
034900           INSTITUTION-PARTICIPATION-FILE
035000     GOBACK.
035100*---------------------------------------------------------------*   GL-217
035200*    BATCH FLOW -- DAILY LEADERBOARD BUILD, ONE PASS PER ENTRY      GL-217
035300*    IN RUN-DATE-TABLE.                                             GL-217
035400*---------------------------------------------------------------*   GL-217
035500 2000-BUILD-ONE-DATE.
035600*---------------------------------------------------------------*   GL-217
035700     MOVE RDB-DATE (WS-RDB-IX)   TO WS-BUILD-DATE
035800     MOVE ZERO                   TO WS-UPW-TABLE-SIZE
035900     MOVE ZERO                   TO WS-IPW-TABLE-SIZE
036000     MOVE ZERO                   TO WS-IPX-TABLE-SIZE
036100     MOVE ZERO                   TO WS-ICT-TABLE-SIZE
036200     PERFORM 2100-ACCUMULATE-USER-POINTS
036300         VARYING WS-EVT-IX FROM 1 BY 1
036400         UNTIL WS-EVT-IX > EVT-TABLE-SIZE
036500     PERFORM 2300-FETCH-USER-AUX-DATA
036600         VARYING WS-UPW-IX FROM 1 BY 1
036700         UNTIL WS-UPW-IX > WS-UPW-TABLE-SIZE
036800     PERFORM 2500-RANK-USERS
036900     PERFORM 2600-ASSIGN-INSTITUTION-MEMBER-RANKS
037000     PERFORM 2700-BUILD-INSTITUTION-POSITIONS
037100     PERFORM 2750-RANK-INSTITUTIONS
037200     PERFORM 2800-WRITE-LEADERBOARD-HEADER-AND-POSITIONS
037300     PERFORM 2870-WRITE-INSTITUTION-POSITIONS
037400         VARYING WS-IPX-IX FROM 1 BY 1
037500         UNTIL WS-IPX-IX > WS-IPX-TABLE-SIZE
037600     PERFORM 2900-WRITE-INSTITUTION-PARTICIPATIONS
037700         VARYING WS-IPW-IX FROM 1 BY 1
037800         UNTIL WS-IPW-IX > WS-IPW-TABLE-SIZE
037900     ADD 1                       TO BLD-LEADERBOARDS-BUILT
038000     PERFORM 2960-DISPLAY-DATE-SUMMARY.
038100*---------------------------------------------------------------*   GL-217
038200*    REPORTS.  ONE SUMMARY LINE PER BUILD DATE -- USER COUNT,       GL-217
038300*    INSTITUTION COUNT, AND POSITIONS WRITTEN FOR BOTH.             GL-217
038400*---------------------------------------------------------------*   GL-217
038500 2960-DISPLAY-DATE-SUMMARY.
038600*---------------------------------------------------------------*   GL-217
038700     DISPLAY 'GBLBLD: DATE ', WS-BUILD-DATE,
038800         ' USERS ', WS-UPW-TABLE-SIZE,
038900         ' INSTITUTIONS ', WS-ICT-TABLE-SIZE,
039000         ' USER-POSITIONS ', WS-UPW-TABLE-SIZE,
039100         ' INSTITUTION-POSITIONS ', WS-IPX-TABLE-SIZE.
039200*---------------------------------------------------------------*   GL-217
039300*    STEPS 1-2.  ACCUMULATE DECAYED POINTS PER USER AND RAW         GL-217
039400*    POINTS PER INSTITUTION PARTICIPATION ROW.  EVENTS DATED        GL-217
039500*    AFTER THE BUILD DATE ARE NOT YET USABLE.                       GL-217
039600*---------------------------------------------------------------*   GL-217
039700 2100-ACCUMULATE-USER-POINTS.
039800*---------------------------------------------------------------*   GL-217
039900     IF  EVT-START-DATE (WS-EVT-IX) <= WS-BUILD-DATE
040000         PERFORM 2150-PROCESS-ONE-USABLE-EVENT
040100     END-IF.
040200*---------------------------------------------------------------*   GL-217
040300 2150-PROCESS-ONE-USABLE-EVENT.
040400*---------------------------------------------------------------*   GL-217
040500     MOVE EVT-RAW-POINTS (WS-EVT-IX)   TO WS-PNT-RAW-POINTS
040600     MOVE EVT-START-DATE (WS-EVT-IX)   TO WS-PNT-EVENT-DATE
040700     MOVE WS-BUILD-DATE                TO WS-PNT-TARGET-DATE
040800     SET WS-PNT-FUNCTION-DECAY         TO TRUE
040900     CALL 'GBLPNT' USING WS-PNT-FUNCTION-CODE, WS-PNT-PARAMETERS
041000     MOVE WS-PNT-DAYS-SINCE-EVENT TO EVT-DAYS-SINCE-EVENT (WS-EVT-IX)
041100     MOVE WS-PNT-DECAYED-POINTS   TO EVT-DECAYED-POINTS (WS-EVT-IX)
041200     PERFORM 2160-FIND-OR-CREATE-USER-ROW
041300     ADD WS-PNT-DECAYED-POINTS TO UPW-POINTS (WS-UPW-IX2)
041400     PERFORM 2250-UPDATE-INST-PARTICIPATION.
041500*---------------------------------------------------------------*   GL-217
041600 2160-FIND-OR-CREATE-USER-ROW.
041700*---------------------------------------------------------------*   GL-217
041800     SET WS-USER-ROW-NOT-FOUND   TO TRUE
041900     PERFORM 2165-SCAN-FOR-USER-ROW
042000         VARYING WS-UPW-IX2 FROM 1 BY 1
042100         UNTIL WS-UPW-IX2 > WS-UPW-TABLE-SIZE
042200             OR WS-USER-ROW-FOUND
042300*    REQUEST #GL-223.  PERFORM ... VARYING STEPS THE INDEX ONE      GL-223
042400*    MORE TIME AFTER THE BODY SETS THE FOUND SWITCH, SO A MATCH     GL-223
042500*    LEAVES THE INDEX ONE ROW PAST THE ONE THAT ACTUALLY HIT.       GL-223
042600     IF  WS-USER-ROW-FOUND
042700         SUBTRACT 1 FROM WS-UPW-IX2
042800     END-IF
042900     IF  WS-USER-ROW-NOT-FOUND
043000         PERFORM 2170-CREATE-USER-ROW
043100     END-IF.
043200*---------------------------------------------------------------*   GL-223
043300 2165-SCAN-FOR-USER-ROW.
043400*---------------------------------------------------------------*   GL-223
043500     IF  UPW-USER-ID (WS-UPW-IX2) = EVT-USER-ID (WS-EVT-IX)
043600         SET WS-USER-ROW-FOUND   TO TRUE
043700     END-IF.
043800*---------------------------------------------------------------*   GL-223
043900 2170-CREATE-USER-ROW.
044000*---------------------------------------------------------------*   GL-223
044100     IF  WS-UPW-TABLE-SIZE < WS-UPW-TABLE-MAX
044200         ADD 1 TO WS-UPW-TABLE-SIZE
044300         SET WS-UPW-IX2          TO WS-UPW-TABLE-SIZE
044400         MOVE EVT-USER-ID (WS-EVT-IX) TO UPW-USER-ID (WS-UPW-IX2)
044500         MOVE ZERO                TO UPW-POINTS (WS-UPW-IX2)
044600         MOVE ZERO                TO UPW-RANK (WS-UPW-IX2)
044700         MOVE ZERO                TO UPW-MEMBER-RANK (WS-UPW-IX2)
044800         MOVE ZERO                TO UPW-PARTICIPATION-COUNT (WS-UPW-IX2)
044900         MOVE ZERO                TO UPW-SUBMISSION-COUNT (WS-UPW-IX2)
045000         PERFORM 2175-LOOKUP-USER-INSTITUTION
045100     ELSE
045200         DISPLAY 'GBLBLD: USER-POSITION WORK TABLE FULL, USER ',
045300             EVT-USER-ID (WS-EVT-IX)
045400     END-IF.
045500*---------------------------------------------------------------*   GL-223
045600 2175-LOOKUP-USER-INSTITUTION.
045700*---------------------------------------------------------------*   GL-223
045800*    BUSINESS RULE 14.  UIN-INSTITUTION-ID = 0 MEANS NO             GL-223
045900*    INSTITUTION -- THE LOOKUP LEAVES IT AT THAT DEFAULT.           GL-223
046000*---------------------------------------------------------------*   GL-223
046100     MOVE ZERO                   TO UPW-INSTITUTION-ID (WS-UPW-IX2)
046200     PERFORM 2176-SCAN-UIN-TABLE
046300         VARYING UIN-IX FROM 1 BY 1
046400         UNTIL UIN-IX > UIN-TABLE-SIZE.
046500*---------------------------------------------------------------*   GL-223
046600 2176-SCAN-UIN-TABLE.
046700*---------------------------------------------------------------*   GL-223
046800     IF  UIN-USER-ID (UIN-IX) = EVT-USER-ID (WS-EVT-IX)
046900         MOVE UIN-INSTITUTION-ID (UIN-IX)
047000                                  TO UPW-INSTITUTION-ID (WS-UPW-IX2)
047100     END-IF.
047200*---------------------------------------------------------------*   GL-223
047300*    BUSINESS RULE 17.  COUNTS EVENTS, NOT DISTINCT MEMBERS.        GL-223
047400*---------------------------------------------------------------*   GL-223
047500 2250-UPDATE-INST-PARTICIPATION.
047600*---------------------------------------------------------------*   GL-223
047700     IF  UPW-INSTITUTION-ID (WS-UPW-IX2) NOT = ZERO
047800         PERFORM 2255-FIND-OR-CREATE-PARTICIPATION-ROW
047900         ADD 1 TO IPW-MEMBER-COUNT (WS-IPW-IX2)
048000         ADD EVT-RAW-POINTS (WS-EVT-IX)
048100                              TO IPW-TOTAL-POINTS (WS-IPW-IX2)
048200         PERFORM 2270-FOLD-BEST-PARTICIPATION-USER
048300     END-IF.
048400*---------------------------------------------------------------*   GL-223
048500 2255-FIND-OR-CREATE-PARTICIPATION-ROW.
048600*---------------------------------------------------------------*   GL-223
048700     SET WS-INST-ROW-NOT-FOUND   TO TRUE
048800     PERFORM 2260-SCAN-IPW-TABLE
048900         VARYING WS-IPW-IX2 FROM 1 BY 1
049000         UNTIL WS-IPW-IX2 > WS-IPW-TABLE-SIZE
049100             OR WS-INST-ROW-FOUND
049200*    REQUEST #GL-223 (SEE 2160 ABOVE).                              GL-223
049300     IF  WS-INST-ROW-FOUND
049400         SUBTRACT 1 FROM WS-IPW-IX2
049500     END-IF
049600     IF  WS-INST-ROW-NOT-FOUND
049700         PERFORM 2265-CREATE-PARTICIPATION-ROW
049800     END-IF.
049900*---------------------------------------------------------------*   GL-223
050000 2260-SCAN-IPW-TABLE.
050100*---------------------------------------------------------------*   GL-223
050200     IF  IPW-INSTITUTION-ID (WS-IPW-IX2) =
050300             UPW-INSTITUTION-ID (WS-UPW-IX2)
050400         AND IPW-COMPETITION-ID (WS-IPW-IX2) =
050500             EVT-COMPETITION-ID (WS-EVT-IX)
050600         SET WS-INST-ROW-FOUND   TO TRUE
050700     END-IF.
050800*---------------------------------------------------------------*   GL-223
050900 2265-CREATE-PARTICIPATION-ROW.
051000*---------------------------------------------------------------*   GL-223
051100     IF  WS-IPW-TABLE-SIZE < WS-IPW-TABLE-MAX
051200         ADD 1 TO WS-IPW-TABLE-SIZE
051300         SET WS-IPW-IX2          TO WS-IPW-TABLE-SIZE
051400         MOVE UPW-INSTITUTION-ID (WS-UPW-IX2)
051500                                  TO IPW-INSTITUTION-ID (WS-IPW-IX2)
051600         MOVE EVT-COMPETITION-ID (WS-EVT-IX)
051700                                  TO IPW-COMPETITION-ID (WS-IPW-IX2)
051800         MOVE ZERO                TO IPW-BEST-USER-ID (WS-IPW-IX2)
051900         MOVE ZERO                TO IPW-BEST-USER-RANK (WS-IPW-IX2)
052000         MOVE ZERO                TO IPW-MEMBER-COUNT (WS-IPW-IX2)
052100         MOVE ZERO                TO IPW-TOTAL-POINTS (WS-IPW-IX2)
052200     ELSE
052300         DISPLAY 'GBLBLD: INST-PARTICIPATION WORK TABLE FULL, ',
052400            UPW-INSTITUTION-ID (WS-UPW-IX2)
052500     END-IF.
052600*---------------------------------------------------------------*   GL-225
052700*    REQUEST #GL-225.  BUSINESS RULE 17.  THE INSTITUTION'S BEST   GL-225
052800*    PARTICIPATION USER IS THE MEMBER WITH THE LOWEST NONZERO      GL-225
052900*    EVENT RANK (FLOORED) SEEN SO FAR FOR THIS (INSTITUTION,       GL-225
053000*    COMPETITION) PAIR -- A ZERO EVT-RANK NEVER WINS, AND A TIE    GL-225
053100*    KEEPS THE FIRST-SEEN CANDIDATE.  THIS IS THE MEMBER'S OWN     GL-225
053200*    EVENT RANK (ASSIGNED BACK IN STEP 2, BEFORE 2500-RANK-USERS   GL-225
053300*    EVEN RUNS) -- NOT THE USER'S GLOBAL LEADERBOARD RANK.         GL-225
053400*---------------------------------------------------------------*   GL-225
053500 2270-FOLD-BEST-PARTICIPATION-USER.
053600*---------------------------------------------------------------*   GL-225
053700     IF  EVT-RANK (WS-EVT-IX) NOT = ZERO
053800         MOVE EVT-RANK (WS-EVT-IX)   TO WS-FOLD-CANDIDATE-RANK
053900         IF  IPW-BEST-USER-RANK (WS-IPW-IX2) = ZERO
054000             OR WS-FOLD-CANDIDATE-RANK <
054100                 IPW-BEST-USER-RANK (WS-IPW-IX2)
054200             MOVE EVT-USER-ID (WS-EVT-IX)
054300                                  TO IPW-BEST-USER-ID (WS-IPW-IX2)
054400             MOVE WS-FOLD-CANDIDATE-RANK
054500                                  TO IPW-BEST-USER-RANK (WS-IPW-IX2)
054600         END-IF
054700     END-IF.
054800*---------------------------------------------------------------*   GL-223
054900*    STEP 3.  FETCH PREVIOUS BEST RANK, PARTICIPATION COUNT AND     GL-223
055000*    CUMULATIVE SUBMISSION COUNT FOR EVERY USER ROW BUILT ABOVE.    GL-223
055100*---------------------------------------------------------------*   GL-223
055200 2300-FETCH-USER-AUX-DATA.
055300*---------------------------------------------------------------*   GL-223
055400     PERFORM 2400-FETCH-PREVIOUS-BEST-RANK
055500     PERFORM 2350-FETCH-PARTICIPATION-COUNT
055600     PERFORM 2380-FETCH-SUBMISSION-COUNT.
055700*---------------------------------------------------------------*   GL-223
055800 2400-FETCH-PREVIOUS-BEST-RANK.
055900*---------------------------------------------------------------*   GL-223
056000*    REQUEST #GL-217.  99999999 UNTIL THE USER HAS BEEN RANKED      GL-217
056100*    AT LEAST ONCE THIS CALL.                                       GL-217
056200*---------------------------------------------------------------*   GL-217
056300     MOVE 99999999               TO UPW-BEST-RANK (WS-UPW-IX)
056400     SET WS-BRK-ROW-NOT-FOUND    TO TRUE
056500     PERFORM 2405-SCAN-BRK-TABLE
056600         VARYING WS-BRK-IX FROM 1 BY 1
056700         UNTIL WS-BRK-IX > WS-BRK-TABLE-SIZE
056800             OR WS-BRK-ROW-FOUND.
056900*---------------------------------------------------------------*   GL-217
057000 2405-SCAN-BRK-TABLE.
057100*---------------------------------------------------------------*   GL-217
057200     IF  BRK-USER-ID (WS-BRK-IX) = UPW-USER-ID (WS-UPW-IX)
057300         SET WS-BRK-ROW-FOUND    TO TRUE
057400         MOVE BRK-BEST-RANK (WS-BRK-IX) TO UPW-BEST-RANK (WS-UPW-IX)
057500     END-IF.
057600*---------------------------------------------------------------*   GL-217
057700*    BUSINESS RULE 19.                                              GL-217
057800*---------------------------------------------------------------*   GL-217
057900 2350-FETCH-PARTICIPATION-COUNT.
058000*---------------------------------------------------------------*   GL-217
058100     MOVE UPW-USER-ID (WS-UPW-IX) TO WS-PTC-USER-ID
058200     MOVE WS-BUILD-DATE           TO WS-PTC-RUN-DATE
058300     CALL 'GBLPTC' USING WS-PTC-USER-ID, WS-PTC-RUN-DATE,
058400         WS-PTC-PARTICIPATION-COUNT, PTT-TABLE-SIZE,
058500         PARTICIPANT-TABLE
058600     MOVE WS-PTC-PARTICIPATION-COUNT
058700                                  TO UPW-PARTICIPATION-COUNT (WS-UPW-IX).
058800*---------------------------------------------------------------*   GL-217
058900*    BUSINESS RULE 20.                                              GL-217
059000*---------------------------------------------------------------*   GL-217
059100 2380-FETCH-SUBMISSION-COUNT.
059200*---------------------------------------------------------------*   GL-217
059300     MOVE ZERO                   TO UPW-SUBMISSION-COUNT (WS-UPW-IX)
059400     PERFORM 2385-SCAN-SUC-TABLE
059500         VARYING SUC-IX FROM 1 BY 1
059600         UNTIL SUC-IX > SUC-TABLE-SIZE.
059700*---------------------------------------------------------------*   GL-217
059800 2385-SCAN-SUC-TABLE.
059900*---------------------------------------------------------------*   GL-217
060000     IF  SUC-USER-ID (SUC-IX) = UPW-USER-ID (WS-UPW-IX)
060100         AND SUC-DATE (SUC-IX) = WS-BUILD-DATE
060200         MOVE SUC-CUMULATIVE-COUNT (SUC-IX)
060300                                  TO UPW-SUBMISSION-COUNT (WS-UPW-IX)
060400     END-IF.
060500*---------------------------------------------------------------*   GL-217
060600*    STEP 4.  BUSINESS RULES 4-5.  SORT DESCENDING BY POINTS,       GL-217
060700*    ASCENDING BY ID, THEN LET GBLUTL DENSE-RANK AND APPLY THE      GL-217
060800*    SINGLE-PAIR TIE RULE.                                          GL-217
060900*---------------------------------------------------------------*   GL-217
061000 2500-RANK-USERS.
061100*---------------------------------------------------------------*   GL-217
061200     SORT RANK-SORT-FILE
061300         ON DESCENDING KEY RSR-POINTS
061400         ON ASCENDING KEY RSR-ID
061500         INPUT PROCEDURE IS 8000-RELEASE-USER-POINTS
061600         OUTPUT PROCEDURE IS 8100-RETURN-USER-POINTS
061700     SET WS-UTL-FUNCTION-RANK    TO TRUE
061800     MOVE ZERO                   TO WS-UTL-DATE-IN
061900     CALL 'GBLUTL' USING WS-UTL-FUNCTION-CODE, WS-UTL-PARAMETERS,
062000         RNK-TABLE-SIZE, RANK-TABLE
062100     PERFORM 2510-APPLY-ONE-USER-RANK
062200         VARYING RNK-IX FROM 1 BY 1
062300         UNTIL RNK-IX > RNK-TABLE-SIZE.
062400*---------------------------------------------------------------*   GL-217
062500 2510-APPLY-ONE-USER-RANK.
062600*---------------------------------------------------------------*   GL-217
062700     SET WS-USER-ROW-NOT-FOUND   TO TRUE
062800     PERFORM 2520-SCAN-FOR-USER-BY-ID
062900         VARYING WS-UPW-IX2 FROM 1 BY 1
063000         UNTIL WS-UPW-IX2 > WS-UPW-TABLE-SIZE
063100             OR WS-USER-ROW-FOUND.
063200*---------------------------------------------------------------*   GL-217
063300 2520-SCAN-FOR-USER-BY-ID.
063400*---------------------------------------------------------------*   GL-217
063500     IF  UPW-USER-ID (WS-UPW-IX2) = RNK-ID (RNK-IX)
063600         SET WS-USER-ROW-FOUND   TO TRUE
063700         MOVE RNK-RANK (RNK-IX)  TO UPW-RANK (WS-UPW-IX2)
063800         MOVE RNK-RANK (RNK-IX)  TO UPW-MEMBER-RANK (WS-UPW-IX2)
063900         PERFORM 2530-FOLD-BEST-RANK
064000     END-IF.
064100*---------------------------------------------------------------*   GL-217
064200 2530-FOLD-BEST-RANK.
064300*---------------------------------------------------------------*   GL-217
064400     IF  RNK-RANK (RNK-IX) < UPW-BEST-RANK (WS-UPW-IX2)
064500         MOVE RNK-RANK (RNK-IX)  TO UPW-BEST-RANK (WS-UPW-IX2)
064600     END-IF
064700     PERFORM 2535-UPDATE-BRK-TABLE.
064800*---------------------------------------------------------------*   GL-217
064900 2535-UPDATE-BRK-TABLE.
065000*---------------------------------------------------------------*   GL-217
065100     SET WS-BRK-ROW-NOT-FOUND    TO TRUE
065200     PERFORM 2536-SCAN-BRK-FOR-UPDATE
065300         VARYING WS-BRK-IX FROM 1 BY 1
065400         UNTIL WS-BRK-IX > WS-BRK-TABLE-SIZE
065500             OR WS-BRK-ROW-FOUND
065600*    REQUEST #GL-223 (SEE 2160 ABOVE).                              GL-223
065700     IF  WS-BRK-ROW-FOUND
065800         SUBTRACT 1 FROM WS-BRK-IX
065900     END-IF
066000     IF  WS-BRK-ROW-NOT-FOUND
066100         IF  WS-BRK-TABLE-SIZE < WS-BRK-TABLE-MAX
066200             ADD 1 TO WS-BRK-TABLE-SIZE
066300             SET WS-BRK-IX       TO WS-BRK-TABLE-SIZE
066400             MOVE UPW-USER-ID (WS-UPW-IX2) TO BRK-USER-ID (WS-BRK-IX)
066500         END-IF
066600     END-IF
066700     MOVE UPW-BEST-RANK (WS-UPW-IX2) TO BRK-BEST-RANK (WS-BRK-IX).
066800*---------------------------------------------------------------*   GL-223
066900 2536-SCAN-BRK-FOR-UPDATE.
067000*---------------------------------------------------------------*   GL-223
067100     IF  BRK-USER-ID (WS-BRK-IX) = UPW-USER-ID (WS-UPW-IX2)
067200         SET WS-BRK-ROW-FOUND    TO TRUE
067300     END-IF.
067400*---------------------------------------------------------------*   GL-223
067500*    STEP 5.  BUSINESS RULE 6.  RNK-IX IS NOW IN ASCENDING          GL-223
067600*    GLOBAL-RANK ORDER (THE SORTED/RETURNED ORDER FROM 2500) SO     GL-223
067700*    A SINGLE PASS RENUMBERS EACH INSTITUTION'S MEMBERS 1..K AND    GL-223
067800*    APPLIES THE SAME SINGLE-PAIR TIE RULE AS GBLUTL, ON POINTS     GL-223
067900*    RATHER THAN A FRESH SORT.                                      GL-223
068000*---------------------------------------------------------------*   GL-223
068100 2600-ASSIGN-INSTITUTION-MEMBER-RANKS.
068200*---------------------------------------------------------------*   GL-223
068300     PERFORM 2610-ASSIGN-ONE-MEMBER-RANK
068400         VARYING RNK-IX FROM 1 BY 1
068500         UNTIL RNK-IX > RNK-TABLE-SIZE.
068600*---------------------------------------------------------------*   GL-223
068700 2610-ASSIGN-ONE-MEMBER-RANK.
068800*---------------------------------------------------------------*   GL-223
068900     SET WS-USER-ROW-NOT-FOUND   TO TRUE
069000     PERFORM 2615-FIND-USER-ROW-FOR-RANK
069100         VARYING WS-UPW-IX2 FROM 1 BY 1
069200         UNTIL WS-UPW-IX2 > WS-UPW-TABLE-SIZE
069300             OR WS-USER-ROW-FOUND
069400*    REQUEST #GL-223 (SEE 2160 ABOVE).                              GL-223
069500     IF  WS-USER-ROW-FOUND
069600         SUBTRACT 1 FROM WS-UPW-IX2
069700     END-IF
069800     IF  WS-USER-ROW-FOUND AND UPW-INSTITUTION-ID (WS-UPW-IX2) NOT = ZERO
069900         PERFORM 2620-FIND-OR-CREATE-INST-COUNTER
070000         ADD 1 TO ICT-NEXT-MEMBER-RANK (WS-ICT-IX)
070100         MOVE ICT-NEXT-MEMBER-RANK (WS-ICT-IX)
070200                                  TO UPW-MEMBER-RANK (WS-UPW-IX2)
070300         IF  ICT-NEXT-MEMBER-RANK (WS-ICT-IX) = 1
070400             MOVE UPW-POINTS (WS-UPW-IX2) TO ICT-FIRST-POINTS (WS-ICT-IX)
070500         END-IF
070600         IF  ICT-NEXT-MEMBER-RANK (WS-ICT-IX) = 2
070700             IF  UPW-POINTS (WS-UPW-IX2) = ICT-FIRST-POINTS (WS-ICT-IX)
070800                 MOVE 1           TO UPW-MEMBER-RANK (WS-UPW-IX2)
070900             END-IF
071000         END-IF
071100     END-IF.
071200*---------------------------------------------------------------*   GL-223
071300 2615-FIND-USER-ROW-FOR-RANK.
071400*---------------------------------------------------------------*   GL-223
071500     IF  UPW-USER-ID (WS-UPW-IX2) = RNK-ID (RNK-IX)
071600         SET WS-USER-ROW-FOUND   TO TRUE
071700     END-IF.
071800*---------------------------------------------------------------*   GL-223
071900 2620-FIND-OR-CREATE-INST-COUNTER.
072000*---------------------------------------------------------------*   GL-223
072100     SET WS-INST-ROW-NOT-FOUND   TO TRUE
072200     PERFORM 2625-SCAN-ICT-TABLE
072300         VARYING WS-ICT-IX FROM 1 BY 1
072400         UNTIL WS-ICT-IX > WS-ICT-TABLE-SIZE
072500             OR WS-INST-ROW-FOUND
072600*    REQUEST #GL-223 (SEE 2160 ABOVE).                              GL-223
072700     IF  WS-INST-ROW-FOUND
072800         SUBTRACT 1 FROM WS-ICT-IX
072900     END-IF
073000     IF  WS-INST-ROW-NOT-FOUND
073100         IF  WS-ICT-TABLE-SIZE < WS-ICT-TABLE-MAX
073200             ADD 1 TO WS-ICT-TABLE-SIZE
073300             SET WS-ICT-IX       TO WS-ICT-TABLE-SIZE
073400             MOVE UPW-INSTITUTION-ID (WS-UPW-IX2)
073500                                  TO ICT-INSTITUTION-ID (WS-ICT-IX)
073600             MOVE ZERO            TO ICT-NEXT-MEMBER-RANK (WS-ICT-IX)
073700             MOVE ZERO            TO ICT-FIRST-POINTS (WS-ICT-IX)
073800         END-IF
073900     END-IF.
074000*---------------------------------------------------------------*   GL-223
074100 2625-SCAN-ICT-TABLE.
074200*---------------------------------------------------------------*   GL-223
074300     IF  ICT-INSTITUTION-ID (WS-ICT-IX) = UPW-INSTITUTION-ID (WS-UPW-IX2)
074400         SET WS-INST-ROW-FOUND   TO TRUE
074500     END-IF.
074600*---------------------------------------------------------------*   GL-223
074700*    STEP 6/8.  ONE IPX ROW PER INSTITUTION, WALKED IN GLOBAL       GL-223
074800*    RANK ORDER SO THE FIRST THREE MEMBERS ENCOUNTERED ARE THE      GL-223
074900*    TOP THREE BY RANK.  WS-ICT-TABLE-SIZE AFTER 2600 IS ALSO       GL-223
075000*    THE DISTINCT-INSTITUTION COUNT FOR THE HEADER (STEP 6).        GL-223
075100*---------------------------------------------------------------*   GL-223
075200 2700-BUILD-INSTITUTION-POSITIONS.
075300*---------------------------------------------------------------*   GL-223
075400     PERFORM 2710-ACCUMULATE-ONE-INST-POSITION
075500         VARYING RNK-IX FROM 1 BY 1
075600         UNTIL RNK-IX > RNK-TABLE-SIZE.
075700*---------------------------------------------------------------*   GL-223
075800 2710-ACCUMULATE-ONE-INST-POSITION.
075900*---------------------------------------------------------------*   GL-223
076000     SET WS-USER-ROW-NOT-FOUND   TO TRUE
076100     PERFORM 2615-FIND-USER-ROW-FOR-RANK
076200         VARYING WS-UPW-IX2 FROM 1 BY 1
076300         UNTIL WS-UPW-IX2 > WS-UPW-TABLE-SIZE
076400             OR WS-USER-ROW-FOUND
076500*    REQUEST #GL-223 (SEE 2160 ABOVE).                              GL-223
076600     IF  WS-USER-ROW-FOUND
076700         SUBTRACT 1 FROM WS-UPW-IX2
076800     END-IF
076900     IF  WS-USER-ROW-FOUND AND UPW-INSTITUTION-ID (WS-UPW-IX2) NOT = ZERO
077000         PERFORM 2720-FIND-OR-CREATE-IPX-ROW
077100         ADD UPW-POINTS (WS-UPW-IX2) TO IPX-TOTAL-POINTS (WS-IPX-IX)
077200         ADD 1 TO IPX-USER-COUNT (WS-IPX-IX)
077300         IF  IPX-USER-COUNT (WS-IPX-IX) = 1
077400             MOVE UPW-USER-ID (WS-UPW-IX2) TO IPX-TOP-USER-1 (WS-IPX-IX)
077500         ELSE
077600             IF  IPX-USER-COUNT (WS-IPX-IX) = 2
077700                 MOVE UPW-USER-ID (WS-UPW-IX2)
077800                                  TO IPX-TOP-USER-2 (WS-IPX-IX)
077900             ELSE
078000                 IF  IPX-USER-COUNT (WS-IPX-IX) = 3
078100                     MOVE UPW-USER-ID (WS-UPW-IX2)
078200                                  TO IPX-TOP-USER-3 (WS-IPX-IX)
078300                 END-IF
078400             END-IF
078500         END-IF
078600     END-IF.
078700*---------------------------------------------------------------*   GL-223
078800 2720-FIND-OR-CREATE-IPX-ROW.
078900*---------------------------------------------------------------*   GL-223
079000     SET WS-INST-ROW-NOT-FOUND   TO TRUE
079100     PERFORM 2725-SCAN-IPX-TABLE
079200         VARYING WS-IPX-IX2 FROM 1 BY 1
079300         UNTIL WS-IPX-IX2 > WS-IPX-TABLE-SIZE
079400             OR WS-INST-ROW-FOUND
079500*    REQUEST #GL-223 (SEE 2160 ABOVE).                              GL-223
079600     IF  WS-INST-ROW-FOUND
079700         SUBTRACT 1 FROM WS-IPX-IX2
079800         SET WS-IPX-IX           TO WS-IPX-IX2
079900     ELSE
080000         IF  WS-IPX-TABLE-SIZE < WS-IPX-TABLE-MAX
080100             ADD 1 TO WS-IPX-TABLE-SIZE
080200             SET WS-IPX-IX       TO WS-IPX-TABLE-SIZE
080300             MOVE UPW-INSTITUTION-ID (WS-UPW-IX2)
080400                                  TO IPX-INSTITUTION-ID (WS-IPX-IX)
080500             MOVE ZERO            TO IPX-TOTAL-POINTS (WS-IPX-IX)
080600             MOVE ZERO            TO IPX-USER-COUNT (WS-IPX-IX)
080700             MOVE ZERO            TO IPX-TOP-USER-1 (WS-IPX-IX)
080800             MOVE ZERO            TO IPX-TOP-USER-2 (WS-IPX-IX)
080900             MOVE ZERO            TO IPX-TOP-USER-3 (WS-IPX-IX)
081000             MOVE ZERO            TO IPX-RANK (WS-IPX-IX)
081100         END-IF
081200     END-IF.
081300*---------------------------------------------------------------*   GL-223
081400 2725-SCAN-IPX-TABLE.
081500*---------------------------------------------------------------*   GL-223
081600     IF  IPX-INSTITUTION-ID (WS-IPX-IX2) = UPW-INSTITUTION-ID (WS-UPW-IX2)
081700         SET WS-INST-ROW-FOUND   TO TRUE
081800     END-IF.
081900*---------------------------------------------------------------*   GL-223
082000*    STEP 8.  RANK INSTITUTIONS BY TOTAL POINTS, THEN REFRESH       GL-223
082100*    THE INSTITUTION MASTER'S STANDING FIELDS.                      GL-223
082200*---------------------------------------------------------------*   GL-223
082300 2750-RANK-INSTITUTIONS.
082400*---------------------------------------------------------------*   GL-223
082500     SORT RANK-SORT-FILE
082600         ON DESCENDING KEY RSR-POINTS
082700         ON ASCENDING KEY RSR-ID
082800         INPUT PROCEDURE IS 8200-RELEASE-INST-POINTS
082900         OUTPUT PROCEDURE IS 8300-RETURN-INST-POINTS
083000     SET WS-UTL-FUNCTION-RANK    TO TRUE
083100     MOVE ZERO                   TO WS-UTL-DATE-IN
083200     CALL 'GBLUTL' USING WS-UTL-FUNCTION-CODE, WS-UTL-PARAMETERS,
083300         RNK-TABLE-SIZE, RANK-TABLE
083400     PERFORM 2760-APPLY-ONE-INST-RANK
083500         VARYING RNK-IX FROM 1 BY 1
083600         UNTIL RNK-IX > RNK-TABLE-SIZE.
083700*---------------------------------------------------------------*   GL-223
083800 2760-APPLY-ONE-INST-RANK.
083900*---------------------------------------------------------------*   GL-223
084000     SET WS-INST-ROW-NOT-FOUND   TO TRUE
084100     PERFORM 2765-FIND-IPX-BY-ID
084200         VARYING WS-IPX-IX2 FROM 1 BY 1
084300         UNTIL WS-IPX-IX2 > WS-IPX-TABLE-SIZE
084400             OR WS-INST-ROW-FOUND
084500*    REQUEST #GL-223 (SEE 2160 ABOVE).                              GL-223
084600     IF  WS-INST-ROW-FOUND
084700         SUBTRACT 1 FROM WS-IPX-IX2
084800         PERFORM 2770-REFRESH-INSTITUTION-MASTER
084900     END-IF.
085000*---------------------------------------------------------------*   GL-223
085100 2765-FIND-IPX-BY-ID.
085200*---------------------------------------------------------------*   GL-223
085300     IF  IPX-INSTITUTION-ID (WS-IPX-IX2) = RNK-ID (RNK-IX)
085400         SET WS-INST-ROW-FOUND   TO TRUE
085500         MOVE RNK-RANK (RNK-IX)  TO IPX-RANK (WS-IPX-IX2)
085600     END-IF.
085700*---------------------------------------------------------------*   GL-223
085800 2770-REFRESH-INSTITUTION-MASTER.
085900*---------------------------------------------------------------*   GL-223
086000     SET WS-BRK-ROW-NOT-FOUND    TO TRUE
086100     PERFORM 2775-SCAN-INT-TABLE
086200         VARYING INT-IX FROM 1 BY 1
086300         UNTIL INT-IX > INT-TABLE-SIZE
086400             OR WS-BRK-ROW-FOUND.
086500*---------------------------------------------------------------*   GL-223
086600 2775-SCAN-INT-TABLE.
086700*---------------------------------------------------------------*   GL-223
086800     IF  INT-ID (INT-IX) = IPX-INSTITUTION-ID (WS-IPX-IX2)
086900         SET WS-BRK-ROW-FOUND    TO TRUE
087000         MOVE IPX-TOTAL-POINTS (WS-IPX-IX2) TO INT-TOTAL-POINTS (INT-IX)
087100         MOVE IPX-USER-COUNT (WS-IPX-IX2)   TO INT-MEMBER-COUNT (INT-IX)
087200         MOVE IPX-RANK (WS-IPX-IX2)         TO INT-GLOBAL-RANK (INT-IX)
087300     END-IF.
087400*---------------------------------------------------------------*   GL-223
087500*    STEP 7.  ONE HEADER ROW PER BUILD DATE, THEN ONE               GL-223
087600*    GLOBAL-USER-POSITION ROW PER RANKED USER.                      GL-223
087700*---------------------------------------------------------------*   GL-223
087800 2800-WRITE-LEADERBOARD-HEADER-AND-POSITIONS.
087900*---------------------------------------------------------------*   GL-223
088000     ADD 1                       TO WS-NEXT-HDR-ID
088100     MOVE WS-NEXT-HDR-ID         TO HDR-ID
088200     MOVE WS-BUILD-DATE          TO HDR-DATE
088300     MOVE WS-UPW-TABLE-SIZE      TO HDR-USER-COUNT
088400     MOVE WS-ICT-TABLE-SIZE      TO HDR-INSTITUTION-COUNT
088500     MOVE 'N'                    TO HDR-PUBLISHED
088600     ACCEPT WS-ACCEPT-DATE FROM DATE
088700     ACCEPT WS-ACCEPT-TIME FROM TIME
088800     PERFORM 2810-BUILD-NOW-TIMESTAMP
088900     MOVE WS-NOW-TIMESTAMP       TO HDR-CREATED-AT
089000     MOVE WS-NOW-TIMESTAMP       TO HDR-UPDATED-AT
089100     WRITE GLOBAL-LEADERBOARD-RECORD
089200     PERFORM 2850-WRITE-ONE-USER-POSITION
089300         VARYING WS-UPW-IX FROM 1 BY 1
089400         UNTIL WS-UPW-IX > WS-UPW-TABLE-SIZE.
089500*---------------------------------------------------------------*   GL-223
089600 2810-BUILD-NOW-TIMESTAMP.
089700*---------------------------------------------------------------*   GL-223
089800     IF  WS-ACCEPT-YY < 50
089900         COMPUTE WS-NOW-YYYY = 2000 + WS-ACCEPT-YY
090000     ELSE
090100         COMPUTE WS-NOW-YYYY = 1900 + WS-ACCEPT-YY
090200     END-IF
090300     MOVE WS-ACCEPT-MM           TO WS-NOW-MM
090400     MOVE WS-ACCEPT-DD           TO WS-NOW-DD
090500     MOVE WS-ACCEPT-HH           TO WS-NOW-HH
090600     MOVE WS-ACCEPT-MN           TO WS-NOW-MN
090700     MOVE WS-ACCEPT-SS           TO WS-NOW-SS.
090800*---------------------------------------------------------------*   GL-223
090900 2850-WRITE-ONE-USER-POSITION.
091000*---------------------------------------------------------------*   GL-223
091100     MOVE WS-NEXT-HDR-ID         TO UPO-LEADERBOARD-ID
091200     MOVE UPW-USER-ID (WS-UPW-IX)      TO UPO-USER-ID
091300     MOVE UPW-INSTITUTION-ID (WS-UPW-IX) TO UPO-INSTITUTION-ID
091400     MOVE UPW-RANK (WS-UPW-IX)         TO UPO-RANK
091500     MOVE UPW-MEMBER-RANK (WS-UPW-IX)  TO UPO-INSTITUTION-MEMBER-RANK
091600     MOVE UPW-POINTS (WS-UPW-IX)       TO UPO-POINTS
091700     MOVE UPW-BEST-RANK (WS-UPW-IX)    TO UPO-BEST-RANK
091800     MOVE UPW-PARTICIPATION-COUNT (WS-UPW-IX)
091900                                  TO UPO-PARTICIPATION-COUNT
092000     MOVE UPW-SUBMISSION-COUNT (WS-UPW-IX) TO UPO-SUBMISSION-COUNT
092100     WRITE GLOBAL-USER-POSITION-RECORD.
092200*---------------------------------------------------------------*   GL-223
092300*    STEP 8 (CONTINUED).  ONE ROW PER RANKED INSTITUTION, WITH      GL-223
092400*    ITS AVERAGE POINTS PER USER (BUSINESS RULE 18 -- TRUNCATED,    GL-223
092500*    NOT ROUNDED, SAME AS THE SOURCE SYSTEM'S INTEGER DIVIDE).      GL-223
092600*---------------------------------------------------------------*   GL-223
092700 2870-WRITE-INSTITUTION-POSITIONS.
092800*---------------------------------------------------------------*   GL-223
092900     PERFORM 2875-COMPUTE-INSTITUTION-AVERAGE.
093000*---------------------------------------------------------------*   GL-223
093100 2875-COMPUTE-INSTITUTION-AVERAGE.
093200*---------------------------------------------------------------*   GL-223
093300     MOVE WS-NEXT-HDR-ID         TO IPO-LEADERBOARD-ID
093400     MOVE IPX-INSTITUTION-ID (WS-IPX-IX) TO IPO-INSTITUTION-ID
093500     MOVE IPX-RANK (WS-IPX-IX)   TO IPO-RANK
093600     MOVE IPX-TOTAL-POINTS (WS-IPX-IX) TO IPO-TOTAL-POINTS
093700     MOVE IPX-USER-COUNT (WS-IPX-IX)   TO IPO-USER-COUNT
093800     MOVE IPX-TOP-USER-1 (WS-IPX-IX)   TO IPO-TOP-USER-1-ID
093900     MOVE IPX-TOP-USER-2 (WS-IPX-IX)   TO IPO-TOP-USER-2-ID
094000     MOVE IPX-TOP-USER-3 (WS-IPX-IX)   TO IPO-TOP-USER-3-ID
094100     IF  IPX-USER-COUNT (WS-IPX-IX) = ZERO
094200         MOVE ZERO                TO IPO-AVERAGE-POINTS-PER-USER
094300     ELSE
094400         DIVIDE IPX-TOTAL-POINTS (WS-IPX-IX)
094500             BY IPX-USER-COUNT (WS-IPX-IX)
094600             GIVING IPO-AVERAGE-POINTS-PER-USER
094700     END-IF
094800     WRITE GLOBAL-INSTITUTION-POSITION-RECORD.
094900*---------------------------------------------------------------*   GL-223
095000*    STEP 9.  BUSINESS RULE 17.  IPR-TOTAL-POINTS IS THE            GL-223
095100*    CEILING OF THE ACCUMULATED RAW FRACTIONAL POINTS (REQUEST      GL-223
095200*    #GL-138), SAME TECHNIQUE GBLPNT USES FOR DECAYED POINTS.       GL-138
095300*---------------------------------------------------------------*   GL-138
095400 2900-WRITE-INSTITUTION-PARTICIPATIONS.
095500*---------------------------------------------------------------*   GL-225
095600*    REQUEST #GL-225.  IPW-BEST-USER-ID/IPW-BEST-USER-RANK ARE      GL-225
095700*    ALREADY CORRECT COMING IN -- 2270-FOLD-BEST-PARTICIPATION-     GL-225
095800*    USER SETS THEM AT ACCUMULATION TIME.  NO FOLD NEEDED HERE.     GL-225
095900     PERFORM 2950-WRITE-ONE-PARTICIPATION.
096000*---------------------------------------------------------------*   GL-138
096100 2950-WRITE-ONE-PARTICIPATION.
096200*---------------------------------------------------------------*   GL-138
096300     MOVE WS-NEXT-HDR-ID         TO IPR-LEADERBOARD-ID
096400     MOVE IPW-INSTITUTION-ID (WS-IPW-IX) TO IPR-INSTITUTION-ID
096500     MOVE IPW-COMPETITION-ID (WS-IPW-IX) TO IPR-COMPETITION-ID
096600     MOVE IPW-BEST-USER-ID (WS-IPW-IX)   TO IPR-BEST-USER-ID
096700     MOVE IPW-BEST-USER-RANK (WS-IPW-IX) TO IPR-BEST-USER-LBOARD-RANK
096800     MOVE IPW-MEMBER-COUNT (WS-IPW-IX)   TO IPR-MEMBER-COUNT
096900     MOVE IPW-TOTAL-POINTS-WHOLE (WS-IPW-IX) TO IPR-TOTAL-POINTS
097000     IF  IPW-TOTAL-POINTS-FRACT (WS-IPW-IX) > ZERO
097100         ADD 1 TO IPR-TOTAL-POINTS
097200     END-IF
097300     MOVE WS-BUILD-DATE          TO IPR-CREATED-AT
097400     WRITE INSTITUTION-PARTICIPATION-RECORD.
097500*---------------------------------------------------------------*   GL-138
097600*    SORT INPUT/OUTPUT PROCEDURES -- SAME SD/RELEASE/RETURN         GL-138
097700*    IDIOM THE SHOP USES FOR THE HACKER-NEWS RANKING SORT, WITH     GL-138
097800*    A TRAILING DUMMY SECTION TO BOUND EACH PROCEDURE.              GL-138
097900*---------------------------------------------------------------*   GL-138
098000 8000-RELEASE-USER-POINTS SECTION.
098100     PERFORM 8010-RELEASE-ONE-USER-ROW
098200         VARYING WS-UPW-IX FROM 1 BY 1
098300         UNTIL WS-UPW-IX > WS-UPW-TABLE-SIZE.
098400 8000-DUMMY SECTION.
098500 8010-RELEASE-ONE-USER-ROW.
098600     MOVE UPW-USER-ID (WS-UPW-IX)   TO RSR-ID
098700     MOVE UPW-POINTS (WS-UPW-IX)    TO RSR-POINTS
098800     RELEASE RANK-SORT-RECORD.
098900*---------------------------------------------------------------*   GL-138
099000 8100-RETURN-USER-POINTS SECTION.
099100     MOVE 'N'                    TO WS-SORT-EOF-SW
099200     MOVE ZERO                   TO RNK-TABLE-SIZE
099300     PERFORM 8110-RETURN-ONE-SORTED-ROW
099400         UNTIL WS-SORT-IS-EOF.
099500 8100-DUMMY SECTION.
099600 8110-RETURN-ONE-SORTED-ROW.
099700     RETURN RANK-SORT-FILE
099800         AT END
099900             SET WS-SORT-IS-EOF TO TRUE
100000         NOT AT END
100100             ADD 1 TO RNK-TABLE-SIZE
100200             SET RNK-IX           TO RNK-TABLE-SIZE
100300             MOVE RSR-ID          TO RNK-ID (RNK-IX)
100400             MOVE RSR-POINTS      TO RNK-POINTS (RNK-IX)
100500     END-RETURN.
100600*---------------------------------------------------------------*   GL-138
100700 8200-RELEASE-INST-POINTS SECTION.
100800     PERFORM 8210-RELEASE-ONE-INST-ROW
100900         VARYING WS-IPX-IX FROM 1 BY 1
101000         UNTIL WS-IPX-IX > WS-IPX-TABLE-SIZE.
101100 8200-DUMMY SECTION.
101200 8210-RELEASE-ONE-INST-ROW.
101300     MOVE IPX-INSTITUTION-ID (WS-IPX-IX) TO RSR-ID
101400     MOVE IPX-TOTAL-POINTS (WS-IPX-IX)   TO RSR-POINTS
101500     RELEASE RANK-SORT-RECORD.
101600*---------------------------------------------------------------*   GL-138
101700 8300-RETURN-INST-POINTS SECTION.
101800     MOVE 'N'                    TO WS-SORT-EOF-SW
101900     MOVE ZERO                   TO RNK-TABLE-SIZE
102000     PERFORM 8310-RETURN-ONE-SORTED-INST-ROW
102100         UNTIL WS-SORT-IS-EOF.
102200 8300-DUMMY SECTION.
102300 8310-RETURN-ONE-SORTED-INST-ROW.
102400     RETURN RANK-SORT-FILE
102500         AT END
102600             SET WS-SORT-IS-EOF TO TRUE
102700         NOT AT END
102800             ADD 1 TO RNK-TABLE-SIZE
102900             SET RNK-IX           TO RNK-TABLE-SIZE
103000             MOVE RSR-ID          TO RNK-ID (RNK-IX)
103100             MOVE RSR-POINTS      TO RNK-POINTS (RNK-IX)
103200     END-RETURN.
103300
103400
103500
103600
103700
