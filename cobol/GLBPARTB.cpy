000100*---------------------------------------------------------------*
000200* GLBPARTB  -  PARTICIPANT MASTER TABLE
000300*              ALL PARTICIPANT ROWS, LOADED ONCE BY GBLDRV AND
000400*              PASSED BY REFERENCE TO GBLPTC ON EVERY CALL.
000500*              PREFIX PTT- DELIBERATELY DIFFERS FROM GLBPART'S
000600*              FLAT-RECORD PRT- PREFIX SO GBLDRV CAN COPY BOTH.
000700*---------------------------------------------------------------*
000800 01  PTT-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
000900 01  PTT-TABLE-MAX                   PIC S9(07) USAGE IS COMP
001000                                      VALUE 999999.
001100 01  PARTICIPANT-TABLE.
001200     05  PTT-ENTRY OCCURS 1 TO 999999 TIMES
001300             DEPENDING ON PTT-TABLE-SIZE
001400             INDEXED BY PTT-IX.
001500         10  PTT-USER-ID              PIC 9(09).
001600         10  PTT-CREATED-AT-YYYYMMDD  PIC 9(08).
001700         10  FILLER                   PIC X(05).
