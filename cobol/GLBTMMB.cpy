000100*---------------------------------------------------------------*
000200* GLBTMMB  -  TEAM-MEMBER MASTER RECORD
000300*             USED BY GBLEVT'S OUT-OF-SAMPLE TEAM FALLBACK
000400*             (BUSINESS RULE 12) TO FIND A USER'S TEAM FOR A
000500*             COMPETITION WHEN THE USER HAS NO POSITION ROW.
000600*---------------------------------------------------------------*
000700 01  TEAM-MEMBER-RECORD.
000800     05  TMM-ID                      PIC 9(09).
000900     05  TMM-TEAM-ID                 PIC 9(09).
001000     05  TMM-USER-ID                 PIC 9(09).
001100     05  FILLER                      PIC X(09).
