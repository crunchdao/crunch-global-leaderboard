000100*---------------------------------------------------------------*
000200* GLBINMB  -  INSTITUTION-MEMBER MASTER RECORD
000300*             EXISTING MEMBERSHIPS ARE LOADED AT START OF RUN SO
000400*             GBLINS CAN AVOID CREATING A DUPLICATE; NEW ROWS ARE
000500*             WRITTEN IN THIS SAME SHAPE (BATCH FLOW, INSTITUTION
000600*             ASSIGNMENT, STEP 4).
000700*---------------------------------------------------------------*
000800 01  INSTITUTION-MEMBER-RECORD.
000900     05  INM-INSTITUTION-ID          PIC 9(09).
001000     05  INM-USER-ID                 PIC 9(09).
001100     05  INM-RANK                    PIC 9(07).
001200         88  INM-NO-RANK                       VALUE 0.
001300     05  INM-CREATED-AT              PIC 9(14).
001400     05  INM-UPDATED-AT              PIC 9(14).
001500     05  FILLER                      PIC X(09).
