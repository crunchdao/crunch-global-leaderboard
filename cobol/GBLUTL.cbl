000100*===============================================================*
000200* PROGRAM NAME:    GBLUTL
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/18/21 DAVID QUINTERO  CREATED FOR COBOL CLASS -- COMMON
000900*                          RANKING AND CALENDAR HELPERS SHARED
001000*                          BY GBLBLD AND GBLSUB.
001100* 07/19/21 ED ACKERMAN     RESTRUCTURE, NUMBERED PARAGRAPHS,
001200*                          REMOVAL OF FALL THRU AND GO TO'S.
001300* 05/02/22 DAVID QUINTERO  REQUEST #GL-131 -- DOCUMENTED THE        GL-131
001400*                          SINGLE-PAIR TIE RULE EXACTLY AS          GL-131
001500*                          OBSERVED IN THE SOURCE SYSTEM (ONLY      GL-131
001600*                          POSITION 2 IS EVER COMPARED AGAINST      GL-131
001700*                          POSITION 1) -- DO NOT "FIX" THIS TO      GL-131
001800*                          COMPARE ALL ADJACENT PAIRS, THE          GL-131
001900*                          DOWNSTREAM REPORTS DEPEND ON THE         GL-131
002000*                          QUIRK.                                   GL-131
002100*===============================================================*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  GBLUTL.
002400 AUTHOR. DAVID QUINTERO.
002500 INSTALLATION. COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN. 03/18/21.
002700 DATE-COMPILED. 03/18/21.
002800 SECURITY. NON-CONFIDENTIAL.
002900*===============================================================*
003000 ENVIRONMENT DIVISION.
003100*---------------------------------------------------------------*   GL-131
003200 CONFIGURATION SECTION.
003300*---------------------------------------------------------------*   GL-131
003400 SOURCE-COMPUTER. IBM-3081.
003500*---------------------------------------------------------------*   GL-131
003600 OBJECT-COMPUTER. IBM-3081.
003700*---------------------------------------------------------------*   GL-131
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*===============================================================*
004100 DATA DIVISION.
004200*---------------------------------------------------------------*   GL-131
004300 WORKING-STORAGE SECTION.
004400*---------------------------------------------------------------*   GL-131
004500 01  WS-RANK-WORK.
004600     05  WS-RANK-IX                  PIC S9(07) USAGE COMP.
004700     05  FILLER                      PIC X(05).
004800*---------------------------------------------------------------*   GL-131
004900*    NEXT-CALENDAR-DAY WORK -- DAYS-IN-MONTH TABLE BUILT BY         GL-131
005000*    REDEFINING A LITERAL, SAME TECHNIQUE AS GLBDATW.               GL-131
005100*---------------------------------------------------------------*   GL-131
005200 01  WS-DAYS-IN-MONTH-LITERAL.
005300     05  FILLER                      PIC 9(02) VALUE 31.
005400     05  FILLER                      PIC 9(02) VALUE 28.
005500     05  FILLER                      PIC 9(02) VALUE 31.
005600     05  FILLER                      PIC 9(02) VALUE 30.
005700     05  FILLER                      PIC 9(02) VALUE 31.
005800     05  FILLER                      PIC 9(02) VALUE 30.
005900     05  FILLER                      PIC 9(02) VALUE 31.
006000     05  FILLER                      PIC 9(02) VALUE 31.
006100     05  FILLER                      PIC 9(02) VALUE 30.
006200     05  FILLER                      PIC 9(02) VALUE 31.
006300     05  FILLER                      PIC 9(02) VALUE 30.
006400     05  FILLER                      PIC 9(02) VALUE 31.
006500 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-LITERAL.
006600     05  WS-DAYS-IN-MONTH            PIC 9(02) OCCURS 12 TIMES
006700                                      INDEXED BY WS-DIM-IX.
006800 01  WS-NDAY-WORK.
006900     05  WS-NDAY-DIVIDEND            PIC S9(09) USAGE COMP.
007000     05  WS-NDAY-QUOTIENT            PIC S9(09) USAGE COMP.
007100     05  WS-NDAY-REMAINDER           PIC S9(09) USAGE COMP.
007200     05  WS-NDAY-LEAP-SW             PIC X(01) VALUE 'N'.
007300         88  WS-NDAY-IS-LEAP-YEAR              VALUE 'Y'.
007400         88  WS-NDAY-NOT-LEAP-YEAR             VALUE 'N'.
007500     05  WS-NDAY-DAYS-THIS-MONTH     PIC 9(02).
007600     05  FILLER                      PIC X(05).
007700*===============================================================*
007800 LINKAGE SECTION.
007900*---------------------------------------------------------------*   GL-131
008000 01  UTL-FUNCTION-CODE               PIC X(04).
008100     88  UTL-FUNCTION-RANK                     VALUE 'RANK'.
008200     88  UTL-FUNCTION-NEXT-DAY                 VALUE 'NDAY'.
008300 01  UTL-PARAMETERS.
008400     05  UTL-DATE-IN                 PIC 9(08).
008500     05  UTL-DATE-OUT                PIC 9(08).
008600     05  UTL-DATE-PARTS REDEFINES UTL-DATE-IN.
008700         10  UTL-DATE-YYYY           PIC 9(04).
008800         10  UTL-DATE-MM             PIC 9(02).
008900         10  UTL-DATE-DD             PIC 9(02).
009000     05  UTL-DATE-OUT-PARTS REDEFINES UTL-DATE-OUT.
009100         10  UTL-DATE-OUT-YYYY       PIC 9(04).
009200         10  UTL-DATE-OUT-MM         PIC 9(02).
009300         10  UTL-DATE-OUT-DD         PIC 9(02).
009400 COPY GLBRANK.
009500*===============================================================*
009600 PROCEDURE DIVISION USING UTL-FUNCTION-CODE, UTL-PARAMETERS,
009700         RNK-TABLE-SIZE, RANK-TABLE.
009800*---------------------------------------------------------------*   GL-131
009900 0000-MAIN-PARAGRAPH.
010000*---------------------------------------------------------------*   GL-131
010100     EVALUATE TRUE
010200         WHEN UTL-FUNCTION-RANK
010300             PERFORM 2000-RANK-BY-POINTS
010400         WHEN UTL-FUNCTION-NEXT-DAY
010500             PERFORM 3000-NEXT-CALENDAR-DAY
010600         WHEN OTHER
010700             DISPLAY 'GBLUTL: UNKNOWN FUNCTION CODE: ',
010800                 UTL-FUNCTION-CODE
010900     END-EVALUATE.
011000     GOBACK.
011100*---------------------------------------------------------------*   GL-131
011200 2000-RANK-BY-POINTS.
011300*---------------------------------------------------------------*   GL-131
011400*    BUSINESS RULE 4.  CALLER HAS ALREADY SORTED RANK-TABLE         GL-131
011500*    DESCENDING BY POINTS, ASCENDING BY ID.  ASSIGN DENSE           GL-131
011600*    SEQUENTIAL RANKS 1..N, THEN APPLY THE SINGLE-PAIR TIE RULE.    GL-131
011700*---------------------------------------------------------------*   GL-131
011800     SET RNK-IX TO 1
011900     PERFORM 2050-ASSIGN-ONE-RANK
012000         VARYING RNK-IX FROM 1 BY 1
012100         UNTIL RNK-IX > RNK-TABLE-SIZE
012200     PERFORM 2100-APPLY-SINGLE-PAIR-TIE-RULE.
012300*---------------------------------------------------------------*   GL-131
012400 2050-ASSIGN-ONE-RANK.
012500*---------------------------------------------------------------*   GL-131
012600     SET WS-RANK-IX TO RNK-IX
012700     MOVE WS-RANK-IX                  TO RNK-RANK (RNK-IX).
012800*---------------------------------------------------------------*   GL-131
012900 2100-APPLY-SINGLE-PAIR-TIE-RULE.
013000*---------------------------------------------------------------*   GL-131
013100*    BUSINESS RULE 5.  ONLY THE SECOND ENTRY IS EVER COMPARED       GL-131
013200*    WITH THE FIRST -- ENTRIES 3..N ARE NEVER ADJUSTED.  THIS       GL-131
013300*    REPLICATES THE SOURCE SYSTEM'S OBSERVED (IF ODD) BEHAVIOR      GL-131
013400*    OF ZIPPING THE TAIL OF THE LIST AGAINST A ONE-ELEMENT LIST.    GL-131
013500*    GBLBLD APPLIES THIS SAME RULE INLINE FOR INSTITUTION-MEMBER    GL-131
013600*    RANKS (BUSINESS RULE 6), SINCE THAT RENUMBERING WORKS OFF      GL-131
013700*    ROWS ALREADY IN GLOBAL-RANK ORDER RATHER THAN A FRESH          GL-131
013800*    RANK-TABLE.                                                    GL-131
013900*---------------------------------------------------------------*   GL-131
014000     IF  RNK-TABLE-SIZE > 1
014100         IF  RNK-POINTS (2) = RNK-POINTS (1)
014200             MOVE RNK-RANK (1)        TO RNK-RANK (2)
014300         END-IF
014400     END-IF.
014500*---------------------------------------------------------------*   GL-131
014600 3000-NEXT-CALENDAR-DAY.
014700*---------------------------------------------------------------*   GL-131
014800*    USED BY GBLSUB TO WALK FORWARD ONE CALENDAR DAY AT A TIME      GL-131
014900*    FROM A USER'S FIRST SUBMISSION DATE THROUGH THE RUN DATE       GL-131
015000*    (BUSINESS RULE 20).  NO INTRINSIC FUNCTION USED.               GL-131
015100*---------------------------------------------------------------*   GL-131
015200     PERFORM 3100-DETERMINE-LEAP-YEAR
015300     PERFORM 3200-DETERMINE-DAYS-THIS-MONTH
015400     MOVE UTL-DATE-IN            TO UTL-DATE-OUT
015500     IF  UTL-DATE-DD < WS-NDAY-DAYS-THIS-MONTH
015600         ADD 1 TO UTL-DATE-DD
015700         MOVE UTL-DATE-IN        TO UTL-DATE-OUT
015800     ELSE
015900         MOVE 1                  TO UTL-DATE-DD
016000         IF  UTL-DATE-MM < 12
016100             ADD 1 TO UTL-DATE-MM
016200         ELSE
016300             MOVE 1              TO UTL-DATE-MM
016400             ADD 1 TO UTL-DATE-YYYY
016500         END-IF
016600         MOVE UTL-DATE-IN        TO UTL-DATE-OUT
016700     END-IF.
016800*---------------------------------------------------------------*   GL-131
016900 3100-DETERMINE-LEAP-YEAR.
017000*---------------------------------------------------------------*   GL-131
017100     SET WS-NDAY-NOT-LEAP-YEAR   TO TRUE
017200     DIVIDE UTL-DATE-YYYY BY 4   GIVING WS-NDAY-QUOTIENT
017300                                 REMAINDER WS-NDAY-REMAINDER
017400     IF  WS-NDAY-REMAINDER = 0
017500         DIVIDE UTL-DATE-YYYY BY 100 GIVING WS-NDAY-QUOTIENT
017600                                     REMAINDER WS-NDAY-REMAINDER
017700         IF  WS-NDAY-REMAINDER NOT = 0
017800             SET WS-NDAY-IS-LEAP-YEAR TO TRUE
017900         ELSE
018000             DIVIDE UTL-DATE-YYYY BY 400 GIVING WS-NDAY-QUOTIENT
018100                                         REMAINDER
018200                                         WS-NDAY-REMAINDER
018300             IF  WS-NDAY-REMAINDER = 0
018400                 SET WS-NDAY-IS-LEAP-YEAR TO TRUE
018500             END-IF
018600         END-IF
018700     END-IF.
018800*---------------------------------------------------------------*   GL-131
018900 3200-DETERMINE-DAYS-THIS-MONTH.
019000*---------------------------------------------------------------*   GL-131
019100     SET WS-DIM-IX TO UTL-DATE-MM
019200     MOVE WS-DAYS-IN-MONTH (WS-DIM-IX)
019300                                  TO WS-NDAY-DAYS-THIS-MONTH
019400     IF  UTL-DATE-MM = 2 AND WS-NDAY-IS-LEAP-YEAR
019500         MOVE 29                  TO WS-NDAY-DAYS-THIS-MONTH
019600     END-IF.


