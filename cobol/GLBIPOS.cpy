000100*---------------------------------------------------------------*
000200* GLBIPOS  -  GLOBAL-INSTITUTION-POSITION OUTPUT RECORD
000300*             ONE ROW PER INSTITUTION THAT HAS AT LEAST ONE
000400*             RANKED USER ON THE RUN DATE.  IPO-TOP-USER-1/2/3
000500*             ARE THE FIRST THREE OF THE INSTITUTION'S MEMBERS
000600*             IN GLOBAL-RANK ORDER (BATCH FLOW, STEP 8).
000700*---------------------------------------------------------------*
000800 01  GLOBAL-INSTITUTION-POSITION-RECORD.
000900     05  IPO-LEADERBOARD-ID          PIC 9(09).
001000     05  IPO-INSTITUTION-ID          PIC 9(09).
001100     05  IPO-RANK                    PIC 9(07).
001200     05  IPO-TOTAL-POINTS            PIC 9(09).
001300     05  IPO-USER-COUNT              PIC 9(07).
001400     05  IPO-TOP-USER-1-ID           PIC 9(09).
001500     05  IPO-TOP-USER-2-ID           PIC 9(09).
001600     05  IPO-TOP-USER-3-ID           PIC 9(09).
001700     05  IPO-AVERAGE-POINTS-PER-USER PIC 9(09).
001800     05  FILLER                      PIC X(11).
