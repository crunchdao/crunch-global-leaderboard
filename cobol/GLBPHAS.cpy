000100*---------------------------------------------------------------*
000200* GLBPHAS  -  PHASE MASTER RECORD
000300*             PHS-TYPE = 'OUT_OF_SAMPLE' PHASES CONTRIBUTE ONLY
000400*             THEIR LAST CRUNCH (BUSINESS RULE 10); 'SUBMISSION'
000500*             PHASES CONTRIBUTE EVERY CRUNCH.  PHS-PER-CRUNCH-WT
000600*             IS THE PHASE WEIGHT USED IN GBLPNT'S RAW-POINTS.
000700*---------------------------------------------------------------*
000800 01  PHASE-RECORD.
000900     05  PHS-ID                      PIC 9(09).
001000     05  PHS-ROUND-ID                PIC 9(09).
001100     05  PHS-TYPE                    PIC X(13).
001200         88  PHS-IS-SUBMISSION                VALUE 'SUBMISSION'.
001300         88  PHS-IS-OUT-OF-SAMPLE             VALUE
001400                                              'OUT_OF_SAMPLE'.
001500     05  PHS-PER-CRUNCH-WEIGHT       PIC 9(01)V9(09).
001600     05  FILLER                      PIC X(08).
