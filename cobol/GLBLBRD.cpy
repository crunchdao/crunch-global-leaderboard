000100*---------------------------------------------------------------*
000200* GLBLBRD  -  LEADERBOARD MASTER RECORD
000300*             KEYED BY (CRUNCH-TARGET-ID, DEFINITION-ID).
000400*             LBR-SIZE IS N IN GBLPNT'S POWER-LAW WEIGHT TABLE.
000500*---------------------------------------------------------------*
000600 01  LEADERBOARD-RECORD.
000700     05  LBR-ID                      PIC 9(09).
000800     05  LBR-CRUNCH-TARGET-ID        PIC 9(09).
000900     05  LBR-DEFINITION-ID           PIC 9(09).
001000     05  LBR-SIZE                    PIC 9(07).
001100     05  FILLER                      PIC X(09).
