000100*---------------------------------------------------------------*
000200* GLBEVNT  -  EVENT TABLE
000300*             IN-MEMORY TABLE OF SCORING EVENTS BUILT BY GBLEVT
000400*             (ONE ROW PER SCORING OCCURRENCE) AND CONSUMED BY
000500*             GBLBLD ON EVERY RUN DATE.  PASSED BY REFERENCE
000600*             BETWEEN GBLDRV, GBLEVT AND GBLBLD VIA LINKAGE
000700*             SECTION (SAME TECHNIQUE AS THE SHOP'S OLD
000800*             RECORD-TABLE/TBL-UNEMPLOYMENT-CLAIM PASSING).
000900*---------------------------------------------------------------*
001000 01  EVT-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
001100 01  EVT-TABLE-MAX                   PIC S9(07) USAGE IS COMP
001200                                      VALUE 99999.
001300 01  EVENT-TABLE.
001400     05  EVT-ENTRY OCCURS 1 TO 99999 TIMES
001500             DEPENDING ON EVT-TABLE-SIZE
001600             INDEXED BY EVT-IX.
001700         10  EVT-USER-ID              PIC 9(09).
001800         10  EVT-COMPETITION-ID       PIC 9(09).
001900         10  EVT-COMPETITION-NAME     PIC X(40).
002000         10  EVT-TARGET-WEIGHT        PIC 9(01)V9(06).
002100         10  EVT-PHASE-WEIGHT         PIC 9(01)V9(09).
002200         10  EVT-START-DATE           PIC 9(08).
002300         10  EVT-LEADERBOARD-SIZE     PIC 9(07).
002400         10  EVT-RANK                 PIC 9(07)V9(02).
002500         10  EVT-RAW-POINTS           PIC 9(09)V9(04).
002600         10  EVT-DAYS-SINCE-EVENT     PIC 9(05).
002700         10  EVT-DECAYED-POINTS       PIC 9(09).
002800         10  FILLER                   PIC X(05).
