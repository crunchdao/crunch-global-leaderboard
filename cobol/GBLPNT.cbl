000100*===============================================================*
000200* PROGRAM NAME:    GBLPNT
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/21 DAVID QUINTERO  CREATED FOR COBOL CLASS -- POINT
000900*                          ENGINE SPLIT OUT OF THE UNEM PROGRAM
001000*                          SHELL SO IT CAN BE CALLED FROM BOTH
001100*                          GBLEVT AND GBLBLD.
001200* 07/19/21 ED ACKERMAN     RESTRUCTURE, NUMBERED PARAGRAPHS,
001300*                          REMOVAL OF FALL THRU AND GO TO'S.
001400* 02/02/22 DAVID QUINTERO  ADDED GENERALIZED POWER-LAW EXPONENT
001500*                          (ALPHA) -- PER REQUEST #GL-118 SO THE    GL-118
001600*                          POINT CURVE CAN BE RETUNED WITHOUT A     GL-118
001700*                          RECOMPILE OF THE CALLING PROGRAMS.       GL-118
001800* 11/30/23 DAVID QUINTERO  REQUEST #GL-204 -- DECAY NOW USES THE    GL-204
001900*                          TAYLOR-SERIES E-TO-THE-X ROUTINE         GL-204
002000*                          INSTEAD OF A CALL TO THE VENDOR MATH     GL-204
002100*                          LIBRARY, WHICH WAS RETIRED.              GL-204
002200* 01/14/24 DAVID QUINTERO  REQUEST #GL-211 -- GL-204'S FIX FOR      GL-211
002300*                          Y2K-CLASS DATE WRAP ON THE CALENDAR      GL-211
002400*                          ROUTINE (SEE GLBDATP), CARRIED HERE      GL-211
002500*                          SO DECAY NO LONGER UNDERFLOWS SILENTLY   GL-211
002600*                          ON CENTURY-BOUNDARY RUN DATES.           GL-211
002700*===============================================================*
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  GBLPNT.
003000 AUTHOR. DAVID QUINTERO.
003100 INSTALLATION. COBOL DEVELOPMENT CENTER.
003200 DATE-WRITTEN. 03/11/21.
003300 DATE-COMPILED. 03/11/21.
003400 SECURITY. NON-CONFIDENTIAL.
003500*===============================================================*
003600 ENVIRONMENT DIVISION.
003700*---------------------------------------------------------------*   GL-211
003800 CONFIGURATION SECTION.
003900*---------------------------------------------------------------*   GL-211
004000 SOURCE-COMPUTER. IBM-3081.
004100*---------------------------------------------------------------*   GL-211
004200 OBJECT-COMPUTER. IBM-3081.
004300*---------------------------------------------------------------*   GL-211
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*===============================================================*
004700 DATA DIVISION.
004800*---------------------------------------------------------------*   GL-211
004900 WORKING-STORAGE SECTION.
005000*---------------------------------------------------------------*   GL-211
005100*    PLATFORM-WIDE POINT-ENGINE CONSTANTS (SEE BUSINESS RULES,      GL-211
005200*    POINT ENGINE -- THE SOURCE'S CONSTANTS MODULE DID NOT SHIP     GL-211
005300*    WITH THIS EXTRACT, SO THESE ARE PINNED HERE).                  GL-211
005400*---------------------------------------------------------------*   GL-211
005500 01  WS-POINT-CONSTANTS.
005600     05  WS-MAX-REWARD-RANK          PIC 9(07) VALUE 100.
005700     05  WS-DECAY-CONSTANT-DAYS      PIC 9(05)V9(02)
005800                                      VALUE 365.00.
005900     05  WS-DECAY-CONSTANT-DAYS-PARTS REDEFINES
006000                                  WS-DECAY-CONSTANT-DAYS.
006100         10  WS-DECAY-CONSTANT-DAYS-WHOLE PIC 9(05).
006200         10  WS-DECAY-CONSTANT-DAYS-DEC   PIC 9(02).
006300     05  WS-ALPHA-EXPONENT           PIC 9(01)V9(02) VALUE 1.00.
006400     05  WS-E-TO-THE-NEG-1           PIC 9(01)V9(09)
006500                                      VALUE 0.367879441.
006600     05  FILLER                      PIC X(05).
006700*---------------------------------------------------------------*   GL-211
006800*    HARMONIC-SUM / RAW-POINTS WORK AREA                            GL-211
006900*---------------------------------------------------------------*   GL-211
007000 01  WS-NORMALIZE-WORK.
007100     05  WS-NORM-RANK-IX             PIC S9(07) USAGE COMP.
007200     05  WS-NORM-WEIGHT-OF-RANK      PIC 9(01)V9(09).
007300     05  FILLER                      PIC X(05).
007400*---------------------------------------------------------------*   GL-211
007500*    DECAY WORK AREA -- TAYLOR-SERIES e**(-y) FOR y IN [0,1),       GL-211
007600*    THEN REPEATED MULTIPLICATION BY e**(-1) FOR THE WHOLE-YEAR     GL-211
007700*    PART OF days/DECAY-CONSTANT.  NO INTRINSIC FUNCTION USED.      GL-211
007800*---------------------------------------------------------------*   GL-211
007900 01  WS-DECAY-WORK.
008000     05  WS-DECAY-X                  PIC 9(03)V9(09).
008100     05  WS-DECAY-X-PARTS REDEFINES WS-DECAY-X.
008200         10  WS-DECAY-X-WHOLE        PIC 9(03).
008300         10  WS-DECAY-X-FRACTION     PIC 9(09).
008400     05  WS-DECAY-WHOLE-YEARS        PIC S9(07) USAGE COMP.
008500     05  WS-DECAY-FRACTION-PART      PIC 9(01)V9(09).
008600     05  WS-DECAY-INT-FACTOR         PIC 9(01)V9(09).
008700     05  WS-DECAY-SERIES-TERM        PIC S9(01)V9(09).
008800     05  WS-DECAY-SERIES-SUM         PIC S9(01)V9(09).
008900     05  WS-DECAY-SERIES-IX          PIC S9(03) USAGE COMP.
009000     05  WS-DECAY-TARGET-ABS-DAY     PIC S9(09) USAGE COMP.
009100     05  WS-DECAY-FACTOR             PIC 9(01)V9(09).
009200     05  WS-DECAY-PRODUCT            PIC 9(13)V9(09).
009300     05  WS-DECAY-PRODUCT-PARTS REDEFINES WS-DECAY-PRODUCT.
009400         10  WS-DECAY-PRODUCT-WHOLE  PIC 9(13).
009500         10  WS-DECAY-PRODUCT-FRACT  PIC 9(09).
009600     05  FILLER                      PIC X(05).
009700*---------------------------------------------------------------*   GL-211
009800 COPY GLBDATW.
009900*===============================================================*
010000 LINKAGE SECTION.
010100*---------------------------------------------------------------*   GL-211
010200 01  PNT-FUNCTION-CODE               PIC X(04).
010300     88  PNT-FUNCTION-NORMALIZE                VALUE 'NORM'.
010400     88  PNT-FUNCTION-RAW-POINTS               VALUE 'RAWP'.
010500     88  PNT-FUNCTION-DECAY                    VALUE 'DECY'.
010600 01  PNT-PARAMETERS.
010700     05  PNT-LEADERBOARD-SIZE        PIC 9(07).
010800     05  PNT-HARMONIC-SUM            PIC 9(05)V9(09).
010900     05  PNT-RANK                    PIC 9(07)V9(02).
011000     05  PNT-PRIZE-POOL-USD          PIC 9(09).
011100     05  PNT-TARGET-WEIGHT           PIC 9(01)V9(06).
011200     05  PNT-PHASE-WEIGHT            PIC 9(01)V9(09).
011300     05  PNT-RAW-POINTS              PIC 9(09)V9(04).
011400     05  PNT-EVENT-DATE              PIC 9(08).
011500     05  PNT-TARGET-DATE             PIC 9(08).
011600     05  PNT-DAYS-SINCE-EVENT        PIC 9(05).
011700     05  PNT-DECAYED-POINTS          PIC 9(09).
011800*===============================================================*
011900 PROCEDURE DIVISION USING PNT-FUNCTION-CODE, PNT-PARAMETERS.
012000*---------------------------------------------------------------*   GL-211
012100 0000-MAIN-PARAGRAPH.
012200*---------------------------------------------------------------*   GL-211
012300     EVALUATE TRUE
012400         WHEN PNT-FUNCTION-NORMALIZE
012500             PERFORM 2000-NORMALIZE-WEIGHTS
012600         WHEN PNT-FUNCTION-RAW-POINTS
012700             PERFORM 3000-COMPUTE-RAW-POINTS
012800         WHEN PNT-FUNCTION-DECAY
012900             PERFORM 4000-DECAY-POINTS
013000         WHEN OTHER
013100             DISPLAY 'GBLPNT: UNKNOWN FUNCTION CODE: ',
013200                 PNT-FUNCTION-CODE
013300     END-EVALUATE.
013400     GOBACK.
013500*---------------------------------------------------------------*   GL-211
013600 2000-NORMALIZE-WEIGHTS.
013700*---------------------------------------------------------------*   GL-211
013800*    BUSINESS RULE 1.  HARMONIC-STYLE SUM OF 1/(i**ALPHA) FOR       GL-211
013900*    i = 1 TO LEADERBOARD-SIZE, CARRYING 9 DECIMAL PLACES.          GL-211
014000*---------------------------------------------------------------*   GL-211
014100     MOVE ZERO                   TO PNT-HARMONIC-SUM
014200     PERFORM 2100-ADD-ONE-RANK-WEIGHT
014300         VARYING WS-NORM-RANK-IX FROM 1 BY 1
014400         UNTIL WS-NORM-RANK-IX > PNT-LEADERBOARD-SIZE.
014500*---------------------------------------------------------------*   GL-211
014600 2100-ADD-ONE-RANK-WEIGHT.
014700*---------------------------------------------------------------*   GL-211
014800     COMPUTE WS-NORM-WEIGHT-OF-RANK ROUNDED =
014900         1 / (WS-NORM-RANK-IX ** WS-ALPHA-EXPONENT)
015000     ADD WS-NORM-WEIGHT-OF-RANK TO PNT-HARMONIC-SUM.
015100*---------------------------------------------------------------*   GL-211
015200 3000-COMPUTE-RAW-POINTS.
015300*---------------------------------------------------------------*   GL-211
015400*    BUSINESS RULE 2.  RANKS AT OR BEYOND MAX-REWARD-RANK EARN      GL-211
015500*    ZERO.  OTHERWISE FLOOR THE (POSSIBLY FRACTIONAL) RANK TO       GL-211
015600*    PICK THE WEIGHT INDEX (RULE: WEIGHT-INDEX SELECTION FROM A     GL-211
015700*    FRACTIONAL RANK IS TRUNCATION).                                GL-211
015800*---------------------------------------------------------------*   GL-211
015900     IF  PNT-RANK >= WS-MAX-REWARD-RANK
016000         MOVE ZERO                TO PNT-RAW-POINTS
016100     ELSE
016200         MOVE PNT-RANK            TO WS-NORM-RANK-IX
016300         COMPUTE WS-NORM-WEIGHT-OF-RANK ROUNDED =
016400             1 / (WS-NORM-RANK-IX ** WS-ALPHA-EXPONENT)
016500         COMPUTE PNT-RAW-POINTS ROUNDED =
016600             PNT-PRIZE-POOL-USD
016700             * (WS-NORM-WEIGHT-OF-RANK / PNT-HARMONIC-SUM)
016800             * PNT-TARGET-WEIGHT
016900             * PNT-PHASE-WEIGHT
017000     END-IF.
017100*---------------------------------------------------------------*   GL-211
017200 4000-DECAY-POINTS.
017300*---------------------------------------------------------------*   GL-211
017400*    BUSINESS RULE 3.  days-since-event / DECAY-CONSTANT, THEN      GL-211
017500*    e**(-x) BY SPLITTING x INTO A WHOLE-YEAR PART (REPEATED        GL-211
017600*    MULTIPLICATION BY e**-1) AND A FRACTIONAL PART (TAYLOR         GL-211
017700*    SERIES), THEN CEILING THE PRODUCT.                             GL-211
017800*---------------------------------------------------------------*   GL-211
017900     IF  PNT-RAW-POINTS = ZERO
018000         MOVE ZERO                TO PNT-DECAYED-POINTS
018100     ELSE
018200         PERFORM 4100-CALCULATE-DAYS-SINCE-EVENT
018300         COMPUTE WS-DECAY-X ROUNDED =
018400             PNT-DAYS-SINCE-EVENT / WS-DECAY-CONSTANT-DAYS
018500         MOVE WS-DECAY-X-WHOLE    TO WS-DECAY-WHOLE-YEARS
018600         MOVE WS-DECAY-X-FRACTION TO WS-DECAY-FRACTION-PART
018700         PERFORM 4200-RAISE-E-NEG-1-TO-WHOLE-YEARS
018800         PERFORM 4300-TAYLOR-SERIES-FOR-FRACTION
018900         COMPUTE WS-DECAY-FACTOR ROUNDED =
019000             WS-DECAY-INT-FACTOR * WS-DECAY-SERIES-SUM
019100         COMPUTE WS-DECAY-PRODUCT ROUNDED =
019200             PNT-RAW-POINTS * WS-DECAY-FACTOR
019300         PERFORM 4400-CEILING-TO-INTEGER
019400     END-IF.
019500*---------------------------------------------------------------*   GL-211
019600 4100-CALCULATE-DAYS-SINCE-EVENT.
019700*---------------------------------------------------------------*   GL-211
019800     MOVE PNT-TARGET-DATE        TO DAT-INPUT-DATE
019900     PERFORM 9700-CALCULATE-ABSOLUTE-DAY
020000     MOVE DAT-ABSOLUTE-DAY       TO WS-DECAY-TARGET-ABS-DAY
020100     MOVE PNT-EVENT-DATE         TO DAT-INPUT-DATE
020200     PERFORM 9700-CALCULATE-ABSOLUTE-DAY
020300     COMPUTE PNT-DAYS-SINCE-EVENT =
020400         WS-DECAY-TARGET-ABS-DAY - DAT-ABSOLUTE-DAY.
020500*---------------------------------------------------------------*   GL-211
020600 4200-RAISE-E-NEG-1-TO-WHOLE-YEARS.
020700*---------------------------------------------------------------*   GL-211
020800     MOVE 1                      TO WS-DECAY-INT-FACTOR
020900     IF  WS-DECAY-WHOLE-YEARS > 0
021000         PERFORM 4210-MULTIPLY-BY-E-NEG-1
021100             WS-DECAY-WHOLE-YEARS TIMES
021200     END-IF.
021300*---------------------------------------------------------------*   GL-211
021400 4210-MULTIPLY-BY-E-NEG-1.
021500*---------------------------------------------------------------*   GL-211
021600     COMPUTE WS-DECAY-INT-FACTOR ROUNDED =
021700         WS-DECAY-INT-FACTOR * WS-E-TO-THE-NEG-1.
021800*---------------------------------------------------------------*   GL-211
021900 4300-TAYLOR-SERIES-FOR-FRACTION.
022000*---------------------------------------------------------------*   GL-211
022100*    e**(-y) = 1 - y + y**2/2! - y**3/3! + ... -- 15 TERMS IS       GL-211
022200*    MORE THAN ENOUGH FOR y IN [0,1) AT 9-DECIMAL PRECISION.        GL-211
022300*---------------------------------------------------------------*   GL-211
022400     MOVE 1                      TO WS-DECAY-SERIES-TERM
022500     MOVE 1                      TO WS-DECAY-SERIES-SUM
022600     PERFORM 4310-ADD-ONE-SERIES-TERM
022700         VARYING WS-DECAY-SERIES-IX FROM 1 BY 1
022800         UNTIL WS-DECAY-SERIES-IX > 15.
022900*---------------------------------------------------------------*   GL-211
023000 4310-ADD-ONE-SERIES-TERM.
023100*---------------------------------------------------------------*   GL-211
023200     COMPUTE WS-DECAY-SERIES-TERM ROUNDED =
023300         WS-DECAY-SERIES-TERM
023400         * (WS-DECAY-FRACTION-PART * -1)
023500         / WS-DECAY-SERIES-IX
023600     ADD WS-DECAY-SERIES-TERM TO WS-DECAY-SERIES-SUM.
023700*---------------------------------------------------------------*   GL-211
023800 4400-CEILING-TO-INTEGER.
023900*---------------------------------------------------------------*   GL-211
024000     MOVE WS-DECAY-PRODUCT-WHOLE TO PNT-DECAYED-POINTS
024100     IF  WS-DECAY-PRODUCT-FRACT > ZERO
024200         ADD 1                    TO PNT-DECAYED-POINTS
024300     END-IF.
024400*---------------------------------------------------------------*   GL-211
024500 COPY GLBDATP.


