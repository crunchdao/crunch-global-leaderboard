000100*---------------------------------------------------------------*
000200* GLBINST  -  INSTITUTION MASTER RECORD
000300*             CARRIES BOTH THE EXISTING (ALREADY-STORED)
000400*             INSTITUTIONS LOADED AT START OF RUN AND THE SHAPE
000500*             OF EVERY NEW INSTITUTION ROW GBLINS WRITES OUT.
000600*             INS-NAME IS THE SLUG FORM 'university.<slug>'
000700*             BUILT BY GBLINS 2300-BUILD-SLUG (BUSINESS RULE
000800*             15); INS-DISPLAY-NAME IS THE HUMAN-READABLE
000900*             UNIVERSITY NAME.  INS-ABOUT, INS-WEBSITE-URL,
001000*             INS-TWITTER-URL AND INS-LINKEDIN-URL ARE LEFT
001100*             BLANK ON EVERY ROW THIS BATCH WRITES -- PROFILE
001200*             TEXT AND SOCIAL LINKS ARE MAINTAINED ELSEWHERE,
001300*             NOT BY THIS JOB.
001400*---------------------------------------------------------------*
001500 01  INSTITUTION-RECORD.
001600*---------------------------------------------------------------*
001700*    IDENTITY AND NAMING
001800*---------------------------------------------------------------*
001900     05  INS-ID                      PIC 9(09).
002000     05  INS-NAME                    PIC X(70).
002100     05  INS-DISPLAY-NAME            PIC X(60).
002200     05  INS-COUNTRY                 PIC X(03).
002300*---------------------------------------------------------------*
002400*    STANDINGS -- REFRESHED EVERY RUN BY GBLBLD, NOT GBLINS
002500*---------------------------------------------------------------*
002600     05  INS-TOTAL-POINTS            PIC 9(09).
002700     05  INS-MEMBER-COUNT            PIC 9(07).
002800     05  INS-GLOBAL-RANK             PIC 9(07).
002900         88  INS-NO-GLOBAL-RANK                VALUE 0.
003000*---------------------------------------------------------------*
003100*    PROFILE FIELDS -- OPTIONAL, MAY ARRIVE BLANK
003200*---------------------------------------------------------------*
003300     05  INS-ABOUT                   PIC X(200).
003400     05  INS-WEBSITE-URL             PIC X(80).
003500     05  INS-TWITTER-URL             PIC X(80).
003600     05  INS-LINKEDIN-URL            PIC X(80).
003700*---------------------------------------------------------------*
003800*    AUDIT TIMESTAMPS
003900*---------------------------------------------------------------*
004000     05  INS-CREATED-AT              PIC 9(14).
004100     05  INS-CREATED-AT-PARTS REDEFINES INS-CREATED-AT.
004200         10  INS-CREATED-AT-YYYYMMDD PIC 9(08).
004300         10  INS-CREATED-AT-HHMMSS   PIC 9(06).
004400     05  INS-UPDATED-AT              PIC 9(14).
004500     05  INS-UPDATED-AT-PARTS REDEFINES INS-UPDATED-AT.
004600         10  INS-UPDATED-AT-YYYYMMDD PIC 9(08).
004700         10  INS-UPDATED-AT-HHMMSS   PIC 9(06).
004800     05  FILLER                      PIC X(20).
