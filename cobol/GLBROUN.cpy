000100*---------------------------------------------------------------*
000200* GLBROUN  -  ROUND MASTER RECORD
000300*             ONE COMPETITION IS MADE UP OF ONE OR MORE ROUNDS;
000400*             EACH ROUND IS MADE UP OF PHASES (SEE GLBPHAS).
000500*---------------------------------------------------------------*
000600 01  ROUND-RECORD.
000700     05  RND-ID                      PIC 9(09).
000800     05  RND-COMPETITION-ID          PIC 9(09).
000900     05  RND-END                     PIC 9(14).
001000     05  FILLER                      PIC X(10).
