000100*---------------------------------------------------------------*
000200* GLBUNIV  -  UNIVERSITY MASTER RECORD
000300*             ONE ROW PER UNIVERSITY KNOWN TO THE PLATFORM.
000400*             USED BY GBLINS TO RESOLVE A USER'S DECLARED
000500*             UNIVERSITY NAME INTO AN INSTITUTION.
000600*---------------------------------------------------------------*
000700 01  UNIVERSITY-RECORD.
000800     05  UNV-ID                      PIC 9(09).
000900     05  UNV-NAME                    PIC X(60).
001000     05  UNV-URL                     PIC X(80).
001100     05  UNV-COUNTRY-ALPHA3          PIC X(03).
001200     05  FILLER                      PIC X(10).
