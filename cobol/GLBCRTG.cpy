000100*---------------------------------------------------------------*
000200* GLBCRTG  -  CRUNCH-TARGET MASTER RECORD
000300*             PAIRS A CRUNCH WITH A TARGET; GBLEVT LOOKS THIS
000400*             UP FIRST TO FIND THE LEADERBOARD FOR (CRUNCH,
000500*             TARGET) VIA GLBLBRD.
000600*---------------------------------------------------------------*
000700 01  CRUNCH-TARGET-RECORD.
000800     05  CRT-ID                      PIC 9(09).
000900     05  CRT-TARGET-ID               PIC 9(09).
001000     05  CRT-CRUNCH-ID               PIC 9(09).
001100     05  FILLER                      PIC X(10).
