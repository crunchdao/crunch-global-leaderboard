000100*===============================================================*
000200* PROGRAM NAME:    GBLDRV
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/12/21 DAVID QUINTERO  CREATED FOR COBOL CLASS -- LOADS ALL
000900*                          MASTER FILES INTO WORKING STORAGE AND
001000*                          DRIVES GBLSUB, GBLEVT, GBLINS AND
001100*                          GBLBLD IN SEQUENCE FOR A RUN.
001200* 07/19/21 ED ACKERMAN     RESTRUCTURE, NUMBERED PARAGRAPHS,
001300*                          REMOVAL OF FALL THRU AND GO TO'S.
001400* 02/14/22 DAVID QUINTERO  REQUEST #GL-101 -- THE 'DATACRUNCH-      GL-101
001500*                          LEGACY' FLAG IS NOW DERIVED HERE BY      GL-101
001600*                          NAME COMPARISON AT LOAD TIME INSTEAD     GL-101
001700*                          OF TRUSTING THE EXTRACT'S OWN FLAG       GL-101
001800*                          COLUMN, WHICH THE UPSTREAM JOB WAS       GL-101
001900*                          NOT ALWAYS SETTING CORRECTLY.            GL-101
002000* 01/18/23 ED ACKERMAN     REQUEST #GL-156 -- THE POSITION LOADER   GL-156
002100*                          NOW KEEPS THE SMALLEST POS-RANK ON A     GL-156
002200*                          DUPLICATE (LEADERBOARD, USER) KEY        GL-156
002300*                          INSTEAD OF LAST-ONE-IN-WINS.             GL-156
002400* 06/14/24 DAVID QUINTERO  REQUEST #GL-220 -- END-OF-RUN DISPLAY    GL-220
002500*                          NOW SHOWS TOTAL INSTITUTIONS CREATED,    GL-220
002600*                          RETURNED FROM GBLINS.                    GL-220
002700* 01/22/25 DAVID QUINTERO  REQUEST #GL-225 -- THE POSITION LOADER   GL-225
002800*                          WAS USING A STRICT "<" ON AN EXACT       GL-225
002900*                          POS-RANK TIE, SO A LATER DUPLICATE       GL-225
003000*                          ROW SILENTLY LOST TO THE FIRST ONE IN.   GL-225
003100*                          FLIPPED TO "NOT (OLD < NEW)" SO A TIE    GL-225
003200*                          NOW TAKES THE LATER ROW, PER BUSINESS    GL-225
003300*                          RULE 13.                                 GL-225
003400*===============================================================*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.  GBLDRV.
003700 AUTHOR. DAVID QUINTERO.
003800 INSTALLATION. COBOL DEVELOPMENT CENTER.
003900 DATE-WRITTEN. 04/12/21.
004000 DATE-COMPILED. 04/12/21.
004100 SECURITY. NON-CONFIDENTIAL.
004200*===============================================================*
004300 ENVIRONMENT DIVISION.
004400*---------------------------------------------------------------*   GL-220
004500 CONFIGURATION SECTION.
004600*---------------------------------------------------------------*   GL-220
004700 SOURCE-COMPUTER. IBM-3081.
004800*---------------------------------------------------------------*   GL-220
004900 OBJECT-COMPUTER. IBM-3081.
005000*---------------------------------------------------------------*   GL-220
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*---------------------------------------------------------------*   GL-220
005400 INPUT-OUTPUT SECTION.
005500*---------------------------------------------------------------*   GL-220
005600 FILE-CONTROL.
005700     SELECT UNIVERSITY-FILE
005800         ASSIGN TO GBLUNIV
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WS-UNV-STATUS.
006100     SELECT USER-FILE
006200         ASSIGN TO GBLUSER
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS WS-USR-STATUS.
006500     SELECT COMPETITION-FILE
006600         ASSIGN TO GBLCOMP
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-CMP-STATUS.
006900     SELECT LEADERBOARD-DEFINITION-FILE
007000         ASSIGN TO GBLLDEF
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS WS-LDF-STATUS.
007300     SELECT TARGET-FILE
007400         ASSIGN TO GBLTRGT
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS WS-TRG-STATUS.
007700     SELECT ROUND-FILE
007800         ASSIGN TO GBLROUN
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS WS-RND-STATUS.
008100     SELECT PHASE-FILE
008200         ASSIGN TO GBLPHAS
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS WS-PHS-STATUS.
008500     SELECT CRUNCH-FILE
008600         ASSIGN TO GBLCRUN
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS WS-CRU-STATUS.
008900     SELECT CRUNCH-TARGET-FILE
009000         ASSIGN TO GBLCRTG
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS WS-CRT-STATUS.
009300     SELECT LEADERBOARD-FILE
009400         ASSIGN TO GBLLBRD
009500         ORGANIZATION IS SEQUENTIAL
009600         FILE STATUS IS WS-LBR-STATUS.
009700     SELECT POSITION-FILE
009800         ASSIGN TO GBLPOSN
009900         ORGANIZATION IS SEQUENTIAL
010000         FILE STATUS IS WS-POS-STATUS.
010100     SELECT PAYOUT-FILE
010200         ASSIGN TO GBLPAYO
010300         ORGANIZATION IS SEQUENTIAL
010400         FILE STATUS IS WS-PAY-STATUS.
010500     SELECT PAYOUT-RECIPIENT-FILE
010600         ASSIGN TO GBLPYRC
010700         ORGANIZATION IS SEQUENTIAL
010800         FILE STATUS IS WS-PYR-STATUS.
010900     SELECT LEGACY-ENTRY-FILE
011000         ASSIGN TO GBLLEGC
011100         ORGANIZATION IS SEQUENTIAL
011200         FILE STATUS IS WS-LGC-STATUS.
011300     SELECT PARTICIPANT-FILE
011400         ASSIGN TO GBLPART
011500         ORGANIZATION IS SEQUENTIAL
011600         FILE STATUS IS WS-PRT-STATUS.
011700     SELECT TEAM-FILE
011800         ASSIGN TO GBLTEAM
011900         ORGANIZATION IS SEQUENTIAL
012000         FILE STATUS IS WS-TEM-STATUS.
012100     SELECT TEAM-MEMBER-FILE
012200         ASSIGN TO GBLTMMB
012300         ORGANIZATION IS SEQUENTIAL
012400         FILE STATUS IS WS-TMM-STATUS.
012500     SELECT INSTITUTION-FILE
012600         ASSIGN TO GBLINST
012700         ORGANIZATION IS SEQUENTIAL
012800         FILE STATUS IS WS-INS-STATUS.
012900     SELECT INSTITUTION-MEMBER-FILE
013000         ASSIGN TO GBLINMB
013100         ORGANIZATION IS SEQUENTIAL
013200         FILE STATUS IS WS-INM-STATUS.
013300     SELECT DAILY-SUBMISSION-COUNT-FILE
013400         ASSIGN TO GBLSUBC
013500         ORGANIZATION IS SEQUENTIAL
013600         FILE STATUS IS WS-SBC-STATUS.
013700     SELECT RUN-DATE-FILE
013800         ASSIGN TO GBLRDTE
013900         ORGANIZATION IS SEQUENTIAL
014000         FILE STATUS IS WS-RDT-STATUS.
014100     SELECT DATE-SORT-FILE ASSIGN TO SORTWK2.
014200*===============================================================*
014300 DATA DIVISION.
014400*---------------------------------------------------------------*   GL-220
014500 FILE SECTION.
014600*---------------------------------------------------------------*   GL-220
014700 FD  UNIVERSITY-FILE.
014800     COPY GLBUNIV.
014900 FD  USER-FILE.
015000     COPY GLBUSER.
015100 FD  COMPETITION-FILE.
015200     COPY GLBCOMP.
015300 FD  LEADERBOARD-DEFINITION-FILE.
015400     COPY GLBLDEF.
015500 FD  TARGET-FILE.
015600     COPY GLBTRGT.
015700 FD  ROUND-FILE.
015800     COPY GLBROUN.
015900 FD  PHASE-FILE.
016000     COPY GLBPHAS.
016100 FD  CRUNCH-FILE.
016200     COPY GLBCRUN.
016300 FD  CRUNCH-TARGET-FILE.
016400     COPY GLBCRTG.
016500 FD  LEADERBOARD-FILE.
016600     COPY GLBLBRD.
016700 FD  POSITION-FILE.
016800     COPY GLBPOSN.
016900 FD  PAYOUT-FILE.
017000     COPY GLBPAYO.
017100 FD  PAYOUT-RECIPIENT-FILE.
017200     COPY GLBPYRC.
017300 FD  LEGACY-ENTRY-FILE.
017400     COPY GLBLEGC.
017500 FD  PARTICIPANT-FILE.
017600     COPY GLBPART.
017700 FD  TEAM-FILE.
017800     COPY GLBTEAM.
017900 FD  TEAM-MEMBER-FILE.
018000     COPY GLBTMMB.
018100 FD  INSTITUTION-FILE.
018200     COPY GLBINST.
018300 FD  INSTITUTION-MEMBER-FILE.
018400     COPY GLBINMB.
018500 FD  DAILY-SUBMISSION-COUNT-FILE.
018600     COPY GLBSUBC.
018700 FD  RUN-DATE-FILE.
018800     COPY GLBRDTE.
018900 SD  DATE-SORT-FILE.
019000 01  DATE-SORT-RECORD.
019100     05  DSR-DATE                    PIC 9(08).
019200*---------------------------------------------------------------*   GL-220
019300 WORKING-STORAGE SECTION.
019400*---------------------------------------------------------------*   GL-220
019500 01  WS-FILE-STATUS-WORK.
019600     05  WS-UNV-STATUS               PIC X(02).
019700     05  WS-USR-STATUS               PIC X(02).
019800     05  WS-CMP-STATUS               PIC X(02).
019900     05  WS-LDF-STATUS               PIC X(02).
020000     05  WS-TRG-STATUS               PIC X(02).
020100     05  WS-RND-STATUS               PIC X(02).
020200     05  WS-PHS-STATUS               PIC X(02).
020300     05  WS-CRU-STATUS               PIC X(02).
020400     05  WS-CRT-STATUS               PIC X(02).
020500     05  WS-LBR-STATUS               PIC X(02).
020600     05  WS-POS-STATUS               PIC X(02).
020700     05  WS-PAY-STATUS               PIC X(02).
020800     05  WS-PYR-STATUS               PIC X(02).
020900     05  WS-LGC-STATUS               PIC X(02).
021000     05  WS-PRT-STATUS               PIC X(02).
021100     05  WS-TEM-STATUS               PIC X(02).
021200     05  WS-TMM-STATUS               PIC X(02).
021300     05  WS-INS-STATUS               PIC X(02).
021400     05  WS-INM-STATUS               PIC X(02).
021500     05  WS-SBC-STATUS               PIC X(02).
021600     05  WS-RDT-STATUS               PIC X(02).
021700     05  FILLER                      PIC X(08).
021800*---------------------------------------------------------------*   GL-220
021900 01  WS-SUBSCRIPTS.
022000     05  WS-PST-FIND-IX              PIC S9(07) USAGE COMP.
022100     05  WS-PST-MATCHED-IX           PIC S9(07) USAGE COMP.
022200     05  FILLER                      PIC X(05).
022300*---------------------------------------------------------------*   GL-220
022400 01  WS-SWITCHES.
022500     05  WS-EOF-SWITCH               PIC X(01) VALUE 'N'.
022600         88  WS-AT-END                         VALUE 'Y'.
022700     05  WS-PST-FOUND-SWITCH         PIC X(01) VALUE 'N'.
022800         88  WS-PST-FOUND-ROW                  VALUE 'Y'.
022900     05  WS-SORT-EOF-SW              PIC X(01) VALUE 'N'.
023000         88  WS-SORT-IS-EOF                     VALUE 'Y'.
023100     05  FILLER                      PIC X(05).
023200*---------------------------------------------------------------*   GL-220
023300*    BUSINESS RULE 8.  THE LEGACY COMPETITION IS IDENTIFIED BY      GL-220
023400*    THIS LITERAL NAME, NOT BY THE EXTRACT'S OWN FLAG COLUMN.       GL-220
023500*    SEE 1120-LOAD-COMPETITIONS / REQUEST #GL-101.                  GL-101
023600*---------------------------------------------------------------*   GL-101
023700 01  WS-LOAD-WORK.
023800     05  WS-LEGACY-COMPETITION-NAME  PIC X(40)
023900                                      VALUE 'datacrunch-legacy'.
024000     05  WS-CRUNCH-END-WORK          PIC 9(14).
024100     05  WS-CRUNCH-END-PARTS REDEFINES WS-CRUNCH-END-WORK.
024200         10  WS-CRUNCH-END-YYYYMMDD  PIC 9(08).
024300         10  WS-CRUNCH-END-HHMMSS    PIC 9(06).
024400     05  FILLER                      PIC X(05).
024500*---------------------------------------------------------------*   GL-101
024600 01  WS-RUN-DATE-RANGE-WORK.
024700     05  WS-FIRST-RUN-DATE           PIC 9(08).
024800     05  WS-FIRST-RUN-DATE-PARTS REDEFINES WS-FIRST-RUN-DATE.
024900         10  WS-FIRST-RUN-DATE-YYYY  PIC 9(04).
025000         10  WS-FIRST-RUN-DATE-MM    PIC 9(02).
025100         10  WS-FIRST-RUN-DATE-DD    PIC 9(02).
025200     05  WS-LAST-RUN-DATE            PIC 9(08).
025300     05  WS-LAST-RUN-DATE-PARTS REDEFINES WS-LAST-RUN-DATE.
025400         10  WS-LAST-RUN-DATE-YYYY   PIC 9(04).
025500         10  WS-LAST-RUN-DATE-MM     PIC 9(02).
025600         10  WS-LAST-RUN-DATE-DD     PIC 9(02).
025700     05  FILLER                      PIC X(05).
025800*---------------------------------------------------------------*   GL-101
025900*    SAME CENTURY-WINDOWED ACCEPT FROM DATE/TIME IDIOM AS           GL-101
026000*    GBLINS 1200-BUILD-NOW-TIMESTAMP -- USED HERE ONLY FOR THE      GL-101
026100*    RUN-START/RUN-END BANNER, NOT STAMPED ONTO ANY RECORD.         GL-101
026200*---------------------------------------------------------------*   GL-101
026300 01  WS-TIMESTAMP-WORK.
026400     05  WS-ACCEPT-DATE              PIC 9(06).
026500     05  WS-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE.
026600         10  WS-ACCEPT-DATE-YY       PIC 9(02).
026700         10  WS-ACCEPT-DATE-MM       PIC 9(02).
026800         10  WS-ACCEPT-DATE-DD       PIC 9(02).
026900     05  WS-ACCEPT-TIME              PIC 9(08).
027000     05  WS-ACCEPT-TIME-PARTS REDEFINES WS-ACCEPT-TIME.
027100         10  WS-ACCEPT-TIME-HH       PIC 9(02).
027200         10  WS-ACCEPT-TIME-MM       PIC 9(02).
027300         10  WS-ACCEPT-TIME-SS       PIC 9(02).
027400         10  WS-ACCEPT-TIME-HS       PIC 9(02).
027500     05  WS-NOW-TIMESTAMP            PIC 9(14).
027600     05  WS-NOW-TIMESTAMP-PARTS REDEFINES WS-NOW-TIMESTAMP.
027700         10  WS-NOW-CENTURY          PIC 9(02).
027800         10  WS-NOW-YY               PIC 9(02).
027900         10  WS-NOW-MM               PIC 9(02).
028000         10  WS-NOW-DD               PIC 9(02).
028100         10  WS-NOW-HH               PIC 9(02).
028200         10  WS-NOW-MI               PIC 9(02).
028300         10  WS-NOW-SS               PIC 9(02).
028400     05  FILLER                      PIC X(05).
028500*---------------------------------------------------------------*   GL-101
028600*    CALL-PARAMETER MIRRORS.  THESE ARE THIS PROGRAM'S OWN          GL-101
028700*    STORAGE FOR THE SCALAR ARGUMENTS PASSED TO EACH SUBPROGRAM     GL-101
028800*    -- SAME TECHNIQUE AS GBLBLD'S WS-PNT-/WS-PTC-/WS-UTL-          GL-101
028900*    PARAMETER GROUPS.                                              GL-101
029000*---------------------------------------------------------------*   GL-101
029100 01  WS-CALL-PARAMETERS.
029200     05  WS-SUB-RUN-DATE-LIMIT       PIC 9(08).
029300     05  WS-EVT-BUILD-USER-ID        PIC 9(09).
029400     05  WS-INS-INSTITUTIONS-CREATED PIC 9(07).
029500     05  WS-BLD-LEADERBOARDS-BUILT   PIC 9(05).
029600     05  FILLER                      PIC X(05).
029700*---------------------------------------------------------------*   GL-101
029800*    MASTER-DATA WORK TABLES.  LOADED HERE ONCE AT THE START OF     GL-101
029900*    THE RUN AND PASSED BY REFERENCE INTO THE CALLED PROGRAMS.      GL-101
030000*---------------------------------------------------------------*   GL-101
030100     COPY GLBUNIVB.
030200     COPY GLBUSERB.
030300     COPY GLBEVTB.
030400     COPY GLBPARTB.
030500     COPY GLBINSTB.
030600     COPY GLBINMBB.
030700     COPY GLBSUBCB.
030800     COPY GLBRDTB.
030900     COPY GLBEVNT.
031000     COPY GLBUSIN.
031100     COPY GLBSUBT.
031200*===============================================================*
031300 PROCEDURE DIVISION.
031400*---------------------------------------------------------------*   GL-101
031500 0000-MAIN-PARAGRAPH.
031600*---------------------------------------------------------------*   GL-101
031700     PERFORM 1000-INITIALIZE
031800     PERFORM 1100-LOAD-UNIVERSITIES
031900     PERFORM 1110-LOAD-USERS
032000     PERFORM 1120-LOAD-COMPETITIONS
032100     PERFORM 1130-LOAD-LEADERBOARD-DEFINITIONS
032200     PERFORM 1140-LOAD-TARGETS
032300     PERFORM 1150-LOAD-ROUNDS
032400     PERFORM 1160-LOAD-PHASES
032500     PERFORM 1170-LOAD-CRUNCHES
032600     PERFORM 1180-LOAD-CRUNCH-TARGETS
032700     PERFORM 1190-LOAD-LEADERBOARDS
032800     PERFORM 1200-LOAD-POSITIONS
032900     PERFORM 1210-LOAD-PAYOUTS
033000     PERFORM 1220-LOAD-PAYOUT-RECIPIENTS
033100     PERFORM 1230-LOAD-LEGACY-ENTRIES
033200     PERFORM 1240-LOAD-PARTICIPANTS
033300     PERFORM 1250-LOAD-TEAMS
033400     PERFORM 1260-LOAD-TEAM-MEMBERS
033500     PERFORM 1270-LOAD-INSTITUTIONS
033600     PERFORM 1280-LOAD-INSTITUTION-MEMBERS
033700     PERFORM 1290-LOAD-DAILY-SUBMISSION-COUNTS
033800     PERFORM 1300-LOAD-AND-SORT-RUN-DATES
033900     PERFORM 1900-DISPLAY-RUN-START-BANNER
034000     PERFORM 2000-CALL-GBLSUB
034100     PERFORM 2100-CALL-GBLEVT-FOR-ONE-USER
034200         VARYING UST-IX FROM 1 BY 1
034300         UNTIL UST-IX > UST-TABLE-SIZE
034400     PERFORM 2200-CALL-GBLINS
034500     PERFORM 2300-CALL-GBLBLD
034600     PERFORM 2900-DISPLAY-RUN-SUMMARY
034700     STOP RUN.
034800*---------------------------------------------------------------*   GL-101
034900 1000-INITIALIZE.
035000*---------------------------------------------------------------*   GL-101
035100     MOVE ZERO                   TO UIN-TABLE-SIZE
035200     MOVE ZERO                   TO SUC-TABLE-SIZE
035300     MOVE ZERO                   TO EVT-TABLE-SIZE
035400     MOVE ZERO                   TO WS-INS-INSTITUTIONS-CREATED
035500     MOVE ZERO                   TO WS-BLD-LEADERBOARDS-BUILT.
035600*---------------------------------------------------------------*   GL-101
035700 1100-LOAD-UNIVERSITIES.
035800*---------------------------------------------------------------*   GL-101
035900     MOVE ZERO                   TO UNT-TABLE-SIZE
036000     MOVE 'N'                    TO WS-EOF-SWITCH
036100     OPEN INPUT UNIVERSITY-FILE
036200     READ UNIVERSITY-FILE
036300         AT END MOVE 'Y'         TO WS-EOF-SWITCH
036400     END-READ
036500     PERFORM 1105-LOAD-ONE-UNIVERSITY
036600         UNTIL WS-AT-END
036700     CLOSE UNIVERSITY-FILE.
036800*---------------------------------------------------------------*   GL-101
036900 1105-LOAD-ONE-UNIVERSITY.
037000*---------------------------------------------------------------*   GL-101
037100     ADD 1                        TO UNT-TABLE-SIZE
037200     SET UNT-IX                   TO UNT-TABLE-SIZE
037300     MOVE UNV-ID                  TO UNT-ID (UNT-IX)
037400     MOVE UNV-NAME                TO UNT-NAME (UNT-IX)
037500     MOVE UNV-COUNTRY-ALPHA3      TO UNT-COUNTRY-ALPHA3 (UNT-IX)
037600     READ UNIVERSITY-FILE
037700         AT END MOVE 'Y'         TO WS-EOF-SWITCH
037800     END-READ.
037900*---------------------------------------------------------------*   GL-101
038000 1110-LOAD-USERS.
038100*---------------------------------------------------------------*   GL-101
038200     MOVE ZERO                   TO UST-TABLE-SIZE
038300     MOVE 'N'                    TO WS-EOF-SWITCH
038400     OPEN INPUT USER-FILE
038500     READ USER-FILE
038600         AT END MOVE 'Y'         TO WS-EOF-SWITCH
038700     END-READ
038800     PERFORM 1115-LOAD-ONE-USER
038900         UNTIL WS-AT-END
039000     CLOSE USER-FILE.
039100*---------------------------------------------------------------*   GL-101
039200 1115-LOAD-ONE-USER.
039300*---------------------------------------------------------------*   GL-101
039400     ADD 1                        TO UST-TABLE-SIZE
039500     SET UST-IX                   TO UST-TABLE-SIZE
039600     MOVE USR-ID                  TO UST-ID (UST-IX)
039700     MOVE USR-LOGIN                TO UST-LOGIN (UST-IX)
039800     MOVE USR-UNIVERSITY          TO UST-UNIVERSITY (UST-IX)
039900     READ USER-FILE
040000         AT END MOVE 'Y'         TO WS-EOF-SWITCH
040100     END-READ.
040200*---------------------------------------------------------------*   GL-101
040300 1120-LOAD-COMPETITIONS.
040400*---------------------------------------------------------------*   GL-101
040500     MOVE ZERO                   TO CMT-TABLE-SIZE
040600     MOVE 'N'                    TO WS-EOF-SWITCH
040700     OPEN INPUT COMPETITION-FILE
040800     READ COMPETITION-FILE
040900         AT END MOVE 'Y'         TO WS-EOF-SWITCH
041000     END-READ
041100     PERFORM 1125-LOAD-ONE-COMPETITION
041200         UNTIL WS-AT-END
041300     CLOSE COMPETITION-FILE.
041400*---------------------------------------------------------------*   GL-101
041500 1125-LOAD-ONE-COMPETITION.
041600*---------------------------------------------------------------*   GL-101
041700     ADD 1                        TO CMT-TABLE-SIZE
041800     SET CMT-IX                   TO CMT-TABLE-SIZE
041900     MOVE CMP-ID                  TO CMT-ID (CMT-IX)
042000     MOVE CMP-NAME                TO CMT-NAME (CMT-IX)
042100     MOVE CMP-MODE                TO CMT-MODE (CMT-IX)
042200     MOVE CMP-START-YYYYMMDD      TO CMT-START-YYYYMMDD (CMT-IX)
042300     MOVE CMP-PRIZE-POOL-USD      TO CMT-PRIZE-POOL-USD (CMT-IX)
042400*---------------------------------------------------------------*   GL-101
042500*    BUSINESS RULE 8.  NAME COMPARISON, NOT THE EXTRACT'S OWN       GL-101
042600*    CMP-IS-LEGACY-SW -- SEE REQUEST #GL-101 ABOVE.                 GL-101
042700*---------------------------------------------------------------*   GL-101
042800     IF  CMP-NAME = WS-LEGACY-COMPETITION-NAME
042900         MOVE 'Y'                 TO CMT-IS-LEGACY-SW (CMT-IX)
043000     ELSE
043100         MOVE 'N'                 TO CMT-IS-LEGACY-SW (CMT-IX)
043200     END-IF
043300     READ COMPETITION-FILE
043400         AT END MOVE 'Y'         TO WS-EOF-SWITCH
043500     END-READ.
043600*---------------------------------------------------------------*   GL-101
043700 1130-LOAD-LEADERBOARD-DEFINITIONS.
043800*---------------------------------------------------------------*   GL-101
043900     MOVE ZERO                   TO LFT-TABLE-SIZE
044000     MOVE 'N'                    TO WS-EOF-SWITCH
044100     OPEN INPUT LEADERBOARD-DEFINITION-FILE
044200     READ LEADERBOARD-DEFINITION-FILE
044300         AT END MOVE 'Y'         TO WS-EOF-SWITCH
044400     END-READ
044500     PERFORM 1135-LOAD-ONE-LEADERBOARD-DEFINITION
044600         UNTIL WS-AT-END
044700     CLOSE LEADERBOARD-DEFINITION-FILE.
044800*---------------------------------------------------------------*   GL-101
044900 1135-LOAD-ONE-LEADERBOARD-DEFINITION.
045000*---------------------------------------------------------------*   GL-101
045100     ADD 1                        TO LFT-TABLE-SIZE
045200     SET LFT-IX                   TO LFT-TABLE-SIZE
045300     MOVE LDF-ID                  TO LFT-ID (LFT-IX)
045400     MOVE LDF-COMPETITION-ID      TO LFT-COMPETITION-ID (LFT-IX)
045500     MOVE LDF-DEFAULT-FLAG        TO LFT-DEFAULT-FLAG (LFT-IX)
045600     READ LEADERBOARD-DEFINITION-FILE
045700         AT END MOVE 'Y'         TO WS-EOF-SWITCH
045800     END-READ.
045900*---------------------------------------------------------------*   GL-101
046000 1140-LOAD-TARGETS.
046100*---------------------------------------------------------------*   GL-101
046200     MOVE ZERO                   TO TGT-TABLE-SIZE
046300     MOVE 'N'                    TO WS-EOF-SWITCH
046400     OPEN INPUT TARGET-FILE
046500     READ TARGET-FILE
046600         AT END MOVE 'Y'         TO WS-EOF-SWITCH
046700     END-READ
046800     PERFORM 1145-LOAD-ONE-TARGET
046900         UNTIL WS-AT-END
047000     CLOSE TARGET-FILE.
047100*---------------------------------------------------------------*   GL-101
047200 1145-LOAD-ONE-TARGET.
047300*---------------------------------------------------------------*   GL-101
047400     ADD 1                        TO TGT-TABLE-SIZE
047500     SET TGT-IX                   TO TGT-TABLE-SIZE
047600     MOVE TRG-ID                  TO TGT-ID (TGT-IX)
047700     MOVE TRG-COMPETITION-ID      TO TGT-COMPETITION-ID (TGT-IX)
047800     MOVE TRG-WEIGHT              TO TGT-WEIGHT (TGT-IX)
047900     MOVE TRG-VIRTUAL-FLAG        TO TGT-VIRTUAL-FLAG (TGT-IX)
048000     READ TARGET-FILE
048100         AT END MOVE 'Y'         TO WS-EOF-SWITCH
048200     END-READ.
048300*---------------------------------------------------------------*   GL-101
048400 1150-LOAD-ROUNDS.
048500*---------------------------------------------------------------*   GL-101
048600     MOVE ZERO                   TO RNT-TABLE-SIZE
048700     MOVE 'N'                    TO WS-EOF-SWITCH
048800     OPEN INPUT ROUND-FILE
048900     READ ROUND-FILE
049000         AT END MOVE 'Y'         TO WS-EOF-SWITCH
049100     END-READ
049200     PERFORM 1155-LOAD-ONE-ROUND
049300         UNTIL WS-AT-END
049400     CLOSE ROUND-FILE.
049500*---------------------------------------------------------------*   GL-101
049600 1155-LOAD-ONE-ROUND.
049700*---------------------------------------------------------------*   GL-101
049800     ADD 1                        TO RNT-TABLE-SIZE
049900     SET RNT-IX                   TO RNT-TABLE-SIZE
050000     MOVE RND-ID                  TO RNT-ID (RNT-IX)
050100     MOVE RND-COMPETITION-ID      TO RNT-COMPETITION-ID (RNT-IX)
050200     READ ROUND-FILE
050300         AT END MOVE 'Y'         TO WS-EOF-SWITCH
050400     END-READ.
050500*---------------------------------------------------------------*   GL-101
050600 1160-LOAD-PHASES.
050700*---------------------------------------------------------------*   GL-101
050800     MOVE ZERO                   TO PHT-TABLE-SIZE
050900     MOVE 'N'                    TO WS-EOF-SWITCH
051000     OPEN INPUT PHASE-FILE
051100     READ PHASE-FILE
051200         AT END MOVE 'Y'         TO WS-EOF-SWITCH
051300     END-READ
051400     PERFORM 1165-LOAD-ONE-PHASE
051500         UNTIL WS-AT-END
051600     CLOSE PHASE-FILE.
051700*---------------------------------------------------------------*   GL-101
051800 1165-LOAD-ONE-PHASE.
051900*---------------------------------------------------------------*   GL-101
052000     ADD 1                        TO PHT-TABLE-SIZE
052100     SET PHT-IX                   TO PHT-TABLE-SIZE
052200     MOVE PHS-ID                  TO PHT-ID (PHT-IX)
052300     MOVE PHS-ROUND-ID            TO PHT-ROUND-ID (PHT-IX)
052400     MOVE PHS-TYPE                TO PHT-TYPE (PHT-IX)
052500     MOVE PHS-PER-CRUNCH-WEIGHT   TO
052600             PHT-PER-CRUNCH-WEIGHT (PHT-IX)
052700     READ PHASE-FILE
052800         AT END MOVE 'Y'         TO WS-EOF-SWITCH
052900     END-READ.
053000*---------------------------------------------------------------*   GL-101
053100 1170-LOAD-CRUNCHES.
053200*---------------------------------------------------------------*   GL-101
053300     MOVE ZERO                   TO CNT-TABLE-SIZE
053400     MOVE 'N'                    TO WS-EOF-SWITCH
053500     OPEN INPUT CRUNCH-FILE
053600     READ CRUNCH-FILE
053700         AT END MOVE 'Y'         TO WS-EOF-SWITCH
053800     END-READ
053900     PERFORM 1175-LOAD-ONE-CRUNCH
054000         UNTIL WS-AT-END
054100     CLOSE CRUNCH-FILE.
054200*---------------------------------------------------------------*   GL-101
054300 1175-LOAD-ONE-CRUNCH.
054400*---------------------------------------------------------------*   GL-101
054500     ADD 1                        TO CNT-TABLE-SIZE
054600     SET CNT-IX                   TO CNT-TABLE-SIZE
054700     MOVE CRU-ID                  TO CNT-ID (CNT-IX)
054800     MOVE CRU-PHASE-ID            TO CNT-PHASE-ID (CNT-IX)
054900     MOVE CRU-NUMBER              TO CNT-NUMBER (CNT-IX)
055000     MOVE CRU-END                 TO WS-CRUNCH-END-WORK
055100     MOVE WS-CRUNCH-END-YYYYMMDD  TO CNT-END-YYYYMMDD (CNT-IX)
055200     READ CRUNCH-FILE
055300         AT END MOVE 'Y'         TO WS-EOF-SWITCH
055400     END-READ.
055500*---------------------------------------------------------------*   GL-101
055600 1180-LOAD-CRUNCH-TARGETS.
055700*---------------------------------------------------------------*   GL-101
055800     MOVE ZERO                   TO CTT-TABLE-SIZE
055900     MOVE 'N'                    TO WS-EOF-SWITCH
056000     OPEN INPUT CRUNCH-TARGET-FILE
056100     READ CRUNCH-TARGET-FILE
056200         AT END MOVE 'Y'         TO WS-EOF-SWITCH
056300     END-READ
056400     PERFORM 1185-LOAD-ONE-CRUNCH-TARGET
056500         UNTIL WS-AT-END
056600     CLOSE CRUNCH-TARGET-FILE.
056700*---------------------------------------------------------------*   GL-101
056800 1185-LOAD-ONE-CRUNCH-TARGET.
056900*---------------------------------------------------------------*   GL-101
057000     ADD 1                        TO CTT-TABLE-SIZE
057100     SET CTT-IX                   TO CTT-TABLE-SIZE
057200     MOVE CRT-ID                  TO CTT-ID (CTT-IX)
057300     MOVE CRT-TARGET-ID           TO CTT-TARGET-ID (CTT-IX)
057400     MOVE CRT-CRUNCH-ID           TO CTT-CRUNCH-ID (CTT-IX)
057500     READ CRUNCH-TARGET-FILE
057600         AT END MOVE 'Y'         TO WS-EOF-SWITCH
057700     END-READ.
057800*---------------------------------------------------------------*   GL-101
057900 1190-LOAD-LEADERBOARDS.
058000*---------------------------------------------------------------*   GL-101
058100     MOVE ZERO                   TO LBT-TABLE-SIZE
058200     MOVE 'N'                    TO WS-EOF-SWITCH
058300     OPEN INPUT LEADERBOARD-FILE
058400     READ LEADERBOARD-FILE
058500         AT END MOVE 'Y'         TO WS-EOF-SWITCH
058600     END-READ
058700     PERFORM 1195-LOAD-ONE-LEADERBOARD
058800         UNTIL WS-AT-END
058900     CLOSE LEADERBOARD-FILE.
059000*---------------------------------------------------------------*   GL-101
059100 1195-LOAD-ONE-LEADERBOARD.
059200*---------------------------------------------------------------*   GL-101
059300     ADD 1                        TO LBT-TABLE-SIZE
059400     SET LBT-IX                   TO LBT-TABLE-SIZE
059500     MOVE LBR-ID                  TO LBT-ID (LBT-IX)
059600     MOVE LBR-CRUNCH-TARGET-ID    TO
059700             LBT-CRUNCH-TARGET-ID (LBT-IX)
059800     MOVE LBR-DEFINITION-ID       TO LBT-DEFINITION-ID (LBT-IX)
059900     MOVE LBR-SIZE                TO LBT-SIZE (LBT-IX)
060000     READ LEADERBOARD-FILE
060100         AT END MOVE 'Y'         TO WS-EOF-SWITCH
060200     END-READ.
060300*---------------------------------------------------------------*   GL-101
060400 1200-LOAD-POSITIONS.
060500*---------------------------------------------------------------*   GL-101
060600     MOVE ZERO                   TO PST-TABLE-SIZE
060700     MOVE 'N'                    TO WS-EOF-SWITCH
060800     OPEN INPUT POSITION-FILE
060900     READ POSITION-FILE
061000         AT END MOVE 'Y'         TO WS-EOF-SWITCH
061100     END-READ
061200     PERFORM 1205-LOAD-ONE-POSITION
061300         UNTIL WS-AT-END
061400     CLOSE POSITION-FILE.
061500*---------------------------------------------------------------*   GL-225
061600*    BUSINESS RULE 13.  ON A DUPLICATE (LEADERBOARD, USER) KEY      GL-225
061700*    THE LOADER KEEPS THE ROW WITH THE SMALLEST POS-RANK; ON AN     GL-225
061800*    EXACT TIE THE LATER ROW IN THE FILE WINS AND REPLACES THE      GL-225
061900*    ONE ALREADY IN THE TABLE.  REQUEST #GL-225 FLIPPED THE TEST    GL-225
062000*    FROM STRICT "<" TO "NOT (OLD < NEW)" SO A TIE NO LONGER        GL-225
062100*    SILENTLY FELL THROUGH TO KEEP THE FIRST-SEEN ROW'S TEAM-ID     GL-225
062200*    AND REWARD-RANK.  SEE REQUEST #GL-156 ABOVE.                   GL-156
062300*---------------------------------------------------------------*   GL-225
062400 1205-LOAD-ONE-POSITION.
062500*---------------------------------------------------------------*   GL-156
062600     MOVE 'N'                    TO WS-PST-FOUND-SWITCH
062700     IF  PST-TABLE-SIZE > ZERO
062800         PERFORM 1206-SCAN-FOR-DUPLICATE-POSITION
062900             VARYING WS-PST-FIND-IX FROM 1 BY 1
063000             UNTIL WS-PST-FIND-IX > PST-TABLE-SIZE
063100     END-IF
063200     IF  WS-PST-FOUND-ROW
063300         IF  NOT (PST-RANK (WS-PST-MATCHED-IX) < POS-RANK)
063400             MOVE POS-TEAM-ID     TO
063500                     PST-TEAM-ID (WS-PST-MATCHED-IX)
063600             MOVE POS-RANK        TO
063700                     PST-RANK (WS-PST-MATCHED-IX)
063800             MOVE POS-REWARD-RANK TO
063900                     PST-REWARD-RANK (WS-PST-MATCHED-IX)
064000         END-IF
064100     ELSE
064200         ADD 1                    TO PST-TABLE-SIZE
064300         SET PST-IX                TO PST-TABLE-SIZE
064400         MOVE POS-LEADERBOARD-ID   TO PST-LEADERBOARD-ID (PST-IX)
064500         MOVE POS-USER-ID          TO PST-USER-ID (PST-IX)
064600         MOVE POS-TEAM-ID          TO PST-TEAM-ID (PST-IX)
064700         MOVE POS-RANK             TO PST-RANK (PST-IX)
064800         MOVE POS-REWARD-RANK      TO PST-REWARD-RANK (PST-IX)
064900     END-IF
065000     READ POSITION-FILE
065100         AT END MOVE 'Y'         TO WS-EOF-SWITCH
065200     END-READ.
065300*---------------------------------------------------------------*   GL-156
065400 1206-SCAN-FOR-DUPLICATE-POSITION.
065500*---------------------------------------------------------------*   GL-156
065600     IF  PST-LEADERBOARD-ID (WS-PST-FIND-IX) = POS-LEADERBOARD-ID
065700         AND PST-USER-ID (WS-PST-FIND-IX) = POS-USER-ID
065800         SET WS-PST-FOUND-ROW     TO TRUE
065900         MOVE WS-PST-FIND-IX      TO WS-PST-MATCHED-IX
066000     END-IF.
066100*---------------------------------------------------------------*   GL-156
066200 1210-LOAD-PAYOUTS.
066300*---------------------------------------------------------------*   GL-156
066400     MOVE ZERO                   TO PYT-TABLE-SIZE
066500     MOVE 'N'                    TO WS-EOF-SWITCH
066600     OPEN INPUT PAYOUT-FILE
066700     READ PAYOUT-FILE
066800         AT END MOVE 'Y'         TO WS-EOF-SWITCH
066900     END-READ
067000     PERFORM 1215-LOAD-ONE-PAYOUT
067100         UNTIL WS-AT-END
067200     CLOSE PAYOUT-FILE.
067300*---------------------------------------------------------------*   GL-156
067400 1215-LOAD-ONE-PAYOUT.
067500*---------------------------------------------------------------*   GL-156
067600     ADD 1                        TO PYT-TABLE-SIZE
067700     SET PYT-IX                   TO PYT-TABLE-SIZE
067800     MOVE PAY-ID                  TO PYT-ID (PYT-IX)
067900     MOVE PAY-COMPETITION-ID      TO PYT-COMPETITION-ID (PYT-IX)
068000     MOVE PAY-DATE                TO PYT-DATE-YYYYMMDD (PYT-IX)
068100     MOVE PAY-SIZE                TO PYT-SIZE (PYT-IX)
068200     READ PAYOUT-FILE
068300         AT END MOVE 'Y'         TO WS-EOF-SWITCH
068400     END-READ.
068500*---------------------------------------------------------------*   GL-156
068600 1220-LOAD-PAYOUT-RECIPIENTS.
068700*---------------------------------------------------------------*   GL-156
068800     MOVE ZERO                   TO RCT-TABLE-SIZE
068900     MOVE 'N'                    TO WS-EOF-SWITCH
069000     OPEN INPUT PAYOUT-RECIPIENT-FILE
069100     READ PAYOUT-RECIPIENT-FILE
069200         AT END MOVE 'Y'         TO WS-EOF-SWITCH
069300     END-READ
069400     PERFORM 1225-LOAD-ONE-PAYOUT-RECIPIENT
069500         UNTIL WS-AT-END
069600     CLOSE PAYOUT-RECIPIENT-FILE.
069700*---------------------------------------------------------------*   GL-156
069800 1225-LOAD-ONE-PAYOUT-RECIPIENT.
069900*---------------------------------------------------------------*   GL-156
070000     ADD 1                        TO RCT-TABLE-SIZE
070100     SET RCT-IX                   TO RCT-TABLE-SIZE
070200     MOVE PYR-ID                  TO RCT-ID (RCT-IX)
070300     MOVE PYR-PAYOUT-ID           TO RCT-PAYOUT-ID (RCT-IX)
070400     MOVE PYR-USER-ID             TO RCT-USER-ID (RCT-IX)
070500     MOVE PYR-RANK                TO RCT-RANK (RCT-IX)
070600     READ PAYOUT-RECIPIENT-FILE
070700         AT END MOVE 'Y'         TO WS-EOF-SWITCH
070800     END-READ.
070900*---------------------------------------------------------------*   GL-156
071000 1230-LOAD-LEGACY-ENTRIES.
071100*---------------------------------------------------------------*   GL-156
071200     MOVE ZERO                   TO LGT-TABLE-SIZE
071300     MOVE 'N'                    TO WS-EOF-SWITCH
071400     OPEN INPUT LEGACY-ENTRY-FILE
071500     READ LEGACY-ENTRY-FILE
071600         AT END MOVE 'Y'         TO WS-EOF-SWITCH
071700     END-READ
071800     PERFORM 1235-LOAD-ONE-LEGACY-ENTRY
071900         UNTIL WS-AT-END
072000     CLOSE LEGACY-ENTRY-FILE.
072100*---------------------------------------------------------------*   GL-156
072200 1235-LOAD-ONE-LEGACY-ENTRY.
072300*---------------------------------------------------------------*   GL-156
072400     ADD 1                        TO LGT-TABLE-SIZE
072500     SET LGT-IX                   TO LGT-TABLE-SIZE
072600     MOVE LGC-CRUNCH-DATE         TO
072700             LGT-CRUNCH-DATE-YYYYMMDD (LGT-IX)
072800     MOVE LGC-CRUNCH-SIZE         TO LGT-CRUNCH-SIZE (LGT-IX)
072900     MOVE LGC-USER-ID             TO LGT-USER-ID (LGT-IX)
073000     MOVE LGC-RANK                TO LGT-RANK (LGT-IX)
073100     READ LEGACY-ENTRY-FILE
073200         AT END MOVE 'Y'         TO WS-EOF-SWITCH
073300     END-READ.
073400*---------------------------------------------------------------*   GL-156
073500 1240-LOAD-PARTICIPANTS.
073600*---------------------------------------------------------------*   GL-156
073700     MOVE ZERO                   TO PTT-TABLE-SIZE
073800     MOVE 'N'                    TO WS-EOF-SWITCH
073900     OPEN INPUT PARTICIPANT-FILE
074000     READ PARTICIPANT-FILE
074100         AT END MOVE 'Y'         TO WS-EOF-SWITCH
074200     END-READ
074300     PERFORM 1245-LOAD-ONE-PARTICIPANT
074400         UNTIL WS-AT-END
074500     CLOSE PARTICIPANT-FILE.
074600*---------------------------------------------------------------*   GL-156
074700 1245-LOAD-ONE-PARTICIPANT.
074800*---------------------------------------------------------------*   GL-156
074900     ADD 1                        TO PTT-TABLE-SIZE
075000     SET PTT-IX                   TO PTT-TABLE-SIZE
075100     MOVE PRT-USER-ID             TO PTT-USER-ID (PTT-IX)
075200     MOVE PRT-CREATED-AT-YYYYMMDD TO
075300             PTT-CREATED-AT-YYYYMMDD (PTT-IX)
075400     READ PARTICIPANT-FILE
075500         AT END MOVE 'Y'         TO WS-EOF-SWITCH
075600     END-READ.
075700*---------------------------------------------------------------*   GL-156
075800 1250-LOAD-TEAMS.
075900*---------------------------------------------------------------*   GL-156
076000     MOVE ZERO                   TO TMT-TABLE-SIZE
076100     MOVE 'N'                    TO WS-EOF-SWITCH
076200     OPEN INPUT TEAM-FILE
076300     READ TEAM-FILE
076400         AT END MOVE 'Y'         TO WS-EOF-SWITCH
076500     END-READ
076600     PERFORM 1255-LOAD-ONE-TEAM
076700         UNTIL WS-AT-END
076800     CLOSE TEAM-FILE.
076900*---------------------------------------------------------------*   GL-156
077000 1255-LOAD-ONE-TEAM.
077100*---------------------------------------------------------------*   GL-156
077200     ADD 1                        TO TMT-TABLE-SIZE
077300     SET TMT-IX                   TO TMT-TABLE-SIZE
077400     MOVE TEM-ID                  TO TMT-ID (TMT-IX)
077500     MOVE TEM-COMPETITION-ID      TO TMT-COMPETITION-ID (TMT-IX)
077600     READ TEAM-FILE
077700         AT END MOVE 'Y'         TO WS-EOF-SWITCH
077800     END-READ.
077900*---------------------------------------------------------------*   GL-156
078000 1260-LOAD-TEAM-MEMBERS.
078100*---------------------------------------------------------------*   GL-156
078200     MOVE ZERO                   TO TMB-TABLE-SIZE
078300     MOVE 'N'                    TO WS-EOF-SWITCH
078400     OPEN INPUT TEAM-MEMBER-FILE
078500     READ TEAM-MEMBER-FILE
078600         AT END MOVE 'Y'         TO WS-EOF-SWITCH
078700     END-READ
078800     PERFORM 1265-LOAD-ONE-TEAM-MEMBER
078900         UNTIL WS-AT-END
079000     CLOSE TEAM-MEMBER-FILE.
079100*---------------------------------------------------------------*   GL-156
079200 1265-LOAD-ONE-TEAM-MEMBER.
079300*---------------------------------------------------------------*   GL-156
079400     ADD 1                        TO TMB-TABLE-SIZE
079500     SET TMB-IX                   TO TMB-TABLE-SIZE
079600     MOVE TMM-ID                  TO TMB-ID (TMB-IX)
079700     MOVE TMM-TEAM-ID             TO TMB-TEAM-ID (TMB-IX)
079800     MOVE TMM-USER-ID             TO TMB-USER-ID (TMB-IX)
079900     READ TEAM-MEMBER-FILE
080000         AT END MOVE 'Y'         TO WS-EOF-SWITCH
080100     END-READ.
080200*---------------------------------------------------------------*   GL-156
080300*    EXISTING INSTITUTIONS ARE LOADED HERE SO GBLINS SEES AND       GL-156
080400*    CAN GROW THE SAME TABLE INSTEAD OF A SEPARATE ONE.             GL-156
080500*---------------------------------------------------------------*   GL-156
080600 1270-LOAD-INSTITUTIONS.
080700*---------------------------------------------------------------*   GL-156
080800     MOVE ZERO                   TO INT-TABLE-SIZE
080900     MOVE 'N'                    TO WS-EOF-SWITCH
081000     OPEN INPUT INSTITUTION-FILE
081100     READ INSTITUTION-FILE
081200         AT END MOVE 'Y'         TO WS-EOF-SWITCH
081300     END-READ
081400     PERFORM 1275-LOAD-ONE-INSTITUTION
081500         UNTIL WS-AT-END
081600     CLOSE INSTITUTION-FILE.
081700*---------------------------------------------------------------*   GL-156
081800 1275-LOAD-ONE-INSTITUTION.
081900*---------------------------------------------------------------*   GL-156
082000     ADD 1                        TO INT-TABLE-SIZE
082100     SET INT-IX                   TO INT-TABLE-SIZE
082200     MOVE INS-ID                  TO INT-ID (INT-IX)
082300     MOVE INS-NAME                TO INT-NAME (INT-IX)
082400     MOVE INS-DISPLAY-NAME        TO INT-DISPLAY-NAME (INT-IX)
082500     MOVE INS-COUNTRY             TO INT-COUNTRY (INT-IX)
082600     MOVE INS-TOTAL-POINTS        TO INT-TOTAL-POINTS (INT-IX)
082700     MOVE INS-MEMBER-COUNT        TO INT-MEMBER-COUNT (INT-IX)
082800     MOVE INS-GLOBAL-RANK         TO INT-GLOBAL-RANK (INT-IX)
082900     READ INSTITUTION-FILE
083000         AT END MOVE 'Y'         TO WS-EOF-SWITCH
083100     END-READ.
083200*---------------------------------------------------------------*   GL-156
083300 1280-LOAD-INSTITUTION-MEMBERS.
083400*---------------------------------------------------------------*   GL-156
083500     MOVE ZERO                   TO INB-TABLE-SIZE
083600     MOVE 'N'                    TO WS-EOF-SWITCH
083700     OPEN INPUT INSTITUTION-MEMBER-FILE
083800     READ INSTITUTION-MEMBER-FILE
083900         AT END MOVE 'Y'         TO WS-EOF-SWITCH
084000     END-READ
084100     PERFORM 1285-LOAD-ONE-INSTITUTION-MEMBER
084200         UNTIL WS-AT-END
084300     CLOSE INSTITUTION-MEMBER-FILE.
084400*---------------------------------------------------------------*   GL-156
084500 1285-LOAD-ONE-INSTITUTION-MEMBER.
084600*---------------------------------------------------------------*   GL-156
084700     ADD 1                        TO INB-TABLE-SIZE
084800     SET INB-IX                   TO INB-TABLE-SIZE
084900     MOVE INM-INSTITUTION-ID      TO INB-INSTITUTION-ID (INB-IX)
085000     MOVE INM-USER-ID             TO INB-USER-ID (INB-IX)
085100     MOVE INM-RANK                TO INB-RANK (INB-IX)
085200     READ INSTITUTION-MEMBER-FILE
085300         AT END MOVE 'Y'         TO WS-EOF-SWITCH
085400     END-READ.
085500*---------------------------------------------------------------*   GL-156
085600 1290-LOAD-DAILY-SUBMISSION-COUNTS.
085700*---------------------------------------------------------------*   GL-156
085800     MOVE ZERO                   TO SBT-TABLE-SIZE
085900     MOVE 'N'                    TO WS-EOF-SWITCH
086000     OPEN INPUT DAILY-SUBMISSION-COUNT-FILE
086100     READ DAILY-SUBMISSION-COUNT-FILE
086200         AT END MOVE 'Y'         TO WS-EOF-SWITCH
086300     END-READ
086400     PERFORM 1295-LOAD-ONE-SUBMISSION-COUNT
086500         UNTIL WS-AT-END
086600     CLOSE DAILY-SUBMISSION-COUNT-FILE.
086700*---------------------------------------------------------------*   GL-156
086800 1295-LOAD-ONE-SUBMISSION-COUNT.
086900*---------------------------------------------------------------*   GL-156
087000     ADD 1                        TO SBT-TABLE-SIZE
087100     SET SBT-IX                   TO SBT-TABLE-SIZE
087200     MOVE SBC-DATE                TO SBT-DATE (SBT-IX)
087300     MOVE SBC-USER-ID             TO SBT-USER-ID (SBT-IX)
087400     MOVE SBC-COUNT               TO SBT-COUNT (SBT-IX)
087500     READ DAILY-SUBMISSION-COUNT-FILE
087600         AT END MOVE 'Y'         TO WS-EOF-SWITCH
087700     END-READ.
087800*---------------------------------------------------------------*   GL-156
087900*    THE RUN-DATES FILE CAN ARRIVE IN ANY ORDER -- SORTED           GL-156
088000*    ASCENDING HERE SO GBLBLD BUILDS EACH DATE IN SEQUENCE AND      GL-156
088100*    SO WS-LAST-RUN-DATE IS AVAILABLE FOR THE GBLSUB CALL.          GL-156
088200*---------------------------------------------------------------*   GL-156
088300 1300-LOAD-AND-SORT-RUN-DATES.
088400*---------------------------------------------------------------*   GL-156
088500     SORT DATE-SORT-FILE
088600         ON ASCENDING KEY DSR-DATE
088700         INPUT PROCEDURE IS 8000-RELEASE-RUN-DATES
088800         OUTPUT PROCEDURE IS 8100-RETURN-RUN-DATES
088900     SET RDB-IX                   TO 1
089000     MOVE RDB-DATE (RDB-IX)       TO WS-FIRST-RUN-DATE
089100     SET RDB-IX                   TO RDB-TABLE-SIZE
089200     MOVE RDB-DATE (RDB-IX)       TO WS-LAST-RUN-DATE
089300     MOVE WS-LAST-RUN-DATE        TO WS-SUB-RUN-DATE-LIMIT.
089400*---------------------------------------------------------------*   GL-156
089500 1900-DISPLAY-RUN-START-BANNER.
089600*---------------------------------------------------------------*   GL-156
089700     ACCEPT WS-ACCEPT-DATE       FROM DATE
089800     ACCEPT WS-ACCEPT-TIME       FROM TIME
089900     IF  WS-ACCEPT-DATE-YY < 50
090000         MOVE 20                  TO WS-NOW-CENTURY
090100     ELSE
090200         MOVE 19                  TO WS-NOW-CENTURY
090300     END-IF
090400     MOVE WS-ACCEPT-DATE-YY       TO WS-NOW-YY
090500     MOVE WS-ACCEPT-DATE-MM       TO WS-NOW-MM
090600     MOVE WS-ACCEPT-DATE-DD       TO WS-NOW-DD
090700     MOVE WS-ACCEPT-TIME-HH       TO WS-NOW-HH
090800     MOVE WS-ACCEPT-TIME-MM       TO WS-NOW-MI
090900     MOVE WS-ACCEPT-TIME-SS       TO WS-NOW-SS
091000     DISPLAY 'GBLDRV: RUN STARTED ', WS-NOW-TIMESTAMP,
091100         ' DATES ', WS-FIRST-RUN-DATE, ' THROUGH ',
091200         WS-LAST-RUN-DATE.
091300*---------------------------------------------------------------*   GL-156
091400 2000-CALL-GBLSUB.
091500*---------------------------------------------------------------*   GL-156
091600     CALL 'GBLSUB' USING WS-SUB-RUN-DATE-LIMIT,
091700         SUC-TABLE-SIZE, SUBMISSION-CUMULATIVE-TABLE.
091800*---------------------------------------------------------------*   GL-156
091900*    GBLEVT IS CALLED ONCE PER DISTINCT USER -- EVT-TABLE-SIZE      GL-156
092000*    WAS ZEROED ONCE IN 1000-INITIALIZE AND GROWS ACROSS EVERY      GL-156
092100*    CALL IN THIS LOOP.                                             GL-156
092200*---------------------------------------------------------------*   GL-156
092300 2100-CALL-GBLEVT-FOR-ONE-USER.
092400*---------------------------------------------------------------*   GL-156
092500     MOVE UST-ID (UST-IX)         TO WS-EVT-BUILD-USER-ID
092600     CALL 'GBLEVT' USING WS-EVT-BUILD-USER-ID,
092700         EVT-TABLE-SIZE, EVENT-TABLE,
092800         CMT-TABLE-SIZE, COMPETITION-TABLE,
092900         LFT-TABLE-SIZE, LEADERBOARD-DEFINITION-TABLE,
093000         TGT-TABLE-SIZE, TARGET-TABLE,
093100         RNT-TABLE-SIZE, ROUND-TABLE,
093200         PHT-TABLE-SIZE, PHASE-TABLE,
093300         CNT-TABLE-SIZE, CRUNCH-TABLE,
093400         CTT-TABLE-SIZE, CRUNCH-TARGET-TABLE,
093500         LBT-TABLE-SIZE, LEADERBOARD-TABLE,
093600         PST-TABLE-SIZE, POSITION-TABLE,
093700         PYT-TABLE-SIZE, PAYOUT-TABLE,
093800         RCT-TABLE-SIZE, PAYOUT-RECIPIENT-TABLE,
093900         LGT-TABLE-SIZE, LEGACY-ENTRY-TABLE,
094000         TMT-TABLE-SIZE, TEAM-TABLE,
094100         TMB-TABLE-SIZE, TEAM-MEMBER-TABLE.
094200*---------------------------------------------------------------*   GL-156
094300 2200-CALL-GBLINS.
094400*---------------------------------------------------------------*   GL-156
094500     CALL 'GBLINS' USING WS-INS-INSTITUTIONS-CREATED,
094600         EVT-TABLE-SIZE, EVENT-TABLE,
094700         UNT-TABLE-SIZE, UNIVERSITY-TABLE,
094800         UST-TABLE-SIZE, USER-TABLE,
094900         INT-TABLE-SIZE, INSTITUTION-TABLE,
095000         INB-TABLE-SIZE, INSTITUTION-MEMBER-TABLE,
095100         UIN-TABLE-SIZE, USER-INSTITUTION-TABLE.
095200*---------------------------------------------------------------*   GL-156
095300 2300-CALL-GBLBLD.
095400*---------------------------------------------------------------*   GL-156
095500     CALL 'GBLBLD' USING WS-BLD-LEADERBOARDS-BUILT,
095600         RDB-TABLE-SIZE, RUN-DATE-TABLE,
095700         EVT-TABLE-SIZE, EVENT-TABLE,
095800         UIN-TABLE-SIZE, USER-INSTITUTION-TABLE,
095900         INT-TABLE-SIZE, INSTITUTION-TABLE,
096000         PTT-TABLE-SIZE, PARTICIPANT-TABLE,
096100         SUC-TABLE-SIZE, SUBMISSION-CUMULATIVE-TABLE.
096200*---------------------------------------------------------------*   GL-156
096300*    REPORTS.  THE SOURCE PRODUCES NO PRINTED REPORT -- JUST        GL-156
096400*    THE CREATED-INSTITUTION COUNT AND DATA-VOLUME COUNTS.          GL-156
096500*    GBLBLD DISPLAYS ITS OWN PER-DATE LINE (2960-DISPLAY-DATE-      GL-156
096600*    SUMMARY); THIS IS THE END-OF-RUN TOTAL.                        GL-156
096700*---------------------------------------------------------------*   GL-156
096800 2900-DISPLAY-RUN-SUMMARY.
096900*---------------------------------------------------------------*   GL-156
097000     DISPLAY 'GBLDRV: RUN COMPLETE -- LEADERBOARDS BUILT ',
097100         WS-BLD-LEADERBOARDS-BUILT,
097200         ' INSTITUTIONS CREATED ', WS-INS-INSTITUTIONS-CREATED.
097300*---------------------------------------------------------------*   GL-156
097400*    SORT INPUT/OUTPUT PROCEDURES -- SAME SD/RELEASE/RETURN         GL-156
097500*    IDIOM AS GBLBLD'S RANKING SORT, WITH A TRAILING DUMMY          GL-156
097600*    SECTION TO BOUND EACH PROCEDURE.                               GL-156
097700*---------------------------------------------------------------*   GL-156
097800 8000-RELEASE-RUN-DATES SECTION.
097900     MOVE 'N'                    TO WS-EOF-SWITCH
098000     OPEN INPUT RUN-DATE-FILE
098100     READ RUN-DATE-FILE
098200         AT END MOVE 'Y'         TO WS-EOF-SWITCH
098300     END-READ
098400     PERFORM 8010-RELEASE-ONE-RUN-DATE
098500         UNTIL WS-AT-END
098600     CLOSE RUN-DATE-FILE.
098700 8000-DUMMY SECTION.
098800 8010-RELEASE-ONE-RUN-DATE.
098900     MOVE RDT-DATE                TO DSR-DATE
099000     RELEASE DATE-SORT-RECORD
099100     READ RUN-DATE-FILE
099200         AT END MOVE 'Y'         TO WS-EOF-SWITCH
099300     END-READ.
099400*---------------------------------------------------------------*   GL-156
099500 8100-RETURN-RUN-DATES SECTION.
099600     MOVE 'N'                    TO WS-SORT-EOF-SW
099700     MOVE ZERO                   TO RDB-TABLE-SIZE
099800     PERFORM 8110-RETURN-ONE-SORTED-DATE
099900         UNTIL WS-SORT-IS-EOF.
100000 8100-DUMMY SECTION.
100100 8110-RETURN-ONE-SORTED-DATE.
100200     RETURN DATE-SORT-FILE
100300         AT END
100400             SET WS-SORT-IS-EOF TO TRUE
100500         NOT AT END
100600             ADD 1 TO RDB-TABLE-SIZE
100700             SET RDB-IX           TO RDB-TABLE-SIZE
100800             MOVE DSR-DATE        TO RDB-DATE (RDB-IX)
100900     END-RETURN.
101000
101100
