000100*---------------------------------------------------------------*
000200* GLBRANK  -  GENERIC RANK-BY-POINTS WORK TABLE
000300*             FILLED BY GBLBLD (ONCE FOR USERS, ONCE FOR
000400*             INSTITUTIONS) AFTER A DESCENDING-POINTS /
000500*             ASCENDING-ID SORT, THEN HANDED TO GBLUTL'S
000600*             SINGLE-PAIR TIE RULE (BUSINESS RULES 4-5).
000700*             INSTITUTION-MEMBER RANKS (RULE 6) ARE A PLAIN
000800*             RENUMBERING OF ALREADY GLOBAL-RANK-ORDERED ROWS,
000900*             NOT A FRESH SORT, SO THEY DO NOT USE THIS TABLE.
001000*---------------------------------------------------------------*
001100 01  RNK-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
001200 01  RNK-TABLE-MAX                   PIC S9(07) USAGE IS COMP
001300                                      VALUE 99999.
001400 01  RANK-TABLE.
001500     05  RNK-ENTRY OCCURS 1 TO 99999 TIMES
001600             DEPENDING ON RNK-TABLE-SIZE
001700             INDEXED BY RNK-IX.
001800         10  RNK-ID                   PIC 9(09).
001900         10  RNK-POINTS               PIC 9(09).
002000         10  RNK-RANK                 PIC 9(07).
