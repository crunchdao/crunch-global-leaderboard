000100*---------------------------------------------------------------*
000200* GLBCRUN  -  CRUNCH MASTER RECORD
000300*             CRU-NUMBER GIVES INPUT ORDER WITHIN THE PHASE SO
000400*             GBLEVT CAN PICK THE LAST CRUNCH OF AN
000500*             OUT-OF-SAMPLE PHASE (BUSINESS RULE 10).
000600*---------------------------------------------------------------*
000700 01  CRUNCH-RECORD.
000800     05  CRU-ID                      PIC 9(09).
000900     05  CRU-PHASE-ID                PIC 9(09).
001000     05  CRU-NUMBER                  PIC 9(05).
001100     05  CRU-END                     PIC 9(14).
001200     05  FILLER                      PIC X(05).
