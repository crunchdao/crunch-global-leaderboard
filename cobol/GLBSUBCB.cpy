000100*---------------------------------------------------------------*
000200* GLBSUBCB  -  DAILY-SUBMISSION-COUNT TABLE
000300*              ALL RAW (DATE, USER, COUNT) ROWS FROM BOTH
000400*              SUBMISSION SOURCES, LOADED ONCE BY GBLDRV AND
000500*              PASSED BY REFERENCE TO GBLSUB.  PREFIX SBT-
000600*              DELIBERATELY DIFFERS FROM GLBSUBC'S FLAT-RECORD
000700*              SBC- PREFIX SO GBLDRV CAN COPY BOTH.
000800*---------------------------------------------------------------*
000900 01  SBT-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
001000 01  SBT-TABLE-MAX                   PIC S9(07) USAGE IS COMP
001100                                      VALUE 999999.
001200 01  DAILY-SUBMISSION-TABLE.
001300     05  SBT-ENTRY OCCURS 1 TO 999999 TIMES
001400             DEPENDING ON SBT-TABLE-SIZE
001500             INDEXED BY SBT-IX.
001600         10  SBT-DATE                 PIC 9(08).
001700         10  SBT-USER-ID              PIC 9(09).
001800         10  SBT-COUNT                PIC 9(07).
001900         10  FILLER                   PIC X(05).
