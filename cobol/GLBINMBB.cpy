000100*---------------------------------------------------------------*
000200* GLBINMBB  -  INSTITUTION-MEMBER TABLE
000300*              LOADED BY GBLDRV WITH EXISTING MEMBERSHIPS, THEN
000400*              GROWN IN PLACE BY GBLINS AS NEW MEMBERSHIPS ARE
000500*              CREATED.  PREFIX INB- DELIBERATELY DIFFERS FROM
000600*              GLBINMB'S FLAT-RECORD INM- PREFIX SO GBLDRV CAN
000700*              COPY BOTH.
000800*---------------------------------------------------------------*
000900 01  INB-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
001000 01  INB-TABLE-MAX                   PIC S9(07) USAGE IS COMP
001100                                      VALUE 999999.
001200 01  INSTITUTION-MEMBER-TABLE.
001300     05  INB-ENTRY OCCURS 1 TO 999999 TIMES
001400             DEPENDING ON INB-TABLE-SIZE
001500             INDEXED BY INB-IX.
001600         10  INB-INSTITUTION-ID       PIC 9(09).
001700         10  INB-USER-ID              PIC 9(09).
001800         10  INB-RANK                 PIC 9(07).
001900         10  FILLER                   PIC X(05).
