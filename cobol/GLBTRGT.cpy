000100*---------------------------------------------------------------*
000200* GLBTRGT  -  TARGET MASTER RECORD
000300*             A COMPETITION'S SCORING TARGET.  TRG-WEIGHT FEEDS
000400*             GBLPNT'S RAW-POINTS COMPUTATION DIRECTLY.  RULE:
000500*             IF A COMPETITION HAS ANY VIRTUAL TARGET, ONLY ITS
000600*             VIRTUAL TARGETS ARE USABLE (BUSINESS RULE 11,
000700*             IMPLEMENTED IN GBLEVT 5000-SELECT-USABLE-TARGETS).
000800*---------------------------------------------------------------*
000900 01  TARGET-RECORD.
001000     05  TRG-ID                      PIC 9(09).
001100     05  TRG-COMPETITION-ID          PIC 9(09).
001200     05  TRG-NAME                    PIC X(30).
001300     05  TRG-WEIGHT                  PIC 9(01)V9(06).
001400     05  TRG-VIRTUAL-FLAG            PIC X(01).
001500         88  TRG-IS-VIRTUAL                   VALUE 'Y'.
001600         88  TRG-NOT-VIRTUAL                  VALUE 'N'.
001700     05  FILLER                      PIC X(09).
