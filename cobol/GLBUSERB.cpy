000100*---------------------------------------------------------------*
000200* GLBUSERB  -  USER MASTER TABLE
000300*              ALL USER ROWS, LOADED ONCE BY GBLDRV AND PASSED
000400*              BY REFERENCE TO GBLINS.  PREFIX UST- DELIBERATELY
000500*              DIFFERS FROM GLBUSER'S FLAT-RECORD USR- PREFIX SO
000600*              GBLDRV CAN COPY BOTH.
000700*---------------------------------------------------------------*
000800 01  UST-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
000900 01  UST-TABLE-MAX                   PIC S9(07) USAGE IS COMP
001000                                      VALUE 999999.
001100 01  USER-TABLE.
001200     05  UST-ENTRY OCCURS 1 TO 999999 TIMES
001300             DEPENDING ON UST-TABLE-SIZE
001400             INDEXED BY UST-IX.
001500         10  UST-ID                   PIC 9(09).
001600         10  UST-LOGIN                PIC X(30).
001700         10  UST-UNIVERSITY           PIC X(60).
001800         10  FILLER                   PIC X(05).
