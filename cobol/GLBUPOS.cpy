000100*---------------------------------------------------------------*
000200* GLBUPOS  -  GLOBAL-USER-POSITION OUTPUT RECORD
000300*             ONE ROW PER RANKED USER PER RUN DATE.
000400*             UPO-INSTITUTION-MEMBER-RANK STARTS OUT EQUAL TO
000500*             UPO-RANK (GLOBAL RANK) AND IS RE-NUMBERED 1..K
000600*             WITHIN THE USER'S INSTITUTION BY GBLBLD
000700*             (BATCH FLOW, DAILY LEADERBOARD BUILD, STEP 5).
000800*---------------------------------------------------------------*
000900 01  GLOBAL-USER-POSITION-RECORD.
001000     05  UPO-LEADERBOARD-ID          PIC 9(09).
001100     05  UPO-USER-ID                 PIC 9(09).
001200     05  UPO-INSTITUTION-ID          PIC 9(09).
001300         88  UPO-NO-INSTITUTION                VALUE 0.
001400     05  UPO-RANK                    PIC 9(07).
001500     05  UPO-INSTITUTION-MEMBER-RANK PIC 9(07).
001600         88  UPO-NO-INSTITUTION-RANK           VALUE 0.
001700     05  UPO-POINTS                  PIC 9(09).
001800     05  UPO-BEST-RANK               PIC 9(08).
001900     05  UPO-PARTICIPATION-COUNT     PIC 9(05).
002000     05  UPO-SUBMISSION-COUNT        PIC 9(07).
002100     05  FILLER                      PIC X(10).
