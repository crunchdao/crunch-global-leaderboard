000100*---------------------------------------------------------------*
000200* GLBUSER  -  USER MASTER RECORD
000300*             ONE ROW PER COMPETITOR.  USR-UNIVERSITY CARRIES
000400*             THE DECLARED UNIVERSITY DISPLAY NAME AS TYPED BY
000500*             THE USER -- MAY BE BLANK OR THE LITERAL
000600*             'Self Taught', EITHER OF WHICH EXCLUDES THE USER
000700*             FROM INSTITUTION ASSIGNMENT (SEE GBLINS).
000800*---------------------------------------------------------------*
000900 01  USER-RECORD.
001000     05  USR-ID                      PIC 9(09).
001100     05  USR-LOGIN                   PIC X(30).
001200     05  USR-UNIVERSITY              PIC X(60).
001300     05  FILLER                      PIC X(11).
