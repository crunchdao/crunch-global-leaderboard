000100*===============================================================*
000200* PROGRAM NAME:    GBLINS
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/29/21 DAVID QUINTERO  CREATED FOR COBOL CLASS -- RESOLVES
000900*                          EVERY USER WITH AT LEAST ONE EVENT TO
001000*                          AN INSTITUTION, CREATING NEW
001100*                          INSTITUTIONS AND MEMBERSHIPS AS
001200*                          NEEDED.
001300* 07/19/21 ED ACKERMAN     RESTRUCTURE, NUMBERED PARAGRAPHS,
001400*                          REMOVAL OF FALL THRU AND GO TO'S.
001500* 02/14/22 DAVID QUINTERO  REQUEST #GL-098 -- SLUG BUILDER NOW      GL-098
001600*                          COLLAPSES RUNS OF NON-ALPHANUMERICS      GL-098
001700*                          TO ONE HYPHEN INSTEAD OF ONE PER         GL-098
001800*                          CHARACTER, MATCHING THE WEB SITE'S       GL-098
001900*                          SLUGIFY ROUTINE.                         GL-098
002000* 08/03/23 ED ACKERMAN     REQUEST #GL-181 -- NEW INSTITUTION IDS   GL-181
002100*                          NOW ASSIGNED FROM MAX-EXISTING-ID + 1    GL-181
002200*                          SO A RERUN NEVER COLLIDES WITH AN ID     GL-181
002300*                          THE PRIOR RUN ALREADY HANDED OUT.        GL-181
002400* 01/22/25 DAVID QUINTERO  REQUEST #GL-225 -- NEW-INSTITUTIONS-     GL-225
002500*                          FILE AND NEW-INST-MEMBERS-FILE WERE     GL-225
002600*                          WRITING A HAND-BUILT STRING LINE WITH   GL-225
002700*                          ONLY A FEW OF THE MASTER RECORD'S       GL-225
002800*                          FIELDS.  BOTH NOW COPY THE SAME         GL-225
002900*                          RECORD LAYOUT GBLDRV READS (GLBINST/    GL-225
003000*                          GLBINMB) AND POPULATE EVERY FIELD.      GL-225
003100*===============================================================*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.  GBLINS.
003400 AUTHOR. DAVID QUINTERO.
003500 INSTALLATION. COBOL DEVELOPMENT CENTER.
003600 DATE-WRITTEN. 03/29/21.
003700 DATE-COMPILED. 03/29/21.
003800 SECURITY. NON-CONFIDENTIAL.
003900*===============================================================*
004000 ENVIRONMENT DIVISION.
004100*---------------------------------------------------------------*   GL-181
004200 CONFIGURATION SECTION.
004300*---------------------------------------------------------------*   GL-181
004400 SOURCE-COMPUTER. IBM-3081.
004500*---------------------------------------------------------------*   GL-181
004600 OBJECT-COMPUTER. IBM-3081.
004700*---------------------------------------------------------------*   GL-181
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*---------------------------------------------------------------*   GL-181
005100 INPUT-OUTPUT SECTION.
005200*---------------------------------------------------------------*   GL-181
005300 FILE-CONTROL.
005400     SELECT NEW-INSTITUTIONS-FILE ASSIGN TO NEWINST
005500       ORGANIZATION IS SEQUENTIAL
005600       FILE STATUS IS WS-NEWINST-STATUS.
005700*                                                                   GL-181
005800     SELECT NEW-INST-MEMBERS-FILE ASSIGN TO NEWINMB
005900       ORGANIZATION IS SEQUENTIAL
006000       FILE STATUS IS WS-NEWINMB-STATUS.
006100*===============================================================*
006200 DATA DIVISION.
006300*---------------------------------------------------------------*   GL-225
006400 FILE SECTION.
006500*---------------------------------------------------------------*   GL-225
006600*    REQUEST #GL-225.  NEW-INSTITUTIONS-FILE AND NEW-INST-         GL-225
006700*    MEMBERS-FILE NOW CARRY THE SAME RECORD LAYOUT AS THE          GL-225
006800*    EXISTING-ROW FILES GBLDRV READS (GLBINST/GLBINMB) INSTEAD     GL-225
006900*    OF A HAND-BUILT STRING LINE -- A NEW ROW IS A ROW IN THE      GL-225
007000*    SAME SHAPE AS ANY OTHER, NOT A SUBSET OF FIELDS.              GL-225
007100 FD  NEW-INSTITUTIONS-FILE.
007200     COPY GLBINST.
007300*---------------------------------------------------------------*   GL-225
007400 FD  NEW-INST-MEMBERS-FILE.
007500     COPY GLBINMB.
007600*---------------------------------------------------------------*   GL-181
007700 WORKING-STORAGE SECTION.
007800*---------------------------------------------------------------*   GL-181
007900 01  WS-SWITCHES-MISC-FIELDS.
008000     05  WS-NEWINST-STATUS           PIC X(02) VALUE '00'.
008100     05  WS-NEWINMB-STATUS           PIC X(02) VALUE '00'.
008200     05  WS-USER-SEEN-SW             PIC X(01) VALUE 'N'.
008300         88  WS-USER-WAS-SEEN                  VALUE 'Y'.
008400         88  WS-USER-NOT-SEEN                  VALUE 'N'.
008500     05  WS-SKIP-USER-SW             PIC X(01) VALUE 'N'.
008600         88  WS-SKIP-THIS-USER                 VALUE 'Y'.
008700     05  WS-INST-FOUND-SW            PIC X(01) VALUE 'N'.
008800         88  WS-INST-WAS-FOUND                 VALUE 'Y'.
008900         88  WS-INST-NOT-FOUND-FLAG            VALUE 'N'.
009000     05  WS-MEMBER-FOUND-SW          PIC X(01) VALUE 'N'.
009100         88  WS-MEMBER-WAS-FOUND               VALUE 'Y'.
009200     05  FILLER                      PIC X(05).
009300*---------------------------------------------------------------*   GL-181
009400 01  WS-ASSIGN-WORK.
009500     05  WS-UIN-USER-ID              PIC 9(09).
009600     05  WS-USER-UNIVERSITY          PIC X(60).
009700     05  WS-UNIVERSITY-COUNTRY       PIC X(03).
009800     05  WS-INSTITUTION-NAME         PIC X(70).
009900     05  WS-INSTITUTION-ID-FOUND     PIC 9(09).
010000     05  WS-NEXT-NEW-INST-ID         PIC 9(09).
010100     05  FILLER                      PIC X(05).
010200*---------------------------------------------------------------*   GL-181
010300*    SLUG BUILDER WORK -- WS-SLUG-RAW IS EDITED CHARACTER BY        GL-181
010400*    CHARACTER INTO WS-SLUG-OUT (BUSINESS RULE 15).                 GL-181
010500*---------------------------------------------------------------*   GL-181
010600 01  WS-SLUG-WORK.
010700     05  WS-SLUG-RAW                 PIC X(60).
010800     05  WS-SLUG-OUT                 PIC X(60).
010900     05  WS-SLUG-OUT-LEN             PIC S9(03) USAGE COMP.
011000     05  WS-SLUG-CHAR-IX             PIC S9(03) USAGE COMP.
011100     05  WS-SLUG-ONE-CHAR            PIC X(01).
011200     05  WS-SLUG-LAST-WAS-HYPHEN-SW  PIC X(01) VALUE 'N'.
011300         88  WS-SLUG-LAST-WAS-HYPHEN           VALUE 'Y'.
011400     05  WS-SLUG-LOWER-ALPHABET      PIC X(26)
011500                             VALUE 'abcdefghijklmnopqrstuvwxyz'.
011600     05  WS-SLUG-UPPER-ALPHABET      PIC X(26)
011700                             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011800     05  FILLER                      PIC X(05).
011900*---------------------------------------------------------------*   GL-181
012000*    NOW-TIMESTAMP WORK -- ACCEPT FROM DATE/TIME, NOT AN            GL-181
012100*    INTRINSIC FUNCTION, THEN CENTURY-WINDOW THE TWO-DIGIT YEAR.    GL-181
012200*---------------------------------------------------------------*   GL-181
012300 01  WS-TIMESTAMP-WORK.
012400     05  WS-ACCEPT-DATE              PIC 9(06).
012500     05  WS-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE.
012600         10  WS-ACCEPT-YY            PIC 9(02).
012700         10  WS-ACCEPT-MM            PIC 9(02).
012800         10  WS-ACCEPT-DD            PIC 9(02).
012900     05  WS-ACCEPT-TIME              PIC 9(08).
013000     05  WS-ACCEPT-TIME-PARTS REDEFINES WS-ACCEPT-TIME.
013100         10  WS-ACCEPT-HH            PIC 9(02).
013200         10  WS-ACCEPT-MN            PIC 9(02).
013300         10  WS-ACCEPT-SS            PIC 9(02).
013400         10  WS-ACCEPT-HS            PIC 9(02).
013500     05  WS-NOW-TIMESTAMP            PIC 9(14).
013600     05  WS-NOW-TIMESTAMP-PARTS REDEFINES WS-NOW-TIMESTAMP.
013700         10  WS-NOW-YYYY             PIC 9(04).
013800         10  WS-NOW-MM               PIC 9(02).
013900         10  WS-NOW-DD               PIC 9(02).
014000         10  WS-NOW-HH               PIC 9(02).
014100         10  WS-NOW-MN               PIC 9(02).
014200         10  WS-NOW-SS               PIC 9(02).
014300     05  FILLER                      PIC X(05).
014400*---------------------------------------------------------------*   GL-181
014500 01  WS-SUBSCRIPTS.
014600     05  WS-EVT-IX                   PIC S9(07) USAGE COMP.
014700     05  WS-UIN-IX                   PIC S9(07) USAGE COMP.
014800     05  WS-UST-IX                   PIC S9(07) USAGE COMP.
014900     05  WS-UNT-IX                   PIC S9(07) USAGE COMP.
015000     05  WS-INT-IX                   PIC S9(07) USAGE COMP.
015100     05  WS-INB-IX                   PIC S9(07) USAGE COMP.
015200     05  FILLER                      PIC X(05).
015300*===============================================================*
015400 LINKAGE SECTION.
015500*---------------------------------------------------------------*   GL-181
015600 01  INS-INSTITUTIONS-CREATED        PIC 9(07).
015700 COPY GLBEVNT.
015800 COPY GLBUNIVB.
015900 COPY GLBUSERB.
016000 COPY GLBINSTB.
016100 COPY GLBINMBB.
016200 COPY GLBUSIN.
016300*===============================================================*
016400 PROCEDURE DIVISION USING INS-INSTITUTIONS-CREATED,
016500         EVT-TABLE-SIZE, EVENT-TABLE,
016600         UNT-TABLE-SIZE, UNIVERSITY-TABLE,
016700         UST-TABLE-SIZE, USER-TABLE,
016800         INT-TABLE-SIZE, INSTITUTION-TABLE,
016900         INB-TABLE-SIZE, INSTITUTION-MEMBER-TABLE,
017000         UIN-TABLE-SIZE, USER-INSTITUTION-TABLE.
017100*---------------------------------------------------------------*   GL-181
017200 0000-MAIN-PARAGRAPH.
017300*---------------------------------------------------------------*   GL-181
017400     PERFORM 1000-INITIALIZE
017500     PERFORM 2000-PROCESS-ONE-EVENT
017600         VARYING WS-EVT-IX FROM 1 BY 1
017700         UNTIL WS-EVT-IX > EVT-TABLE-SIZE
017800     PERFORM 9000-TERMINATE
017900     GOBACK.
018000*---------------------------------------------------------------*   GL-181
018100 1000-INITIALIZE.
018200*---------------------------------------------------------------*   GL-181
018300     OPEN OUTPUT NEW-INSTITUTIONS-FILE
018400     OPEN OUTPUT NEW-INST-MEMBERS-FILE
018500     MOVE ZERO                   TO INS-INSTITUTIONS-CREATED
018600     MOVE ZERO                   TO WS-NEXT-NEW-INST-ID
018700     PERFORM 1100-FIND-MAX-EXISTING-ID
018800         VARYING WS-INT-IX FROM 1 BY 1
018900         UNTIL WS-INT-IX > INT-TABLE-SIZE
019000     ADD 1 TO WS-NEXT-NEW-INST-ID
019100     ACCEPT WS-ACCEPT-DATE FROM DATE
019200     ACCEPT WS-ACCEPT-TIME FROM TIME
019300     PERFORM 1200-BUILD-NOW-TIMESTAMP.
019400*---------------------------------------------------------------*   GL-181
019500 1100-FIND-MAX-EXISTING-ID.
019600*---------------------------------------------------------------*   GL-181
019700     IF  INT-ID (WS-INT-IX) > WS-NEXT-NEW-INST-ID
019800         MOVE INT-ID (WS-INT-IX)  TO WS-NEXT-NEW-INST-ID
019900     END-IF.
020000*---------------------------------------------------------------*   GL-181
020100 1200-BUILD-NOW-TIMESTAMP.
020200*---------------------------------------------------------------*   GL-181
020300*    CENTURY WINDOW -- YY < 50 IS 20XX, OTHERWISE 19XX.  SAME       GL-181
020400*    CONVENTION THE SHOP ADOPTED SHOPWIDE FOR Y2K REMEDIATION.      GL-181
020500*---------------------------------------------------------------*   GL-181
020600     IF  WS-ACCEPT-YY < 50
020700         COMPUTE WS-NOW-YYYY = 2000 + WS-ACCEPT-YY
020800     ELSE
020900         COMPUTE WS-NOW-YYYY = 1900 + WS-ACCEPT-YY
021000     END-IF
021100     MOVE WS-ACCEPT-MM           TO WS-NOW-MM
021200     MOVE WS-ACCEPT-DD           TO WS-NOW-DD
021300     MOVE WS-ACCEPT-HH           TO WS-NOW-HH
021400     MOVE WS-ACCEPT-MN           TO WS-NOW-MN
021500     MOVE WS-ACCEPT-SS           TO WS-NOW-SS.
021600*---------------------------------------------------------------*   GL-181
021700 2000-PROCESS-ONE-EVENT.
021800*---------------------------------------------------------------*   GL-181
021900     SET WS-USER-NOT-SEEN TO TRUE
022000     PERFORM 2100-CHECK-USER-ALREADY-SEEN
022100         VARYING WS-UIN-IX FROM 1 BY 1
022200         UNTIL WS-UIN-IX > UIN-TABLE-SIZE
022300     IF  WS-USER-NOT-SEEN
022400         PERFORM 3000-ASSIGN-ONE-USER
022500     END-IF.
022600*---------------------------------------------------------------*   GL-181
022700 2100-CHECK-USER-ALREADY-SEEN.
022800*---------------------------------------------------------------*   GL-181
022900     IF  UIN-USER-ID (WS-UIN-IX) = EVT-USER-ID (WS-EVT-IX)
023000         SET WS-USER-WAS-SEEN TO TRUE
023100     END-IF.
023200*---------------------------------------------------------------*   GL-181
023300 3000-ASSIGN-ONE-USER.
023400*---------------------------------------------------------------*   GL-181
023500*    BUSINESS RULE 14.  ONE PASS PER DISTINCT USER THAT HAS AN      GL-181
023600*    EVENT; THE UIN TABLE DOUBLES AS A "USER RESOLVED" CACHE.       GL-181
023700*---------------------------------------------------------------*   GL-181
023800     MOVE EVT-USER-ID (WS-EVT-IX) TO WS-UIN-USER-ID
023900     MOVE 'N'                     TO WS-SKIP-USER-SW
024000     MOVE SPACES                  TO WS-USER-UNIVERSITY
024100     PERFORM 3100-FIND-USER-UNIVERSITY
024200         VARYING WS-UST-IX FROM 1 BY 1
024300         UNTIL WS-UST-IX > UST-TABLE-SIZE
024400     IF  WS-USER-UNIVERSITY = SPACES
024500         OR WS-USER-UNIVERSITY = 'Self Taught'
024600         SET WS-SKIP-THIS-USER TO TRUE
024700     END-IF
024800     IF  NOT WS-SKIP-THIS-USER
024900         SET WS-INST-NOT-FOUND-FLAG TO TRUE
025000         PERFORM 3200-FIND-UNIVERSITY-RECORD
025100             VARYING WS-UNT-IX FROM 1 BY 1
025200             UNTIL WS-UNT-IX > UNT-TABLE-SIZE
025300         IF  WS-INST-NOT-FOUND-FLAG
025400             SET WS-SKIP-THIS-USER TO TRUE
025500         END-IF
025600     END-IF
025700     IF  WS-SKIP-THIS-USER
025800         MOVE ZERO                TO UIN-INSTITUTION-ID (WS-UIN-IX)
025900     ELSE
026000         PERFORM 4000-BUILD-SLUG
026100         MOVE SPACES               TO WS-INSTITUTION-NAME
026200         MOVE 'university.'        TO WS-INSTITUTION-NAME (1:11)
026300         MOVE WS-SLUG-OUT (1:WS-SLUG-OUT-LEN)
026400                            TO WS-INSTITUTION-NAME (12:WS-SLUG-OUT-LEN)
026500         PERFORM 5000-FIND-OR-CREATE-INSTITUTION
026600         PERFORM 6000-FIND-OR-CREATE-MEMBER
026700     END-IF
026800     PERFORM 7000-APPEND-USER-INSTITUTION-ROW.
026900*---------------------------------------------------------------*   GL-181
027000 3100-FIND-USER-UNIVERSITY.
027100*---------------------------------------------------------------*   GL-181
027200     IF  UST-ID (WS-UST-IX) = WS-UIN-USER-ID
027300         MOVE UST-UNIVERSITY (WS-UST-IX) TO WS-USER-UNIVERSITY
027400     END-IF.
027500*---------------------------------------------------------------*   GL-181
027600 3200-FIND-UNIVERSITY-RECORD.
027700*---------------------------------------------------------------*   GL-181
027800     IF  UNT-NAME (WS-UNT-IX) = WS-USER-UNIVERSITY
027900         SET WS-INST-WAS-FOUND    TO TRUE
028000         MOVE UNT-COUNTRY-ALPHA3 (WS-UNT-IX)
028100                                  TO WS-UNIVERSITY-COUNTRY
028200     END-IF.
028300*---------------------------------------------------------------*   GL-181
028400 4000-BUILD-SLUG.
028500*---------------------------------------------------------------*   GL-181
028600*    BUSINESS RULE 15.  LOWERCASE, RUNS OF NON-ALPHANUMERICS        GL-181
028700*    COLLAPSED TO ONE HYPHEN, LEADING/TRAILING HYPHENS REMOVED.     GL-181
028800*---------------------------------------------------------------*   GL-181
028900     MOVE SPACES                  TO WS-SLUG-OUT
029000     MOVE WS-USER-UNIVERSITY      TO WS-SLUG-RAW
029100     MOVE 0                       TO WS-SLUG-OUT-LEN
029200     MOVE 'N'                     TO WS-SLUG-LAST-WAS-HYPHEN-SW
029300     PERFORM 4100-EDIT-ONE-CHARACTER
029400         VARYING WS-SLUG-CHAR-IX FROM 1 BY 1
029500         UNTIL WS-SLUG-CHAR-IX > 60
029600     PERFORM 4200-TRIM-TRAILING-HYPHEN.
029700*---------------------------------------------------------------*   GL-181
029800 4100-EDIT-ONE-CHARACTER.
029900*---------------------------------------------------------------*   GL-181
030000     MOVE WS-SLUG-RAW (WS-SLUG-CHAR-IX:1) TO WS-SLUG-ONE-CHAR
030100     EVALUATE TRUE
030200         WHEN WS-SLUG-ONE-CHAR = SPACE
030300             AND WS-SLUG-OUT-LEN = 0
030400             CONTINUE
030500         WHEN (WS-SLUG-ONE-CHAR >= '0' AND WS-SLUG-ONE-CHAR <= '9')
030600             OR (WS-SLUG-ONE-CHAR >= 'a' AND WS-SLUG-ONE-CHAR <= 'z')
030700             ADD 1 TO WS-SLUG-OUT-LEN
030800             MOVE WS-SLUG-ONE-CHAR
030900                            TO WS-SLUG-OUT (WS-SLUG-OUT-LEN:1)
031000             MOVE 'N'       TO WS-SLUG-LAST-WAS-HYPHEN-SW
031100         WHEN WS-SLUG-ONE-CHAR >= 'A' AND WS-SLUG-ONE-CHAR <= 'Z'
031200             ADD 1 TO WS-SLUG-OUT-LEN
031300             INSPECT WS-SLUG-ONE-CHAR
031400                 CONVERTING WS-SLUG-UPPER-ALPHABET
031500                 TO WS-SLUG-LOWER-ALPHABET
031600             MOVE WS-SLUG-ONE-CHAR
031700                            TO WS-SLUG-OUT (WS-SLUG-OUT-LEN:1)
031800             MOVE 'N'       TO WS-SLUG-LAST-WAS-HYPHEN-SW
031900         WHEN NOT WS-SLUG-LAST-WAS-HYPHEN
032000             AND WS-SLUG-OUT-LEN > 0
032100             ADD 1 TO WS-SLUG-OUT-LEN
032200             MOVE '-'       TO WS-SLUG-OUT (WS-SLUG-OUT-LEN:1)
032300             MOVE 'Y'       TO WS-SLUG-LAST-WAS-HYPHEN-SW
032400         WHEN OTHER
032500             CONTINUE
032600     END-EVALUATE.
032700*---------------------------------------------------------------*   GL-181
032800 4200-TRIM-TRAILING-HYPHEN.
032900*---------------------------------------------------------------*   GL-181
033000     IF  WS-SLUG-OUT-LEN > 0
033100         AND WS-SLUG-OUT (WS-SLUG-OUT-LEN:1) = '-'
033200         SUBTRACT 1 FROM WS-SLUG-OUT-LEN
033300     END-IF.
033400*---------------------------------------------------------------*   GL-181
033500 5000-FIND-OR-CREATE-INSTITUTION.
033600*---------------------------------------------------------------*   GL-181
033700     SET WS-INST-NOT-FOUND-FLAG   TO TRUE
033800     PERFORM 5100-SCAN-FOR-INSTITUTION
033900         VARYING WS-INT-IX FROM 1 BY 1
034000         UNTIL WS-INT-IX > INT-TABLE-SIZE
034100     IF  WS-INST-NOT-FOUND-FLAG
034200         PERFORM 5200-CREATE-NEW-INSTITUTION
034300     END-IF.
034400*---------------------------------------------------------------*   GL-181
034500 5100-SCAN-FOR-INSTITUTION.
034600*---------------------------------------------------------------*   GL-181
034700     IF  INT-NAME (WS-INT-IX) = WS-INSTITUTION-NAME
034800         SET WS-INST-WAS-FOUND    TO TRUE
034900         MOVE INT-ID (WS-INT-IX)  TO WS-INSTITUTION-ID-FOUND
035000     END-IF.
035100*---------------------------------------------------------------*   GL-181
035200 5200-CREATE-NEW-INSTITUTION.
035300*---------------------------------------------------------------*   GL-181
035400     IF  INT-TABLE-SIZE < INT-TABLE-MAX
035500         ADD 1 TO INT-TABLE-SIZE
035600         SET WS-INT-IX TO INT-TABLE-SIZE
035700         MOVE WS-NEXT-NEW-INST-ID TO INT-ID (WS-INT-IX)
035800         MOVE WS-NEXT-NEW-INST-ID TO WS-INSTITUTION-ID-FOUND
035900         ADD 1 TO WS-NEXT-NEW-INST-ID
036000         MOVE WS-INSTITUTION-NAME TO INT-NAME (WS-INT-IX)
036100         MOVE WS-USER-UNIVERSITY  TO INT-DISPLAY-NAME (WS-INT-IX)
036200         IF  WS-UNIVERSITY-COUNTRY = SPACES
036300             MOVE '???'           TO INT-COUNTRY (WS-INT-IX)
036400         ELSE
036500             MOVE WS-UNIVERSITY-COUNTRY TO INT-COUNTRY (WS-INT-IX)
036600         END-IF
036700         MOVE ZERO                TO INT-TOTAL-POINTS (WS-INT-IX)
036800         MOVE 1                   TO INT-MEMBER-COUNT (WS-INT-IX)
036900         MOVE ZERO                TO INT-GLOBAL-RANK (WS-INT-IX)
037000         ADD 1 TO INS-INSTITUTIONS-CREATED
037100         PERFORM 5300-WRITE-NEW-INSTITUTION-LINE
037200     ELSE
037300         DISPLAY 'GBLINS: INSTITUTION TABLE FULL, ',
037400             WS-INSTITUTION-NAME
037500     END-IF.
037600*---------------------------------------------------------------*   GL-225
037700 5300-WRITE-NEW-INSTITUTION-LINE.
037800*---------------------------------------------------------------*   GL-225
037900     MOVE SPACES                  TO INSTITUTION-RECORD
038000     MOVE WS-NEXT-NEW-INST-ID     TO INS-ID
038100     MOVE WS-INSTITUTION-NAME     TO INS-NAME
038200     MOVE INT-DISPLAY-NAME (WS-INT-IX) TO INS-DISPLAY-NAME
038300     MOVE INT-COUNTRY (WS-INT-IX) TO INS-COUNTRY
038400     MOVE INT-TOTAL-POINTS (WS-INT-IX) TO INS-TOTAL-POINTS
038500     MOVE INT-MEMBER-COUNT (WS-INT-IX) TO INS-MEMBER-COUNT
038600     MOVE INT-GLOBAL-RANK (WS-INT-IX) TO INS-GLOBAL-RANK
038700     MOVE SPACES                  TO INS-ABOUT
038800     MOVE SPACES                  TO INS-WEBSITE-URL
038900     MOVE SPACES                  TO INS-TWITTER-URL
039000     MOVE SPACES                  TO INS-LINKEDIN-URL
039100     MOVE WS-NOW-TIMESTAMP        TO INS-CREATED-AT
039200     MOVE WS-NOW-TIMESTAMP        TO INS-UPDATED-AT
039300     WRITE INSTITUTION-RECORD.
039400*---------------------------------------------------------------*   GL-181
039500 6000-FIND-OR-CREATE-MEMBER.
039600*---------------------------------------------------------------*   GL-181
039700     MOVE 'N'                     TO WS-MEMBER-FOUND-SW
039800     PERFORM 6100-SCAN-FOR-MEMBER
039900         VARYING WS-INB-IX FROM 1 BY 1
040000         UNTIL WS-INB-IX > INB-TABLE-SIZE
040100     IF  NOT WS-MEMBER-WAS-FOUND
040200         PERFORM 6200-CREATE-NEW-MEMBER
040300     END-IF.
040400*---------------------------------------------------------------*   GL-181
040500 6100-SCAN-FOR-MEMBER.
040600*---------------------------------------------------------------*   GL-181
040700     IF  INB-INSTITUTION-ID (WS-INB-IX) = WS-INSTITUTION-ID-FOUND
040800         AND INB-USER-ID (WS-INB-IX) = WS-UIN-USER-ID
040900         SET WS-MEMBER-WAS-FOUND  TO TRUE
041000     END-IF.
041100*---------------------------------------------------------------*   GL-181
041200 6200-CREATE-NEW-MEMBER.
041300*---------------------------------------------------------------*   GL-181
041400     IF  INB-TABLE-SIZE < INB-TABLE-MAX
041500         ADD 1 TO INB-TABLE-SIZE
041600         SET WS-INB-IX TO INB-TABLE-SIZE
041700         MOVE WS-INSTITUTION-ID-FOUND TO INB-INSTITUTION-ID (WS-INB-IX)
041800         MOVE WS-UIN-USER-ID      TO INB-USER-ID (WS-INB-IX)
041900         MOVE ZERO                TO INB-RANK (WS-INB-IX)
042000         PERFORM 6300-WRITE-NEW-MEMBER-LINE
042100     ELSE
042200         DISPLAY 'GBLINS: INSTITUTION-MEMBER TABLE FULL, USER ',
042300             WS-UIN-USER-ID
042400     END-IF.
042500*---------------------------------------------------------------*   GL-225
042600 6300-WRITE-NEW-MEMBER-LINE.
042700*---------------------------------------------------------------*   GL-225
042800     MOVE SPACES                  TO INSTITUTION-MEMBER-RECORD
042900     MOVE WS-INSTITUTION-ID-FOUND TO INM-INSTITUTION-ID
043000     MOVE WS-UIN-USER-ID          TO INM-USER-ID
043100     MOVE ZERO                    TO INM-RANK
043200     MOVE WS-NOW-TIMESTAMP        TO INM-CREATED-AT
043300     MOVE WS-NOW-TIMESTAMP        TO INM-UPDATED-AT
043400     WRITE INSTITUTION-MEMBER-RECORD.
043500*---------------------------------------------------------------*   GL-181
043600 7000-APPEND-USER-INSTITUTION-ROW.
043700*---------------------------------------------------------------*   GL-181
043800     IF  WS-SKIP-THIS-USER
043900         MOVE ZERO                TO WS-INSTITUTION-ID-FOUND
044000     END-IF
044100     IF  UIN-TABLE-SIZE < UIN-TABLE-MAX
044200         ADD 1 TO UIN-TABLE-SIZE
044300         SET WS-UIN-IX TO UIN-TABLE-SIZE
044400         MOVE WS-UIN-USER-ID      TO UIN-USER-ID (WS-UIN-IX)
044500         MOVE WS-INSTITUTION-ID-FOUND
044600                                  TO UIN-INSTITUTION-ID (WS-UIN-IX)
044700     ELSE
044800         DISPLAY 'GBLINS: USER-INSTITUTION TABLE FULL, USER ',
044900             WS-UIN-USER-ID
045000     END-IF.
045100*---------------------------------------------------------------*   GL-181
045200 9000-TERMINATE.
045300*---------------------------------------------------------------*   GL-181
045400     CLOSE NEW-INSTITUTIONS-FILE
045500     CLOSE NEW-INST-MEMBERS-FILE.
045600
045700
