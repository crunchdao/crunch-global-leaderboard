000100*---------------------------------------------------------------*
000200* GLBPAYO  -  PAYOUT MASTER RECORD
000300*             ONLY CHECKPOINT/PAID PAYOUTS ARE EXTRACTED TO
000400*             THIS FILE (FILTER APPLIED UPSTREAM OF THE BATCH,
000500*             SEE RECORD LAYOUTS NOTE) -- PAY-SIZE IS N IN
000600*             GBLPNT'S WEIGHT TABLE FOR REAL-TIME EVENTS.
000700*---------------------------------------------------------------*
000800 01  PAYOUT-RECORD.
000900     05  PAY-ID                      PIC 9(09).
001000     05  PAY-COMPETITION-ID          PIC 9(09).
001100     05  PAY-DATE                    PIC 9(08).
001200     05  PAY-SIZE                    PIC 9(07).
001300     05  FILLER                      PIC X(09).
