000100*===============================================================*
000200* PROGRAM NAME:    GBLPTC
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/25/21 ED ACKERMAN     CREATED FOR COBOL CLASS -- COUNTS A
000900*                          USER'S PARTICIPATIONS AS OF ONE RUN
001000*                          DATE, CALLED ONCE PER USER PER DATE
001100*                          FROM GBLBLD.
001200* 07/19/21 ED ACKERMAN     RESTRUCTURE, NUMBERED PARAGRAPHS,
001300*                          REMOVAL OF FALL THRU AND GO TO'S.
001400* 11/02/22 DAVID QUINTERO  REQUEST #GL-144 -- UNKNOWN CREATION      GL-144
001500*                          TIME (ZERO) COUNTS ON EVERY DATE, NOT    GL-144
001600*                          JUST THE EARLIEST ONE.                   GL-144
001700*===============================================================*
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.  GBLPTC.
002000 AUTHOR. ED ACKERMAN.
002100 INSTALLATION. COBOL DEVELOPMENT CENTER.
002200 DATE-WRITTEN. 03/25/21.
002300 DATE-COMPILED. 03/25/21.
002400 SECURITY. NON-CONFIDENTIAL.
002500*===============================================================*
002600 ENVIRONMENT DIVISION.
002700*---------------------------------------------------------------*   GL-144
002800 CONFIGURATION SECTION.
002900*---------------------------------------------------------------*   GL-144
003000 SOURCE-COMPUTER. IBM-3081.
003100*---------------------------------------------------------------*   GL-144
003200 OBJECT-COMPUTER. IBM-3081.
003300*---------------------------------------------------------------*   GL-144
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600*===============================================================*
003700 DATA DIVISION.
003800*---------------------------------------------------------------*   GL-144
003900 WORKING-STORAGE SECTION.
004000*---------------------------------------------------------------*   GL-144
004100 01  WS-COUNT-WORK.
004200     05  WS-PTT-IX                   PIC S9(07) USAGE COMP.
004300     05  FILLER                      PIC X(05).
004400*---------------------------------------------------------------*   GL-144
004500*    REQUEST #GL-144 PULLED THE CREATED-AT-YYYYMMDD COMPARE OUT     GL-144
004600*    TO ITS OWN WORK AREA SO THE ZERO TEST AND THE DATE-PARTS       GL-144
004700*    VIEW DIDN'T HAVE TO SHARE THE TABLE ELEMENT DIRECTLY.          GL-144
004800*---------------------------------------------------------------*   GL-144
004900 01  WS-CREATED-AT-WORK.
005000     05  WS-CREATED-AT-YYYYMMDD      PIC 9(08).
005100     05  WS-CREATED-AT-PARTS REDEFINES WS-CREATED-AT-YYYYMMDD.
005200         10  WS-CREATED-AT-YYYY      PIC 9(04).
005300         10  WS-CREATED-AT-MM        PIC 9(02).
005400         10  WS-CREATED-AT-DD        PIC 9(02).
005500     05  FILLER                      PIC X(05).
005600*===============================================================*
005700 LINKAGE SECTION.
005800*---------------------------------------------------------------*   GL-144
005900 01  PTC-USER-ID                      PIC 9(09).
006000 01  PTC-USER-ID-PARTS REDEFINES PTC-USER-ID.
006100     05  PTC-USER-ID-BATCH            PIC 9(03).
006200     05  PTC-USER-ID-SEQUENCE         PIC 9(06).
006300 01  PTC-RUN-DATE                     PIC 9(08).
006400 01  PTC-RUN-DATE-PARTS REDEFINES PTC-RUN-DATE.
006500     05  PTC-RUN-DATE-YYYY            PIC 9(04).
006600     05  PTC-RUN-DATE-MM              PIC 9(02).
006700     05  PTC-RUN-DATE-DD              PIC 9(02).
006800 01  PTC-PARTICIPATION-COUNT          PIC 9(05).
006900 COPY GLBPARTB.
007000*===============================================================*
007100 PROCEDURE DIVISION USING PTC-USER-ID, PTC-RUN-DATE,
007200         PTC-PARTICIPATION-COUNT, PTT-TABLE-SIZE,
007300         PARTICIPANT-TABLE.
007400*---------------------------------------------------------------*   GL-144
007500 0000-MAIN-PARAGRAPH.
007600*---------------------------------------------------------------*   GL-144
007700     MOVE ZERO                   TO PTC-PARTICIPATION-COUNT
007800     PERFORM 2100-COUNT-ONE-ROW
007900         VARYING WS-PTT-IX FROM 1 BY 1
008000         UNTIL WS-PTT-IX > PTT-TABLE-SIZE
008100     GOBACK.
008200*---------------------------------------------------------------*   GL-144
008300 2100-COUNT-ONE-ROW.
008400*---------------------------------------------------------------*   GL-144
008500*    BUSINESS RULE 19.  PTT-CREATED-AT-YYYYMMDD = 0 MEANS THE       GL-144
008600*    CREATION TIME IS UNKNOWN AND THE ROW COUNTS ON EVERY DATE.     GL-144
008700*---------------------------------------------------------------*   GL-144
008800     IF  PTT-USER-ID (WS-PTT-IX) = PTC-USER-ID
008900         MOVE PTT-CREATED-AT-YYYYMMDD (WS-PTT-IX)
009000                                  TO WS-CREATED-AT-YYYYMMDD
009100         IF  WS-CREATED-AT-YYYYMMDD = ZERO
009200             OR WS-CREATED-AT-YYYYMMDD <= PTC-RUN-DATE
009300             ADD 1 TO PTC-PARTICIPATION-COUNT
009400         END-IF
009500     END-IF.


