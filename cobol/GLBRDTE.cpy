000100*---------------------------------------------------------------*
000200* GLBRDTE  -  RUN-DATES INPUT RECORD
000300*             THE LIST OF DATES TO RECOMPUTE, ANY ORDER ON THE
000400*             FILE -- GBLDRV SORTS THEM ASCENDING BEFORE THE
000500*             FOUR SUB-FLOWS RUN (OVERALL DRIVER, BATCH FLOW).
000600*---------------------------------------------------------------*
000700 01  RUN-DATE-RECORD.
000800     05  RDT-DATE                    PIC 9(08).
000900     05  FILLER                      PIC X(22).
