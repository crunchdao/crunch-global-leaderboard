000100*---------------------------------------------------------------*
000200* GLBSUBT  -  SUBMISSION-CUMULATIVE TABLE
000300*             ONE ROW PER (USER, DATE) FOR EVERY CALENDAR DATE
000400*             FROM A USER'S FIRST SUBMISSION THROUGH THE LAST
000500*             REQUESTED RUN DATE, BUILT ONCE BY GBLSUB AND
000600*             CONSULTED BY GBLBLD WHEN IT STAMPS THE SUBMISSION
000700*             COUNT ONTO EACH GLOBAL-USER-POSITION ROW.
000800*---------------------------------------------------------------*
000900 01  SUC-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
001000 01  SUC-TABLE-MAX                   PIC S9(07) USAGE IS COMP
001100                                      VALUE 999999.
001200 01  SUBMISSION-CUMULATIVE-TABLE.
001300     05  SUC-ENTRY OCCURS 1 TO 999999 TIMES
001400             DEPENDING ON SUC-TABLE-SIZE
001500             INDEXED BY SUC-IX.
001600         10  SUC-USER-ID              PIC 9(09).
001700         10  SUC-DATE                 PIC 9(08).
001800         10  SUC-CUMULATIVE-COUNT     PIC 9(07).
001900         10  FILLER                   PIC X(05).
