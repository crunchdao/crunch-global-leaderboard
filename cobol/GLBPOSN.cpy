000100*---------------------------------------------------------------*
000200* GLBPOSN  -  POSITION MASTER RECORD
000300*             A USER'S (OR TEAM'S) SLOT ON ONE LEADERBOARD.
000400*             POS-TEAM-ID = 0 MEANS NO TEAM.  POS-REWARD-RANK
000500*             MAY BE FRACTIONAL; POS-RWD-RANK-PARTS REDEFINES
000600*             IT SO THE WHOLE-NUMBER PORTION CAN BE PULLED FOR
000700*             FLOOR-TO-INTEGER WORK WITHOUT A DIVIDE.
000800*             POS-ABSENT-FLAG = 'Y' MEANS REWARD-RANK IS
000900*             NOT APPLICABLE (ZERO IS A REAL VALUE, NOT A FLAG).
001000*             ON DUPLICATE (LEADERBOARD, USER) KEYS THE LOADER
001100*             KEEPS THE ROW WITH THE SMALLEST POS-RANK
001200*             (BUSINESS RULE 13).
001300*---------------------------------------------------------------*
001400 01  POSITION-RECORD.
001500     05  POS-LEADERBOARD-ID          PIC 9(09).
001600     05  POS-USER-ID                 PIC 9(09).
001700     05  POS-TEAM-ID                 PIC 9(09).
001800     05  POS-RANK                    PIC 9(07).
001900     05  POS-REWARD-RANK             PIC 9(07)V9(02).
002000     05  POS-RWD-RANK-PARTS REDEFINES POS-REWARD-RANK.
002100         10  POS-RWD-RANK-WHOLE      PIC 9(07).
002200         10  POS-RWD-RANK-DECIMAL    PIC 9(02).
002300     05  POS-ABSENT-FLAG             PIC X(01) VALUE 'N'.
002400         88  POS-REWARD-RANK-ABSENT           VALUE 'Y'.
002500     05  FILLER                      PIC X(08).
