000100*---------------------------------------------------------------*
000200* GLBCOMP  -  COMPETITION MASTER RECORD
000300*             CMP-MODE DRIVES THE EVENT-DETERMINATION STRATEGY
000400*             IN GBLEVT (LEGACY / REAL-TIME / OFFLINE ROUTING,
000500*             BUSINESS RULE 8).  CMP-START IS CARRIED AS A
000600*             14-DIGIT DATETIME; CMP-START-PARTS REDEFINES IT
000700*             SO CALLERS CAN PULL JUST THE YYYYMMDD PORTION
000800*             WITHOUT A SEPARATE UNSTRING.
000900*---------------------------------------------------------------*
001000 01  COMPETITION-RECORD.
001100     05  CMP-ID                      PIC 9(09).
001200     05  CMP-NAME                    PIC X(40).
001300     05  CMP-MODE                    PIC X(09).
001400         88  CMP-MODE-OFFLINE                 VALUE 'OFFLINE'.
001500         88  CMP-MODE-REAL-TIME               VALUE 'REAL_TIME'.
001600     05  CMP-START                   PIC 9(14).
001700     05  CMP-START-PARTS REDEFINES CMP-START.
001800         10  CMP-START-YYYYMMDD      PIC 9(08).
001900         10  CMP-START-HHMMSS        PIC 9(06).
002000     05  CMP-PRIZE-POOL-USD          PIC 9(09).
002100     05  CMP-IS-LEGACY-SW            PIC X(01) VALUE 'N'.
002200         88  CMP-IS-LEGACY                    VALUE 'Y'.
002300     05  FILLER                      PIC X(12).
