000100*---------------------------------------------------------------*
000200* GLBUNIVB  -  UNIVERSITY MASTER TABLE
000300*              ALL UNIVERSITY ROWS, LOADED ONCE BY GBLDRV AND
000400*              PASSED BY REFERENCE TO GBLINS.  PREFIX UNT-
000500*              DELIBERATELY DIFFERS FROM GLBUNIV'S FLAT-RECORD
000600*              UNV- PREFIX SO GBLDRV CAN COPY BOTH.
000700*---------------------------------------------------------------*
000800 01  UNT-TABLE-SIZE                  PIC S9(07) USAGE IS COMP.
000900 01  UNT-TABLE-MAX                   PIC S9(07) USAGE IS COMP
001000                                      VALUE 9999.
001100 01  UNIVERSITY-TABLE.
001200     05  UNT-ENTRY OCCURS 1 TO 9999 TIMES
001300             DEPENDING ON UNT-TABLE-SIZE
001400             INDEXED BY UNT-IX.
001500         10  UNT-ID                   PIC 9(09).
001600         10  UNT-NAME                 PIC X(60).
001700         10  UNT-COUNTRY-ALPHA3       PIC X(03).
001800         10  FILLER                   PIC X(05).
