000100*---------------------------------------------------------------*
000200* GLBDATW  -  CALENDAR-DAY ARITHMETIC WORKING STORAGE
000300*             SUPPORTS 9700-CALCULATE-ABSOLUTE-DAY (GLBDATP).
000400*             THIS SHOP DOES NOT RELY ON INTRINSIC DATE
000500*             FUNCTIONS -- THE DAY COUNT IS BUILT FROM A
000600*             CUMULATIVE-DAYS-PER-MONTH TABLE, THE SAME WAY THE
000700*             JULIAN-DATE ROUTINES IN THE OLDER REPORT PROGRAMS
000800*             WERE WRITTEN.
000900*---------------------------------------------------------------*
001000 01  DAT-WORK-FIELDS.
001100     05  DAT-INPUT-DATE              PIC 9(08).
001200     05  DAT-INPUT-DATE-PARTS REDEFINES DAT-INPUT-DATE.
001300         10  DAT-INPUT-YYYY          PIC 9(04).
001400         10  DAT-INPUT-MM            PIC 9(02).
001500         10  DAT-INPUT-DD            PIC 9(02).
001600     05  DAT-ABSOLUTE-DAY            PIC S9(09) USAGE COMP.
001700     05  DAT-PRIOR-YEAR              PIC S9(09) USAGE COMP.
001800     05  DAT-DIV4                    PIC S9(09) USAGE COMP.
001900     05  DAT-DIV100                  PIC S9(09) USAGE COMP.
002000     05  DAT-DIV400                  PIC S9(09) USAGE COMP.
002100     05  DAT-QUOTIENT                PIC S9(09) USAGE COMP.
002200     05  DAT-REMAINDER               PIC S9(09) USAGE COMP.
002300     05  DAT-LEAP-YEAR-SW            PIC X(01) VALUE 'N'.
002400         88  DAT-IS-LEAP-YEAR                  VALUE 'Y'.
002500         88  DAT-NOT-LEAP-YEAR                 VALUE 'N'.
002600*---------------------------------------------------------------*
002700*    CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP YEAR -- LOADED
002800*    BY REDEFINING A LITERAL, THE WAY THE SHOP HAS ALWAYS BUILT
002900*    SMALL CONSTANT TABLES.
003000*---------------------------------------------------------------*
003100 01  DAT-CUM-DAYS-LITERAL.
003200     05  FILLER                      PIC 9(03) VALUE 000.
003300     05  FILLER                      PIC 9(03) VALUE 031.
003400     05  FILLER                      PIC 9(03) VALUE 059.
003500     05  FILLER                      PIC 9(03) VALUE 090.
003600     05  FILLER                      PIC 9(03) VALUE 120.
003700     05  FILLER                      PIC 9(03) VALUE 151.
003800     05  FILLER                      PIC 9(03) VALUE 181.
003900     05  FILLER                      PIC 9(03) VALUE 212.
004000     05  FILLER                      PIC 9(03) VALUE 243.
004100     05  FILLER                      PIC 9(03) VALUE 273.
004200     05  FILLER                      PIC 9(03) VALUE 304.
004300     05  FILLER                      PIC 9(03) VALUE 334.
004400 01  DAT-CUM-DAYS-TABLE REDEFINES DAT-CUM-DAYS-LITERAL.
004500     05  DAT-CUM-DAYS                PIC 9(03) OCCURS 12 TIMES
004600                                      INDEXED BY DAT-MO-IX.
