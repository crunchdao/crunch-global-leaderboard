000100*===============================================================*
000200* PROGRAM NAME:    GBLEVT
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/22/21 DAVID QUINTERO  CREATED FOR COBOL CLASS -- BUILDS THE
000900*                          IN-MEMORY EVENT TABLE FOR ONE USER
001000*                          ACROSS LEGACY, REAL-TIME AND OFFLINE
001100*                          COMPETITIONS.
001200* 07/19/21 ED ACKERMAN     RESTRUCTURE, NUMBERED PARAGRAPHS,
001300*                          REMOVAL OF FALL THRU AND GO TO'S.
001400* 09/09/21 DAVID QUINTERO  REQUEST #GL-062 -- TEAM-RANK FALLBACK    GL-062
001500*                          FOR OUT-OF-SAMPLE PHASES WHEN THE        GL-062
001600*                          USER HAD NO POSITION ROW OF THEIR OWN.   GL-062
001700* 04/14/23 ED ACKERMAN     REQUEST #GL-170 -- VIRTUAL-TARGET        GL-170
001800*                          FILTER WAS INCLUDING NON-VIRTUAL         GL-170
001900*                          TARGETS ON COMPETITIONS THAT DEFINE      GL-170
002000*                          BOTH; NOW VIRTUAL-ONLY WHEN PRESENT.     GL-170
002100* 01/09/24 DAVID QUINTERO  REQUEST #GL-208 -- SKIP CRUNCH-TARGET    GL-208
002200*                          LOOKUP MISSES QUIETLY (NO LEADERBOARD    GL-208
002300*                          YET PUBLISHED) INSTEAD OF ABENDING.      GL-208
002400* 09/10/24 ED ACKERMAN     REQUEST #GL-224 -- AUDIT CLEANUP, NO     GL-224
002500*                          LOGIC CHANGE.  PADDED THE WORKING        GL-224
002600*                          STORAGE GROUPS TO A FIXED BOUNDARY AND   GL-224
002700*                          ADDED THE ALTERNATE DATE/NAME/POINTS     GL-224
002800*                          VIEWS THE REST OF THE SUITE CARRIES SO   GL-224
002900*                          A DUMP OF THIS PROGRAM LINES UP WITH     GL-224
003000*                          GBLBLD AND GBLDRV.                       GL-224
003100*===============================================================*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.  GBLEVT.
003400 AUTHOR. DAVID QUINTERO.
003500 INSTALLATION. COBOL DEVELOPMENT CENTER.
003600 DATE-WRITTEN. 03/22/21.
003700 DATE-COMPILED. 03/22/21.
003800 SECURITY. NON-CONFIDENTIAL.
003900*===============================================================*
004000 ENVIRONMENT DIVISION.
004100*---------------------------------------------------------------*   GL-224
004200 CONFIGURATION SECTION.
004300*---------------------------------------------------------------*   GL-224
004400 SOURCE-COMPUTER. IBM-3081.
004500*---------------------------------------------------------------*   GL-224
004600 OBJECT-COMPUTER. IBM-3081.
004700*---------------------------------------------------------------*   GL-224
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*===============================================================*
005100 DATA DIVISION.
005200*---------------------------------------------------------------*   GL-224
005300 WORKING-STORAGE SECTION.
005400*---------------------------------------------------------------*   GL-224
005500 01  WS-EVENT-SWITCHES.
005600     05  WS-RANK-FOUND-SW             PIC X(01) VALUE 'N'.
005700         88  WS-RANK-WAS-FOUND                  VALUE 'Y'.
005800         88  WS-RANK-NOT-FOUND                  VALUE 'N'.
005900     05  WS-VIRTUAL-EXISTS-SW         PIC X(01) VALUE 'N'.
006000         88  WS-COMP-HAS-VIRTUAL-TRGT           VALUE 'Y'.
006100     05  WS-TARGET-USABLE-SW          PIC X(01) VALUE 'N'.
006200         88  WS-TARGET-IS-USABLE                VALUE 'Y'.
006300     05  FILLER                       PIC X(05).
006400*---------------------------------------------------------------*   GL-224
006500*    ONE PENDING EVENT, FILLED BY WHICHEVER STRATEGY FIRES, THEN    GL-224
006600*    HANDED TO 6100-ADD-EVENT FOR NORMALIZE/RAW-POINTS/APPEND.      GL-224
006700*---------------------------------------------------------------*   GL-224
006800 01  WS-PENDING-EVENT.
006900     05  WS-PE-COMPETITION-ID         PIC 9(09).
007000     05  WS-PE-COMPETITION-NAME       PIC X(40).
007100     05  WS-PE-TARGET-WEIGHT          PIC 9(01)V9(06).
007200     05  WS-PE-PHASE-WEIGHT           PIC 9(01)V9(09).
007300     05  WS-PE-START-DATE             PIC 9(08).
007400     05  WS-PE-START-DATE-PARTS REDEFINES WS-PE-START-DATE.
007500         10  WS-PE-START-YYYY         PIC 9(04).
007600         10  WS-PE-START-MM           PIC 9(02).
007700         10  WS-PE-START-DD           PIC 9(02).
007800     05  WS-PE-LEADERBOARD-SIZE       PIC 9(07).
007900     05  WS-PE-RANK                   PIC 9(07)V9(02).
008000     05  FILLER                       PIC X(05).
008100*---------------------------------------------------------------*   GL-224
008200 01  WS-EVENT-BUILD-WORK.
008300     05  WS-LEGACY-CMT-ID             PIC 9(09).
008400     05  WS-LEGACY-CMT-NAME           PIC X(40).
008500     05  WS-LEGACY-CMT-NAME-PARTS REDEFINES WS-LEGACY-CMT-NAME.
008600         10  WS-LEGACY-CMT-NAME-FIRST20 PIC X(20).
008700         10  WS-LEGACY-CMT-NAME-LAST20  PIC X(20).
008800     05  WS-DEFAULT-LDF-ID            PIC 9(09).
008900     05  WS-BEST-REWARD-RANK          PIC 9(07)V9(02).
009000     05  WS-USER-TEAM-ID              PIC 9(09).
009100     05  WS-CRT-ID-FOUND              PIC 9(09).
009200     05  WS-LBT-IX-FOUND              PIC S9(07) USAGE COMP.
009300     05  WS-LAST-CRUNCH-NUMBER        PIC 9(05).
009400     05  WS-LAST-CRUNCH-IX            PIC S9(07) USAGE COMP.
009500     05  FILLER                       PIC X(05).
009600*---------------------------------------------------------------*   GL-224
009700 01  WS-PNT-FUNCTION-CODE             PIC X(04).
009800     88  WS-PNT-FUNCTION-NORMALIZE              VALUE 'NORM'.
009900     88  WS-PNT-FUNCTION-RAW-POINTS             VALUE 'RAWP'.
010000*---------------------------------------------------------------*   GL-224
010100*    MIRRORS GBLPNT'S PNT-PARAMETERS GROUP FIELD FOR FIELD --       GL-224
010200*    MUST STAY IN THIS ORDER, THE CALL PASSES IT AS ONE GROUP.      GL-224
010300*---------------------------------------------------------------*   GL-224
010400 01  WS-PNT-PARAMETERS.
010500     05  WS-PNT-LEADERBOARD-SIZE      PIC 9(07).
010600     05  WS-PNT-HARMONIC-SUM          PIC 9(05)V9(09).
010700     05  WS-PNT-RANK                  PIC 9(07)V9(02).
010800     05  WS-PNT-PRIZE-POOL-USD        PIC 9(09).
010900     05  WS-PNT-TARGET-WEIGHT         PIC 9(01)V9(06).
011000     05  WS-PNT-PHASE-WEIGHT          PIC 9(01)V9(09).
011100     05  WS-PNT-RAW-POINTS            PIC 9(09)V9(04).
011200     05  WS-PNT-RAW-POINTS-PARTS REDEFINES WS-PNT-RAW-POINTS.
011300         10  WS-PNT-RAW-POINTS-WHOLE  PIC 9(09).
011400         10  WS-PNT-RAW-POINTS-DEC    PIC 9(04).
011500     05  WS-PNT-EVENT-DATE            PIC 9(08).
011600     05  WS-PNT-TARGET-DATE           PIC 9(08).
011700     05  WS-PNT-DAYS-SINCE-EVENT      PIC 9(05).
011800     05  WS-PNT-DECAYED-POINTS        PIC 9(09).
011900     05  FILLER                       PIC X(05).
012000*---------------------------------------------------------------*   GL-224
012100*    SUBSCRIPTS -- EVERY TABLE WALKED BELOW GETS ITS OWN COMP       GL-224
012200*    INDEX, NEVER REUSED ACROSS NESTING LEVELS.                     GL-224
012300*---------------------------------------------------------------*   GL-224
012400 01  WS-SUBSCRIPTS.
012500     05  WS-LGT-IX                    PIC S9(07) USAGE COMP.
012600     05  WS-PYT-IX                    PIC S9(07) USAGE COMP.
012700     05  WS-RCT-IX                    PIC S9(07) USAGE COMP.
012800     05  WS-RNT-IX                    PIC S9(07) USAGE COMP.
012900     05  WS-PHT-IX                    PIC S9(07) USAGE COMP.
013000     05  WS-CNT-IX                    PIC S9(07) USAGE COMP.
013100     05  WS-TGT-IX                    PIC S9(07) USAGE COMP.
013200     05  WS-CTT-IX                    PIC S9(07) USAGE COMP.
013300     05  WS-LFT-IX                    PIC S9(07) USAGE COMP.
013400     05  WS-PST-IX                    PIC S9(07) USAGE COMP.
013500     05  WS-PST2-IX                   PIC S9(07) USAGE COMP.
013600     05  WS-TMT-IX                    PIC S9(07) USAGE COMP.
013700     05  WS-TMB-IX                    PIC S9(07) USAGE COMP.
013800     05  FILLER                       PIC X(05).
013900*===============================================================*
014000 LINKAGE SECTION.
014100*---------------------------------------------------------------*   GL-224
014200 01  EVT-BUILD-USER-ID                PIC 9(09).
014300 COPY GLBEVNT.
014400 COPY GLBEVTB.
014500*===============================================================*
014600 PROCEDURE DIVISION USING EVT-BUILD-USER-ID,
014700         EVT-TABLE-SIZE, EVENT-TABLE,
014800         CMT-TABLE-SIZE, COMPETITION-TABLE,
014900         LFT-TABLE-SIZE, LEADERBOARD-DEFINITION-TABLE,
015000         TGT-TABLE-SIZE, TARGET-TABLE,
015100         RNT-TABLE-SIZE, ROUND-TABLE,
015200         PHT-TABLE-SIZE, PHASE-TABLE,
015300         CNT-TABLE-SIZE, CRUNCH-TABLE,
015400         CTT-TABLE-SIZE, CRUNCH-TARGET-TABLE,
015500         LBT-TABLE-SIZE, LEADERBOARD-TABLE,
015600         PST-TABLE-SIZE, POSITION-TABLE,
015700         PYT-TABLE-SIZE, PAYOUT-TABLE,
015800         RCT-TABLE-SIZE, PAYOUT-RECIPIENT-TABLE,
015900         LGT-TABLE-SIZE, LEGACY-ENTRY-TABLE,
016000         TMT-TABLE-SIZE, TEAM-TABLE,
016100         TMB-TABLE-SIZE, TEAM-MEMBER-TABLE.
016200*---------------------------------------------------------------*   GL-224
016300 0000-MAIN-PARAGRAPH.
016400*---------------------------------------------------------------*   GL-224
016500     PERFORM 2000-BUILD-LEGACY-EVENTS
016600     PERFORM 3000-PROCESS-EACH-COMPETITION
016700         VARYING CMT-IX FROM 1 BY 1
016800         UNTIL CMT-IX > CMT-TABLE-SIZE
016900     GOBACK.
017000*---------------------------------------------------------------*   GL-224
017100 2000-BUILD-LEGACY-EVENTS.
017200*---------------------------------------------------------------*   GL-224
017300*    BATCH FLOW STEP 2.  THE 'DATACRUNCH-LEGACY' COMPETITION IS     GL-224
017400*    FLAGGED AT LOAD TIME BY GBLDRV (CMT-IS-LEGACY-SW) -- FIND      GL-224
017500*    IT ONCE, THEN WALK THE USER'S LEGACY-ENTRY ROWS.               GL-224
017600*---------------------------------------------------------------*   GL-224
017700     MOVE ZERO                   TO WS-LEGACY-CMT-ID
017800     MOVE SPACES                 TO WS-LEGACY-CMT-NAME
017900     PERFORM 2050-FIND-LEGACY-COMPETITION
018000         VARYING CMT-IX FROM 1 BY 1
018100         UNTIL CMT-IX > CMT-TABLE-SIZE
018200     IF  WS-LEGACY-CMT-ID NOT = ZERO
018300         PERFORM 2100-CHECK-ONE-LEGACY-ENTRY
018400             VARYING WS-LGT-IX FROM 1 BY 1
018500             UNTIL WS-LGT-IX > LGT-TABLE-SIZE
018600     END-IF.
018700*---------------------------------------------------------------*   GL-224
018800 2050-FIND-LEGACY-COMPETITION.
018900*---------------------------------------------------------------*   GL-224
019000     IF  CMT-IS-LEGACY (CMT-IX)
019100         MOVE CMT-ID (CMT-IX)     TO WS-LEGACY-CMT-ID
019200         MOVE CMT-NAME (CMT-IX)   TO WS-LEGACY-CMT-NAME
019300     END-IF.
019400*---------------------------------------------------------------*   GL-224
019500 2100-CHECK-ONE-LEGACY-ENTRY.
019600*---------------------------------------------------------------*   GL-224
019700     IF  LGT-USER-ID (WS-LGT-IX) = EVT-BUILD-USER-ID
019800         PERFORM 2150-ADD-LEGACY-EVENT
019900     END-IF.
020000*---------------------------------------------------------------*   GL-224
020100 2150-ADD-LEGACY-EVENT.
020200*---------------------------------------------------------------*   GL-224
020300     MOVE WS-LEGACY-CMT-ID        TO WS-PE-COMPETITION-ID
020400     MOVE WS-LEGACY-CMT-NAME      TO WS-PE-COMPETITION-NAME
020500     MOVE 1.000000                TO WS-PE-TARGET-WEIGHT
020600     COMPUTE WS-PE-PHASE-WEIGHT ROUNDED = 0.9 / 260
020700     MOVE LGT-CRUNCH-DATE-YYYYMMDD (WS-LGT-IX)
020800                                   TO WS-PE-START-DATE
020900     MOVE LGT-CRUNCH-SIZE (WS-LGT-IX)
021000                                   TO WS-PE-LEADERBOARD-SIZE
021100     MOVE LGT-RANK (WS-LGT-IX)    TO WS-PE-RANK
021200     PERFORM 6100-ADD-EVENT.
021300*---------------------------------------------------------------*   GL-224
021400 3000-PROCESS-EACH-COMPETITION.
021500*---------------------------------------------------------------*   GL-224
021600*    BATCH FLOW STEP 1.  ROUTE BY COMPETITION MODE (BUSINESS        GL-224
021700*    RULE 8); THE LEGACY COMPETITION WAS ALREADY HANDLED ABOVE.     GL-224
021800*---------------------------------------------------------------*   GL-224
021900     IF  CMT-IS-LEGACY (CMT-IX)
022000         CONTINUE
022100     ELSE
022200         IF  CMT-MODE-REAL-TIME (CMT-IX)
022300             PERFORM 3100-BUILD-REALTIME-EVENTS
022400         ELSE
022500             PERFORM 4000-BUILD-OFFLINE-EVENTS
022600         END-IF
022700     END-IF.
022800*---------------------------------------------------------------*   GL-224
022900 3100-BUILD-REALTIME-EVENTS.
023000*---------------------------------------------------------------*   GL-224
023100*    BATCH FLOW STEP 3 / BUSINESS RULE 9.  EVERY PAID CHECKPOINT    GL-224
023200*    PAYOUT OF THIS COMPETITION WHERE THE USER IS A RECIPIENT.      GL-224
023300*---------------------------------------------------------------*   GL-224
023400     PERFORM 3150-CHECK-ONE-PAYOUT
023500         VARYING WS-PYT-IX FROM 1 BY 1
023600         UNTIL WS-PYT-IX > PYT-TABLE-SIZE.
023700*---------------------------------------------------------------*   GL-224
023800 3150-CHECK-ONE-PAYOUT.
023900*---------------------------------------------------------------*   GL-224
024000     IF  PYT-COMPETITION-ID (WS-PYT-IX) = CMT-ID (CMT-IX)
024100         PERFORM 3200-CHECK-ONE-RECIPIENT
024200             VARYING WS-RCT-IX FROM 1 BY 1
024300             UNTIL WS-RCT-IX > RCT-TABLE-SIZE
024400     END-IF.
024500*---------------------------------------------------------------*   GL-224
024600 3200-CHECK-ONE-RECIPIENT.
024700*---------------------------------------------------------------*   GL-224
024800*    A PAYOUT WITH NO RECIPIENT ROW FOR THE USER IS SKIPPED.        GL-224
024900*---------------------------------------------------------------*   GL-224
025000     IF  RCT-PAYOUT-ID (WS-RCT-IX) = PYT-ID (WS-PYT-IX)
025100         AND RCT-USER-ID (WS-RCT-IX) = EVT-BUILD-USER-ID
025200         MOVE CMT-ID (CMT-IX)     TO WS-PE-COMPETITION-ID
025300         MOVE CMT-NAME (CMT-IX)   TO WS-PE-COMPETITION-NAME
025400         MOVE 1.000000            TO WS-PE-TARGET-WEIGHT
025500         COMPUTE WS-PE-PHASE-WEIGHT ROUNDED = 0.9 / 52
025600         MOVE PYT-DATE-YYYYMMDD (WS-PYT-IX)
025700                                  TO WS-PE-START-DATE
025800         MOVE PYT-SIZE (WS-PYT-IX)
025900                                  TO WS-PE-LEADERBOARD-SIZE
026000         MOVE RCT-RANK (WS-RCT-IX) TO WS-PE-RANK
026100         PERFORM 6100-ADD-EVENT
026200     END-IF.
026300*---------------------------------------------------------------*   GL-224
026400 4000-BUILD-OFFLINE-EVENTS.
026500*---------------------------------------------------------------*   GL-224
026600*    BATCH FLOW STEP 4.  WALK ROUND / PHASE / CRUNCH / TARGET       GL-224
026700*    FOR THIS COMPETITION.  FIRST PIN THE DEFAULT LEADERBOARD       GL-224
026800*    DEFINITION AND WHETHER ANY VIRTUAL TARGET EXISTS.              GL-224
026900*---------------------------------------------------------------*   GL-224
027000     MOVE ZERO                   TO WS-DEFAULT-LDF-ID
027100     MOVE 'N'                    TO WS-VIRTUAL-EXISTS-SW
027200     PERFORM 4010-FIND-DEFAULT-DEFINITION
027300         VARYING WS-LFT-IX FROM 1 BY 1
027400         UNTIL WS-LFT-IX > LFT-TABLE-SIZE
027500     PERFORM 4020-CHECK-VIRTUAL-TARGET
027600         VARYING WS-TGT-IX FROM 1 BY 1
027700         UNTIL WS-TGT-IX > TGT-TABLE-SIZE
027800     PERFORM 4100-PROCESS-ONE-ROUND
027900         VARYING WS-RNT-IX FROM 1 BY 1
028000         UNTIL WS-RNT-IX > RNT-TABLE-SIZE.
028100*---------------------------------------------------------------*   GL-224
028200 4010-FIND-DEFAULT-DEFINITION.
028300*---------------------------------------------------------------*   GL-224
028400     IF  LFT-COMPETITION-ID (WS-LFT-IX) = CMT-ID (CMT-IX)
028500         AND LFT-IS-DEFAULT (WS-LFT-IX)
028600         MOVE LFT-ID (WS-LFT-IX)  TO WS-DEFAULT-LDF-ID
028700     END-IF.
028800*---------------------------------------------------------------*   GL-224
028900 4020-CHECK-VIRTUAL-TARGET.
029000*---------------------------------------------------------------*   GL-224
029100*    BUSINESS RULE 11.                                              GL-224
029200*---------------------------------------------------------------*   GL-224
029300     IF  TGT-COMPETITION-ID (WS-TGT-IX) = CMT-ID (CMT-IX)
029400         AND TGT-IS-VIRTUAL (WS-TGT-IX)
029500         MOVE 'Y'                 TO WS-VIRTUAL-EXISTS-SW
029600     END-IF.
029700*---------------------------------------------------------------*   GL-224
029800 4100-PROCESS-ONE-ROUND.
029900*---------------------------------------------------------------*   GL-224
030000     IF  RNT-COMPETITION-ID (WS-RNT-IX) = CMT-ID (CMT-IX)
030100         PERFORM 4150-PROCESS-ONE-PHASE
030200             VARYING WS-PHT-IX FROM 1 BY 1
030300             UNTIL WS-PHT-IX > PHT-TABLE-SIZE
030400     END-IF.
030500*---------------------------------------------------------------*   GL-224
030600 4150-PROCESS-ONE-PHASE.
030700*---------------------------------------------------------------*   GL-224
030800     IF  PHT-ROUND-ID (WS-PHT-IX) = RNT-ID (WS-RNT-IX)
030900         IF  PHT-IS-OUT-OF-SAMPLE (WS-PHT-IX)
031000             PERFORM 4200-PROCESS-LAST-CRUNCH-ONLY
031100         ELSE
031200             PERFORM 4250-PROCESS-EVERY-CRUNCH
031300                 VARYING WS-CNT-IX FROM 1 BY 1
031400                 UNTIL WS-CNT-IX > CNT-TABLE-SIZE
031500         END-IF
031600     END-IF.
031700*---------------------------------------------------------------*   GL-224
031800 4200-PROCESS-LAST-CRUNCH-ONLY.
031900*---------------------------------------------------------------*   GL-224
032000*    BUSINESS RULE 10.  LAST CRUNCH BY INPUT ORDER (HIGHEST         GL-224
032100*    CRU-NUMBER) WITHIN THE PHASE.                                  GL-224
032200*---------------------------------------------------------------*   GL-224
032300     MOVE ZERO                   TO WS-LAST-CRUNCH-NUMBER
032400     MOVE ZERO                   TO WS-LAST-CRUNCH-IX
032500     PERFORM 4210-FIND-LAST-CRUNCH
032600         VARYING WS-CNT-IX FROM 1 BY 1
032700         UNTIL WS-CNT-IX > CNT-TABLE-SIZE
032800     IF  WS-LAST-CRUNCH-IX NOT = ZERO
032900         SET WS-CNT-IX TO WS-LAST-CRUNCH-IX
033000         PERFORM 4300-PROCESS-ONE-CRUNCH
033100             VARYING WS-TGT-IX FROM 1 BY 1
033200             UNTIL WS-TGT-IX > TGT-TABLE-SIZE
033300     END-IF.
033400*---------------------------------------------------------------*   GL-224
033500 4210-FIND-LAST-CRUNCH.
033600*---------------------------------------------------------------*   GL-224
033700     IF  CNT-PHASE-ID (WS-CNT-IX) = PHT-ID (WS-PHT-IX)
033800         AND CNT-NUMBER (WS-CNT-IX) > WS-LAST-CRUNCH-NUMBER
033900         MOVE CNT-NUMBER (WS-CNT-IX) TO WS-LAST-CRUNCH-NUMBER
034000         SET WS-LAST-CRUNCH-IX TO WS-CNT-IX
034100     END-IF.
034200*---------------------------------------------------------------*   GL-224
034300 4250-PROCESS-EVERY-CRUNCH.
034400*---------------------------------------------------------------*   GL-224
034500     IF  CNT-PHASE-ID (WS-CNT-IX) = PHT-ID (WS-PHT-IX)
034600         PERFORM 4300-PROCESS-ONE-CRUNCH
034700             VARYING WS-TGT-IX FROM 1 BY 1
034800             UNTIL WS-TGT-IX > TGT-TABLE-SIZE
034900     END-IF.
035000*---------------------------------------------------------------*   GL-224
035100 4300-PROCESS-ONE-CRUNCH.
035200*---------------------------------------------------------------*   GL-224
035300     PERFORM 5000-DETERMINE-TARGET-USABLE
035400     IF  WS-TARGET-IS-USABLE
035500         PERFORM 4350-FIND-CRUNCH-TARGET
035600             VARYING WS-CTT-IX FROM 1 BY 1
035700             UNTIL WS-CTT-IX > CTT-TABLE-SIZE
035800     END-IF.
035900*---------------------------------------------------------------*   GL-224
036000 5000-DETERMINE-TARGET-USABLE.
036100*---------------------------------------------------------------*   GL-224
036200*    BUSINESS RULE 11.                                              GL-224
036300*---------------------------------------------------------------*   GL-224
036400     MOVE 'N'                    TO WS-TARGET-USABLE-SW
036500     IF  TGT-COMPETITION-ID (WS-TGT-IX) = CMT-ID (CMT-IX)
036600         IF  WS-COMP-HAS-VIRTUAL-TRGT
036700             IF  TGT-IS-VIRTUAL (WS-TGT-IX)
036800                 MOVE 'Y'         TO WS-TARGET-USABLE-SW
036900             END-IF
037000         ELSE
037100             MOVE 'Y'             TO WS-TARGET-USABLE-SW
037200         END-IF
037300     END-IF.
037400*---------------------------------------------------------------*   GL-224
037500 4350-FIND-CRUNCH-TARGET.
037600*---------------------------------------------------------------*   GL-224
037700     IF  CTT-CRUNCH-ID (WS-CTT-IX) = CNT-ID (WS-CNT-IX)
037800         AND CTT-TARGET-ID (WS-CTT-IX) = TGT-ID (WS-TGT-IX)
037900         MOVE CTT-ID (WS-CTT-IX)  TO WS-CRT-ID-FOUND
038000         PERFORM 4400-FIND-LEADERBOARD
038100             VARYING WS-LBT-IX FROM 1 BY 1
038200             UNTIL WS-LBT-IX > LBT-TABLE-SIZE
038300     END-IF.
038400*---------------------------------------------------------------*   GL-224
038500 4400-FIND-LEADERBOARD.
038600*---------------------------------------------------------------*   GL-224
038700*    GBLEVT STEP 4-A.  NO LEADERBOARD YET PUBLISHED IS A QUIET      GL-224
038800*    SKIP (REQUEST #GL-208), NOT AN ERROR.                          GL-208
038900*---------------------------------------------------------------*   GL-208
039000     IF  LBT-CRUNCH-TARGET-ID (WS-LBT-IX) = WS-CRT-ID-FOUND
039100         AND LBT-DEFINITION-ID (WS-LBT-IX) = WS-DEFAULT-LDF-ID
039200         MOVE WS-LBT-IX           TO WS-LBT-IX-FOUND
039300         SET WS-RANK-NOT-FOUND    TO TRUE
039400         PERFORM 4500-FIND-USER-POSITION
039500             VARYING WS-PST-IX FROM 1 BY 1
039600             UNTIL WS-PST-IX > PST-TABLE-SIZE
039700         IF  WS-RANK-NOT-FOUND AND
039800             PHT-IS-OUT-OF-SAMPLE (WS-PHT-IX)
039900             PERFORM 4600-APPLY-TEAM-FALLBACK
040000         END-IF
040100         IF  WS-RANK-WAS-FOUND
040200             PERFORM 4700-ADD-OFFLINE-EVENT
040300         END-IF
040400     END-IF.
040500*---------------------------------------------------------------*   GL-208
040600 4500-FIND-USER-POSITION.
040700*---------------------------------------------------------------*   GL-208
040800*    BUSINESS RULE 12 (TEAM SUBSTITUTION FOR A USER'S OWN ROW).     GL-208
040900*    DUPLICATE (LEADERBOARD, USER) ROWS ARE RESOLVED AT LOAD        GL-208
041000*    TIME BY GBLDRV (BUSINESS RULE 13) SO ONLY ONE ROW SURVIVES     GL-208
041100*    HERE PER (LEADERBOARD, USER).                                  GL-208
041200*---------------------------------------------------------------*   GL-208
041300     IF  PST-LEADERBOARD-ID (WS-PST-IX) = LBT-ID (WS-LBT-IX-FOUND)
041400         AND PST-USER-ID (WS-PST-IX) = EVT-BUILD-USER-ID
041500         SET WS-RANK-WAS-FOUND TO TRUE
041600         IF  PST-TEAM-ID (WS-PST-IX) NOT = ZERO
041700             MOVE PST-TEAM-ID (WS-PST-IX) TO WS-USER-TEAM-ID
041800             MOVE 9999999.99      TO WS-BEST-REWARD-RANK
041900             PERFORM 4520-SCAN-TEAM-POSITIONS
042000                 VARYING WS-PST2-IX FROM 1 BY 1
042100                 UNTIL WS-PST2-IX > PST-TABLE-SIZE
042200             MOVE WS-BEST-REWARD-RANK TO WS-PE-RANK
042300         ELSE
042400             MOVE PST-REWARD-RANK (WS-PST-IX) TO WS-PE-RANK
042500         END-IF
042600     END-IF.
042700*---------------------------------------------------------------*   GL-208
042800 4520-SCAN-TEAM-POSITIONS.
042900*---------------------------------------------------------------*   GL-208
043000     IF  PST-LEADERBOARD-ID (WS-PST2-IX) = LBT-ID (WS-LBT-IX-FOUND)
043100         AND PST-TEAM-ID (WS-PST2-IX) = WS-USER-TEAM-ID
043200         IF  PST-REWARD-RANK (WS-PST2-IX) < WS-BEST-REWARD-RANK
043300             MOVE PST-REWARD-RANK (WS-PST2-IX)
043400                                  TO WS-BEST-REWARD-RANK
043500         END-IF
043600     END-IF.
043700*---------------------------------------------------------------*   GL-208
043800 4600-APPLY-TEAM-FALLBACK.
043900*---------------------------------------------------------------*   GL-208
044000*    BUSINESS RULE 12 (FALLBACK WHEN USER HAS NO ROW, OUT OF        GL-208
044100*    SAMPLE ONLY).                                                  GL-208
044200*---------------------------------------------------------------*   GL-208
044300     MOVE ZERO                   TO WS-USER-TEAM-ID
044400     PERFORM 4610-FIND-USER-TEAM
044500         VARYING WS-TMB-IX FROM 1 BY 1
044600         UNTIL WS-TMB-IX > TMB-TABLE-SIZE
044700     IF  WS-USER-TEAM-ID NOT = ZERO
044800         MOVE 9999999.99          TO WS-BEST-REWARD-RANK
044900         PERFORM 4620-SCAN-POSITIONS-FOR-TEAM
045000             VARYING WS-PST-IX FROM 1 BY 1
045100             UNTIL WS-PST-IX > PST-TABLE-SIZE
045200         IF  WS-RANK-WAS-FOUND
045300             MOVE WS-BEST-REWARD-RANK TO WS-PE-RANK
045400         END-IF
045500     END-IF.
045600*---------------------------------------------------------------*   GL-208
045700 4610-FIND-USER-TEAM.
045800*---------------------------------------------------------------*   GL-208
045900     IF  TMB-USER-ID (WS-TMB-IX) = EVT-BUILD-USER-ID
046000         PERFORM 4615-VERIFY-TEAM-OF-COMPETITION
046100     END-IF.
046200*---------------------------------------------------------------*   GL-208
046300 4615-VERIFY-TEAM-OF-COMPETITION.
046400*---------------------------------------------------------------*   GL-208
046500     PERFORM 4616-CHECK-ONE-TEAM
046600         VARYING WS-TMT-IX FROM 1 BY 1
046700         UNTIL WS-TMT-IX > TMT-TABLE-SIZE.
046800*---------------------------------------------------------------*   GL-208
046900 4616-CHECK-ONE-TEAM.
047000*---------------------------------------------------------------*   GL-208
047100     IF  TMT-ID (WS-TMT-IX) = TMB-TEAM-ID (WS-TMB-IX)
047200         AND TMT-COMPETITION-ID (WS-TMT-IX) = CMT-ID (CMT-IX)
047300         MOVE TMT-ID (WS-TMT-IX)  TO WS-USER-TEAM-ID
047400     END-IF.
047500*---------------------------------------------------------------*   GL-208
047600 4620-SCAN-POSITIONS-FOR-TEAM.
047700*---------------------------------------------------------------*   GL-208
047800     IF  PST-LEADERBOARD-ID (WS-PST-IX) = LBT-ID (WS-LBT-IX-FOUND)
047900         AND PST-TEAM-ID (WS-PST-IX) = WS-USER-TEAM-ID
048000         SET WS-RANK-WAS-FOUND TO TRUE
048100         IF  PST-REWARD-RANK (WS-PST-IX) < WS-BEST-REWARD-RANK
048200             MOVE PST-REWARD-RANK (WS-PST-IX)
048300                                  TO WS-BEST-REWARD-RANK
048400         END-IF
048500     END-IF.
048600*---------------------------------------------------------------*   GL-208
048700 4700-ADD-OFFLINE-EVENT.
048800*---------------------------------------------------------------*   GL-208
048900*    BUSINESS RULE 10 / BATCH FLOW STEP 4-D.                        GL-208
049000*---------------------------------------------------------------*   GL-208
049100     MOVE CMT-ID (CMT-IX)         TO WS-PE-COMPETITION-ID
049200     MOVE CMT-NAME (CMT-IX)       TO WS-PE-COMPETITION-NAME
049300     MOVE TGT-WEIGHT (WS-TGT-IX)  TO WS-PE-TARGET-WEIGHT
049400     MOVE PHT-PER-CRUNCH-WEIGHT (WS-PHT-IX)
049500                                   TO WS-PE-PHASE-WEIGHT
049600     MOVE CNT-END-YYYYMMDD (WS-CNT-IX) TO WS-PE-START-DATE
049700     MOVE LBT-SIZE (WS-LBT-IX-FOUND)
049800                                   TO WS-PE-LEADERBOARD-SIZE
049900     PERFORM 6100-ADD-EVENT.
050000*---------------------------------------------------------------*   GL-208
050100 6100-ADD-EVENT.
050200*---------------------------------------------------------------*   GL-208
050300*    COMMON TAIL FOR EVERY STRATEGY -- NORMALIZE, COMPUTE RAW       GL-208
050400*    POINTS (BUSINESS RULES 1-2) AND APPEND TO THE EVENT TABLE.     GL-208
050500*    DECAY IS NOT DONE HERE -- GBLBLD CALLS GBLPNT AGAIN PER        GL-208
050600*    RUN DATE, SINCE DECAY DEPENDS ON THE DATE BEING BUILT.         GL-208
050700*---------------------------------------------------------------*   GL-208
050800     IF  EVT-TABLE-SIZE < EVT-TABLE-MAX
050900         ADD 1 TO EVT-TABLE-SIZE
051000         SET EVT-IX TO EVT-TABLE-SIZE
051100         MOVE EVT-BUILD-USER-ID       TO EVT-USER-ID (EVT-IX)
051200         MOVE WS-PE-COMPETITION-ID
051300                                  TO EVT-COMPETITION-ID (EVT-IX)
051400         MOVE WS-PE-COMPETITION-NAME
051500                               TO EVT-COMPETITION-NAME (EVT-IX)
051600         MOVE WS-PE-TARGET-WEIGHT TO EVT-TARGET-WEIGHT (EVT-IX)
051700         MOVE WS-PE-PHASE-WEIGHT  TO EVT-PHASE-WEIGHT (EVT-IX)
051800         MOVE WS-PE-START-DATE    TO EVT-START-DATE (EVT-IX)
051900         MOVE WS-PE-LEADERBOARD-SIZE
052000                              TO EVT-LEADERBOARD-SIZE (EVT-IX)
052100         MOVE WS-PE-RANK          TO EVT-RANK (EVT-IX)
052200         PERFORM 6200-CALL-POINT-ENGINE
052300         MOVE WS-PNT-RAW-POINTS   TO EVT-RAW-POINTS (EVT-IX)
052400     ELSE
052500         DISPLAY 'GBLEVT: EVENT TABLE FULL, ENTRY DROPPED FOR ',
052600             'USER ', EVT-BUILD-USER-ID
052700     END-IF.
052800*---------------------------------------------------------------*   GL-208
052900 6200-CALL-POINT-ENGINE.
053000*---------------------------------------------------------------*   GL-208
053100     MOVE WS-PE-LEADERBOARD-SIZE TO WS-PNT-LEADERBOARD-SIZE
053200     SET WS-PNT-FUNCTION-NORMALIZE TO TRUE
053300     CALL 'GBLPNT' USING WS-PNT-FUNCTION-CODE, WS-PNT-PARAMETERS
053400     MOVE WS-PE-RANK              TO WS-PNT-RANK
053500     MOVE CMT-PRIZE-POOL-USD (CMT-IX) TO WS-PNT-PRIZE-POOL-USD
053600     MOVE WS-PE-TARGET-WEIGHT     TO WS-PNT-TARGET-WEIGHT
053700     MOVE WS-PE-PHASE-WEIGHT      TO WS-PNT-PHASE-WEIGHT
053800     SET WS-PNT-FUNCTION-RAW-POINTS TO TRUE
053900     CALL 'GBLPNT' USING WS-PNT-FUNCTION-CODE, WS-PNT-PARAMETERS.


